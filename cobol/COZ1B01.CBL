000100******************************************************************        
000200* FECHA       : 12/04/2024                                       *        
000300* PROGRAMADOR : PEDRO DIAZ (PEDR)                                *        
000400* APLICACION  : COTIZADOR ORCAZAP                                *        
000500* PROGRAMA    : COZ1B01                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : LOTE PRINCIPAL DEL COTIZADOR. LEE LOS MENSAJES   *        
000800*             : ENTRANTES DE WHATSAPP YA APLANADOS A REGISTRO    *        
000900*             : FIJO (CZINRQ), LOS PARSEA, RESUELVE PRODUCTOS,   *        
001000*             : CALCULA PRECIO Y FLETE, DECIDE SI LA COTIZACION  *        
001100*             : SE ENVIA AUTOMATICAMENTE O PASA A APROBACION     *        
001200*             : MANUAL, Y EMITE LA COTIZACION, SUS RENGLONES,    *        
001300*             : LA SOLICITUD DE APROBACION Y EL MENSAJE DE       *        
001400*             : RESPUESTA AL CLIENTE.                            *        
001500* ARCHIVOS    : CZTENM=C,CZITEM=C,CZTIPR=C,CZVDSC=C,CZPRCR=C,    *        
001600*             : CZFRT1=C,CZINRQ=C,CZQUOT=A,CZQLIN=A,CZAPRV=A,    *        
001700*             : CZRPT1=A                                         *        
001800* ACCION (ES) : C=CONSULTA (SOLO LECTURA), A=ALTA                *        
001900* INSTALADO   : 12/04/2024                                       *        
002000* BPM/RATIONAL: OZ-0130                                          *        
002100* NOMBRE      : LOTE DE COTIZACION - PROCESO PRINCIPAL           *        
002200******************************************************************        
002300 ID DIVISION.                                                             
002400 PROGRAM-ID.                    COZ1B01.                                  
002500 AUTHOR.                        PEDRO DIAZ.                               
002600 INSTALLATION.                  ORCAZAP - CENTRO DE COMPUTO.              
002700 DATE-WRITTEN.                  12/04/2024.                               
002800 DATE-COMPILED.                                                           
002900 SECURITY.                      USO INTERNO - EQUIPO COTIZADOR.           
003000******************************************************************        
003100*                 B I T A C O R A   D E   C A M B I O S                   
003200*------------------------------------------------------------             
003300* FECHA       PROG   TICKET     DESCRIPCION                COD            
003400* ----------  -----  ---------  ------------------------  ----            
003500* 12/04/2024  PEDR   OZ-0130    VERSION INICIAL DEL LOTE   0001           
003600*                               PRINCIPAL DE COTIZACION.                  
003700* 19/04/2024  PEDR   OZ-0133    SE AGREGA CARGA DE TABLA   0002           
003800*                               DE DESCUENTOS POR VOLUMEN                 
003900*                               Y BUSQUEDA DE MEJOR TRAMO.                
004000* 03/05/2024  PEDR   OZ-0136    SE AGREGA CALCULO DE FLETE 0003           
004100*                               POR BARRIO Y RANGO DE CEP.                
004200* 22/05/2024  L.BATR OZ-0141    SE AGREGA MAQUINA DE       0004           
004300*                               ESTADOS DE LA CONVERSACION                
004400*                               (TABLA WKS-TABLA-TRANSIC).                
004500* 14/06/2024  L.BATR OZ-0148    SE AGREGA VERIFICACION DE  0005           
004600*                               APROBACION MANUAL POR      0005           
004700*                               UMBRAL DE TOTAL Y MARGEN.  0005           
004800* 02/07/2024  L.BATR OZ-0152    CORRECCION EN BUSQUEDA DE  0006           
004900*                               DESCUENTO DE VOLUMEN: EL   0006           
005000*                               ESPECIFICO DEBE GANAR AL   0006           
005100*                               GENERAL SIEMPRE.           0006           
005200* 18/08/2024  L.BATR OZ-0169    SE AGREGAN LOS UMBRALES DE 0007           
005300*                               MARGEN CON DOS NIVELES.    0007           
005400* 10/10/2024  L.BATR OZ-0188    SE AMPLIA CZINRQ A 200     0008           
005500*                               POSICIONES DE TEXTO.       0008           
005600* 15/11/2024  L.BATR OZ-0195    SE AGREGA MARGEN PROMEDIO  0009           
005700*                               A LA COTIZACION Y COPIA DE 0009           
005800*                               DATOS DEL ITEM AL RENGLON. 0009           
005900* 03/12/2024  R.MEJIA OZ-0197    SE VALIDO QUE WKS-SYSIN-   0010          
006000*                               FECHA-EJEC USE ANO DE 4    0010           
006100*                               DIGITOS. NO SE ENCONTRARON 0010           
006200*                               INCONSISTENCIAS.           0010           
006300* 09/01/2025  L.BATR OZ-0201    SE ACLARA EN COMENTARIO EL 0011           
006400*                               ORDEN DE EVALUACION DE     0011           
006500*                               MOTIVOS DE APROBACION.     0011           
006600* 20/02/2025  L.BATR OZ-0207    LA CORRECCION OZ-0152 NO   0012           
006700*                               QUEDO COMPLETA: SEPARA LA  0012           
006800*                               BUSQUEDA DE DESCUENTO EN   0012           
006900*                               DOS PASADAS (ITEM Y LUEGO  0012           
007000*                               GLOBAL) PARA QUE EL        0012           
007100*                               ESPECIFICO GANE SIEMPRE.   0012           
007200*                               TAMBIEN SE AGREGA EL       0012           
007300*                               RESGUARDO DE UMBRAL EN     0012           
007400*                               CERO (SIN UMBRAL) A LA     0012           
007500*                               PRUEBA DE MARGEN, IGUAL A  0012           
007600*                               LA DE TOTAL. Y SE CORRIGEN 0012           
007700*                               LOS EVENTOS QUE SE MANDAN  0012           
007800*                               A TRANSICIONA-ESTADO PARA  0012           
007900*                               QUE COINCIDAN CON LOS DE   0012           
008000*                               LA TABLA CARGADA EN        0012           
008100*                               090-CARGA-TRANSICIONES.    0012           
008200* 10/03/2025  L.BATR OZ-0209    SE CORRIGE QUE EL DESCUENTO0013           
008300*                               PIX SE APLICABA A CUALQUIER0013           
008400*                               METODO DE PAGO. AHORA SOLO 0013           
008500*                               SE APLICA CUANDO EL METODO 0013           
008600*                               DETECTADO POR DETECTA-PAGO 0013           
008700*                               ES EXACTAMENTE 'PIX'. SE    0013          
008800*                               AGREGA LA TRANSICION       0013           
008900*                               CAPTURE_MIN A QUOTE_READY  0013           
009000*                               (MINIMAL-DATA-RECEIVED) EN 0013           
009100*                               GENERA-COTIZACION, QUE     0013           
009200*                               ESTABA CARGADA EN LA TABLA 0013           
009300*                               PERO NUNCA SE INVOCABA. SE 0013           
009400*                               QUITA EL ATAJO QUE OMITIA  0013           
009500*                               LA BUSQUEDA POR BAIRRO     0013           
009600*                               CUANDO LA UBICACION TENIA  0013           
009700*                               FORMA DE CEP: EL BAIRRO    0013           
009800*                               SIEMPRE TIENE PRIORIDAD.   0013           
009900* 24/02/2025  L.BATR OZ-0211    WKS-PRC-TAB-ACTIVO PASA DE 0014           
010000*                               'S' A 'Y' PARA COINCIDIR   0014           
010100*                               CON EL VALOR DE TIP-ACTIVO 0014           
010200*                               EN CZTIPR (VER OZ-0211 EN  0014           
010300*                               EL COPY). SE CORRIGE       0014           
010400*                               DETECTA-RENGLON-PEDIDO     0014           
010500*                               PARA QUE RECONOZCA TAMBIEN 0014           
010600*                               LA VINETA (3 BYTES UTF-8)  0014           
010700*                               COMO MARCA DE RENGLON DE   0014           
010800*                               ITEM, ADEMAS DEL GUION; SE 0014           
010900*                               QUITA EL '*' QUE SE HABIA  0014           
011000*                               ACEPTADO POR ERROR Y NUNCA 0014           
011100*                               DEBIO ESTAR AHI.           0014           
011200******************************************************************        
011300 ENVIRONMENT DIVISION.                                                    
011400 CONFIGURATION SECTION.                                                   
011500 SOURCE-COMPUTER.               IBM-370.                                  
011600 OBJECT-COMPUTER.               IBM-370.                                  
011700 SPECIAL-NAMES.                                                           
011800     C01 IS TOP-OF-FORM                                                   
011900     CLASS CLASE-DIGITO   IS '0' THRU '9'                                 
012000     CLASS CLASE-MINUSC   IS 'a' THRU 'z'                                 
012100     UPSI-0 ON STATUS IS WKS-MODO-DEPURACION.                             
012200 INPUT-OUTPUT SECTION.                                                    
012300 FILE-CONTROL.                                                            
012400******************************************************************        
012500*              A R C H I V O S   D E   E N T R A D A                      
012600******************************************************************        
012700     SELECT CZTENM  ASSIGN   TO CZTENM                                    
012800            ORGANIZATION     IS SEQUENTIAL                                
012900            FILE STATUS      IS FS-CZTENM.                                
013000     SELECT CZITEM  ASSIGN   TO CZITEM                                    
013100            ORGANIZATION     IS SEQUENTIAL                                
013200            FILE STATUS      IS FS-CZITEM.                                
013300     SELECT CZTIPR  ASSIGN   TO CZTIPR                                    
013400            ORGANIZATION     IS SEQUENTIAL                                
013500            FILE STATUS      IS FS-CZTIPR.                                
013600     SELECT CZVDSC  ASSIGN   TO CZVDSC                                    
013700            ORGANIZATION     IS SEQUENTIAL                                
013800            FILE STATUS      IS FS-CZVDSC.                                
013900     SELECT CZPRCR  ASSIGN   TO CZPRCR                                    
014000            ORGANIZATION     IS SEQUENTIAL                                
014100            FILE STATUS      IS FS-CZPRCR.                                
014200     SELECT CZFRT1  ASSIGN   TO CZFRT1                                    
014300            ORGANIZATION     IS SEQUENTIAL                                
014400            FILE STATUS      IS FS-CZFRT1.                                
014500     SELECT CZINRQ  ASSIGN   TO CZINRQ                                    
014600            ORGANIZATION     IS SEQUENTIAL                                
014700            FILE STATUS      IS FS-CZINRQ.                                
014800******************************************************************        
014900*              A R C H I V O S   D E   S A L I D A                        
015000******************************************************************        
015100     SELECT CZQUOT  ASSIGN   TO CZQUOT                                    
015200            ORGANIZATION     IS SEQUENTIAL                                
015300            FILE STATUS      IS FS-CZQUOT.                                
015400     SELECT CZQLIN  ASSIGN   TO CZQLIN                                    
015500            ORGANIZATION     IS SEQUENTIAL                                
015600            FILE STATUS      IS FS-CZQLIN.                                
015700     SELECT CZAPRV  ASSIGN   TO CZAPRV                                    
015800            ORGANIZATION     IS SEQUENTIAL                                
015900            FILE STATUS      IS FS-CZAPRV.                                
016000     SELECT CZRPT1  ASSIGN   TO CZRPT1                                    
016100            ORGANIZATION     IS SEQUENTIAL                                
016200            FILE STATUS      IS FS-CZRPT1.                                
016300                                                                          
016400 DATA DIVISION.                                                           
016500 FILE SECTION.                                                            
016600*1 -->MAESTRO DE INQUILINOS                                               
016700 FD CZTENM.                                                               
016800     COPY CZTENM.                                                         
016900*2 -->CATALOGO DE PRODUCTOS                                               
017000 FD CZITEM.                                                               
017100     COPY CZITEM.                                                         
017200*3 -->LISTA DE PRECIOS POR INQUILINO                                      
017300 FD CZTIPR.                                                               
017400     COPY CZTIPR.                                                         
017500*4 -->ESCALONES DE DESCUENTO POR VOLUMEN                                  
017600 FD CZVDSC.                                                               
017700     COPY CZVDSC.                                                         
017800*5 -->REGLA DE PRECIO DE LA COTIZACION POR INQUILINO                      
017900 FD CZPRCR.                                                               
018000     COPY CZPRCR.                                                         
018100*6 -->REGLAS DE FLETE POR INQUILINO                                       
018200 FD CZFRT1.                                                               
018300     COPY CZFRT1.                                                         
018400*7 -->MENSAJES ENTRANTES A PROCESAR                                       
018500 FD CZINRQ.                                                               
018600     COPY CZINRQ.                                                         
018700*8 -->COTIZACIONES GENERADAS                                              
018800 FD CZQUOT.                                                               
018900     COPY CZQUOT.                                                         
019000*9 -->RENGLONES DE LAS COTIZACIONES                                       
019100 FD CZQLIN.                                                               
019200     COPY CZQLIN.                                                         
019300*10-->SOLICITUDES DE APROBACION MANUAL                                    
019400 FD CZAPRV.                                                               
019500     COPY CZAPRV.                                                         
019600*11-->MENSAJES DE SALIDA Y REPORTE DE CONTROL                             
019700 FD CZRPT1.                                                               
019800 01  REG-CZRPT1                PIC X(132).                                
019900                                                                          
020000 WORKING-STORAGE SECTION.                                                 
020100******************************************************************        
020200*               C A M P O S    D E    T R A B A J O                       
020300******************************************************************        
020400 01  WKS-CAMPOS-DE-TRABAJO.                                               
020500     02  WKS-PROGRAMA          PIC X(08)         VALUE                    
020600                                                  'COZ1B01'.              
020700     02  WKS-MODO-DEPURACION   PIC 9(01)         VALUE ZEROS.             
020800     02  WKS-FIN-CARGAS        PIC 9(01)         VALUE ZEROS.             
020900         88  WKS-FIN-TENANT                      VALUE 1.                 
021000         88  WKS-FIN-ITEM                        VALUE 1.                 
021100         88  WKS-FIN-PRECIO                      VALUE 1.                 
021200         88  WKS-FIN-DESCUENTO                   VALUE 1.                 
021300         88  WKS-FIN-REGLA-PRECIO                VALUE 1.                 
021400         88  WKS-FIN-FLETE                       VALUE 1.                 
021500     02  WKS-FIN-SOLICITUDES   PIC 9(01)         VALUE ZEROS.             
021600         88  WKS-NO-HAY-MAS-SOLICITUDES          VALUE 1.                 
021700******************************************************************        
021800*              C O N T A D O R E S   D E   T A B L A S                    
021900******************************************************************        
022000     02  WKS-QTD-TENANT        PIC 9(04) COMP    VALUE ZEROS.             
022100     02  WKS-QTD-ITEM          PIC 9(04) COMP    VALUE ZEROS.             
022200     02  WKS-QTD-PRECIO        PIC 9(04) COMP    VALUE ZEROS.             
022300     02  WKS-QTD-DESCUENTO     PIC 9(04) COMP    VALUE ZEROS.             
022400     02  WKS-QTD-REGLA-PRECIO  PIC 9(04) COMP    VALUE ZEROS.             
022500     02  WKS-QTD-FLETE         PIC 9(04) COMP    VALUE ZEROS.             
022600     02  WKS-QTD-PROCESADOS    PIC 9(04) COMP    VALUE ZEROS.             
022700     02  WKS-QTD-LINEAS-MSG    PIC 9(02) COMP    VALUE ZEROS.             
022800     02  WKS-QTD-RENGLONES-MSG PIC 9(02) COMP    VALUE ZEROS.             
022900     02  WKS-QTD-RENGLONES-COT PIC 9(02) COMP    VALUE ZEROS.             
023000     02  WKS-QTD-DESCONOCIDOS  PIC 9(02) COMP    VALUE ZEROS.             
023100     02  WKS-CONSEC-COTIZACION PIC 9(07) COMP    VALUE ZEROS.             
023200******************************************************************        
023300*              I N D I C E S   D E   T A B L A S                          
023400******************************************************************        
023500     02  WKS-TEN-IDX           PIC 9(04) COMP.                            
023600     02  WKS-ITM-IDX           PIC 9(04) COMP.                            
023700     02  WKS-PRC-IDX           PIC 9(04) COMP.                            
023800     02  WKS-VDS-IDX           PIC 9(04) COMP.                            
023900     02  WKS-PRR-IDX           PIC 9(04) COMP.                            
024000     02  WKS-FRT-IDX           PIC 9(04) COMP.                            
024100     02  WKS-MSG-IDX           PIC 9(04) COMP.                            
024200     02  WKS-TRN-IDX           PIC 9(02) COMP.                            
024300     02  WKS-IDX-LINEA         PIC 9(02) COMP.                            
024400     02  WKS-IDX-RENGLON       PIC 9(02) COMP.                            
024500     02  WKS-IDX-CAR           PIC 9(03) COMP.                            
024600     02  WKS-RGM-MRK-LON       PIC 9(01) COMP    VALUE ZEROS.             
024700******************************************************************        
024800*              C O N T A D O R E S   E S T A D I S T I C A S              
024900******************************************************************        
025000     02  WKS-CNT-LEIDOS        PIC 9(07) COMP    VALUE ZEROS.             
025100     02  WKS-CNT-DUPLICADOS    PIC 9(07) COMP    VALUE ZEROS.             
025200     02  WKS-CNT-RECHAZADOS    PIC 9(07) COMP    VALUE ZEROS.             
025300     02  WKS-CNT-PROMPTS       PIC 9(07) COMP    VALUE ZEROS.             
025400     02  WKS-CNT-FALLOS-PARSE  PIC 9(07) COMP    VALUE ZEROS.             
025500     02  WKS-CNT-NO-MANEJADOS  PIC 9(07) COMP    VALUE ZEROS.             
025600     02  WKS-CNT-COTIZACIONES  PIC 9(07) COMP    VALUE ZEROS.             
025700     02  WKS-CNT-AUTO-ENVIADAS PIC 9(07) COMP    VALUE ZEROS.             
025800     02  WKS-CNT-A-APROBACION  PIC 9(07) COMP    VALUE ZEROS.             
025900     02  WKS-SUMA-TOTAL-ENVIAD PIC S9(10)V99     VALUE ZEROS.             
026000     02  WKS-MASK              PIC Z,ZZZ,ZZZ,ZZ9.                         
026100     02  WKS-MASK-VAL          PIC Z,ZZZ,ZZZ,ZZ9.99.                      
026200******************************************************************        
026300*              F E C H A   D E   C O R R I D A                            
026400******************************************************************        
026500     02  WKS-SYSIN-FECHA-EJEC.                                            
026600         04  WKS-EJ-DD         PIC 9(02).                                 
026700         04  FILLER            PIC X(01).                                 
026800         04  WKS-EJ-MM         PIC 9(02).                                 
026900         04  FILLER            PIC X(01).                                 
027000         04  WKS-EJ-AAAA       PIC 9(04).                                 
027100     02  WKS-SYSIN-HORA-EJEC.                                             
027200         04  WKS-EJ-HH         PIC 9(02).                                 
027300         04  FILLER            PIC X(01).                                 
027400         04  WKS-EJ-MI         PIC 9(02).                                 
027500*        FECHA/HORA DE VALIDEZ = FECHA/HORA CORRIDA + 24 HORAS,           
027600*        O SEA EL DIA SIGUIENTE A LA MISMA HORA (VER OZ-0130)             
027700     02  WKS-VALIDEZ-DD        PIC 9(02)         VALUE ZEROS.             
027800     02  WKS-VALIDEZ-MM        PIC 9(02)         VALUE ZEROS.             
027900     02  WKS-VALIDEZ-AAAA      PIC 9(04)         VALUE ZEROS.             
028000*        FECHA DE CORRIDA EN FORMATO AAAAMMDD, PARA GRABAR EN             
028100*        QT-CREATED-DATE DE CADA COTIZACION (VER OZ-0199)                 
028200     02  WKS-QT-FECHA-CREACION PIC 9(08)         VALUE ZEROS.             
028300*        TABLA DE DIAS POR MES PARA EL AVANCE DE UN DIA                   
028400     02  TABLA-DIAS-MES.                                                  
028500         04  FILLER            PIC X(24)         VALUE                    
028600             '312831303130313130313031'.                                  
028700     02  F REDEFINES TABLA-DIAS-MES.                                      
028800         04  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.                    
028900******************************************************************        
029000*      T A B L A   D E   I N Q U I L I N O S  (CZTENM)                    
029100******************************************************************        
029200 01  WKS-TABLA-TENANT.                                                    
029300     02  WKS-DATOS-TENANT      OCCURS 0 TO 500                            
029400                               DEPENDING ON WKS-QTD-TENANT                
029500                               ASCENDING KEY WKS-TEN-ID-TAB               
029600                               INDEXED BY WKS-TEN-IDX2.                   
029700         04  WKS-TEN-ID-TAB    PIC X(08).                                 
029800         04  WKS-TEN-NOM-TAB   PIC X(30).                                 
029900         04  WKS-TEN-SLUG-TAB  PIC X(32).                                 
030000         04  WKS-TEN-EST-TAB   PIC X(10).                                 
030100             88  WKS-TEN-TAB-ACTIVA   VALUE 'active    '                  
030200                                             'trialing  '.                
030300******************************************************************        
030400*      T A B L A   D E L   C A T A L O G O  (CZITEM)                      
030500******************************************************************        
030600 01  WKS-TABLA-ITEM.                                                      
030700     02  WKS-DATOS-ITEM        OCCURS 0 TO 300                            
030800                               DEPENDING ON WKS-QTD-ITEM                  
030900                               INDEXED BY WKS-ITM-IDX2.                   
031000         04  WKS-ITM-ID-TAB    PIC X(08).                                 
031100         04  WKS-ITM-SKU-TAB   PIC X(15).                                 
031200         04  WKS-ITM-NOM-TAB   PIC X(30).                                 
031300         04  WKS-ITM-NOM-MAY-TAB PIC X(30).                               
031400         04  WKS-ITM-UNI-TAB   PIC X(10).                                 
031500******************************************************************        
031600*      T A B L A   D E   P R E C I O S  (CZTIPR)                          
031700******************************************************************        
031800 01  WKS-TABLA-PRECIO.                                                    
031900     02  WKS-DATOS-PRECIO      OCCURS 0 TO 2000                           
032000                               DEPENDING ON WKS-QTD-PRECIO                
032100                               ASCENDING KEY WKS-PRC-LLAVE-TAB            
032200                               INDEXED BY WKS-PRC-IDX2.                   
032300         04  WKS-PRC-LLAVE-TAB.                                           
032400             06  WKS-PRC-TEN-TAB   PIC X(08).                             
032500             06  WKS-PRC-ITM-TAB   PIC X(08).                             
032600         04  WKS-PRC-PRECIO-TAB    PIC S9(08)V99.                         
032700         04  WKS-PRC-ACTIVO-TAB    PIC X(01).                             
032800             88  WKS-PRC-TAB-ACTIVO       VALUE 'Y'.                      
032900******************************************************************        
033000*      T A B L A   D E   D E S C U E N T O S  (CZVDSC)                    
033100******************************************************************        
033200 01  WKS-TABLA-DESCUENTO.                                                 
033300     02  WKS-DATOS-DESCUENTO   OCCURS 0 TO 2000                           
033400                               DEPENDING ON WKS-QTD-DESCUENTO             
033500                               INDEXED BY WKS-VDS-IDX2.                   
033600         04  WKS-VDS-TEN-TAB   PIC X(08).                                 
033700         04  WKS-VDS-ITM-TAB   PIC X(08).                                 
033800         04  WKS-VDS-MIN-TAB   PIC S9(08)V99.                             
033900         04  WKS-VDS-PCT-TAB   PIC SV9(4).                                
034000******************************************************************        
034100*      T A B L A   D E   R E G L A S   D E   P R E C I O                  
034200******************************************************************        
034300 01  WKS-TABLA-REGLA-PRECIO.                                              
034400     02  WKS-DATOS-REGLA-PRECIO OCCURS 0 TO 500                           
034500                               DEPENDING ON WKS-QTD-REGLA-PRECIO          
034600                               ASCENDING KEY WKS-PRR-TEN-TAB              
034700                               INDEXED BY WKS-PRR-IDX2.                   
034800         04  WKS-PRR-TEN-TAB   PIC X(08).                                 
034900         04  WKS-PRR-PIX-TAB   PIC SV9(4).                                
035000         04  WKS-PRR-MARG-TAB  PIC SV9(4).                                
035100         04  WKS-PRR-UMBTOT-TAB PIC S9(08)V99.                            
035200         04  WKS-PRR-UMBMAR-TAB PIC SV9(4).                               
035300******************************************************************        
035400*      T A B L A   D E   R E G L A S   D E   F L E T E                    
035500******************************************************************        
035600 01  WKS-TABLA-FLETE.                                                     
035700     02  WKS-DATOS-FLETE       OCCURS 0 TO 2000                           
035800                               DEPENDING ON WKS-QTD-FLETE                 
035900                               INDEXED BY WKS-FRT-IDX2.                   
036000         04  WKS-FRT-TEN-TAB   PIC X(08).                                 
036100         04  WKS-FRT-BAI-TAB   PIC X(20).                                 
036200         04  WKS-FRT-CEPI-TAB  PIC X(08).                                 
036300         04  WKS-FRT-CEPF-TAB  PIC X(08).                                 
036400         04  WKS-FRT-BASE-TAB  PIC S9(08)V99.                             
036500         04  WKS-FRT-ADKG-TAB  PIC S9(06)V99.                             
036600******************************************************************        
036700*      T A B L A   D E   M E N S A J E S   P R O C E S A D O S            
036800*      (CONTROL DE DUPLICADOS DENTRO DE LA MISMA CORRIDA)                 
036900******************************************************************        
037000 01  WKS-TABLA-PROCESADOS.                                                
037100     02  WKS-DATOS-PROCESADO   OCCURS 0 TO 5000                           
037200                               DEPENDING ON WKS-QTD-PROCESADOS            
037300                               INDEXED BY WKS-MSG-IDX2.                   
037400         04  WKS-MSGID-PROC-TAB PIC X(12).                                
037500******************************************************************        
037600*      T A B L A   D E   T R A N S I C I O N   D E   E S T A D O          
037700*      (MAQUINA DE ESTADOS DE LA CONVERSACION, VER OZ-0141)               
037800******************************************************************        
037900 01  WKS-TABLA-TRANSICIONES.                                              
038000     02  WKS-DATOS-TRANSICION  OCCURS 12 TIMES                            
038100                               INDEXED BY WKS-TRN-IDX2.                   
038200         04  WKS-TRN-ESTADO-DE PIC X(14).                                 
038300         04  WKS-TRN-EVENTO    PIC X(22).                                 
038400         04  WKS-TRN-ESTADO-A  PIC X(14).                                 
038500******************************************************************        
038600*      A R E A   D E   T R A B A J O   D E L   M E N S A J E              
038700******************************************************************        
038800 01  WKS-AREA-MENSAJE.                                                    
038900     02  WKS-TABLA-LINEAS-MSG.                                            
039000         04  WKS-LINEA-DATOS   OCCURS 1 TO 20                             
039100                               DEPENDING ON WKS-QTD-LINEAS-MSG            
039200                               INDEXED BY WKS-LIN-IDX.                    
039300             06  WKS-LINEA-MAYU PIC X(80).                                
039400     02  WKS-PUNTERO-MSG       PIC 9(03) COMP  VALUE 1.                   
039500     02  WKS-LOC-ENCONTRADA    PIC 9(01)       VALUE ZEROS.               
039600     02  WKS-PAGO-ENCONTRADO   PIC 9(01)       VALUE ZEROS.               
039700     02  WKS-ENTREGA-ENCONTRAD PIC 9(01)       VALUE ZEROS.               
039800     02  WKS-PARSE-COMPLETO    PIC 9(01)       VALUE ZEROS.               
039900     02  WKS-LOC-ES-CEP        PIC 9(01)       VALUE ZEROS.               
040000     02  WKS-LOCALIZACAO       PIC X(20)       VALUE SPACES.              
040100     02  WKS-CEP-NORMALIZADO   PIC X(08)       VALUE SPACES.              
040200     02  WKS-METODO-PAGO       PIC X(10)       VALUE SPACES.              
040300     02  WKS-DIA-ENTREGA       PIC X(20)       VALUE SPACES.              
040400*      COPIA DE TRABAJO DE LA LINEA ACTUAL, CON VISTA POR                 
040500*      CARACTER PARA EL RASTREO DEL PATRON DE CEP (VER OZ-0136)           
040600     02  WKS-LINEA-TRABAJO     PIC X(80)       VALUE SPACES.              
040700     02  WKS-LINEA-TRAB-R REDEFINES WKS-LINEA-TRABAJO.                    
040800         04  WKS-LINEA-CARS    PIC X(01) OCCURS 80.                       
040900     02  WKS-RESTO-LINEA       PIC X(80)       VALUE SPACES.              
041000     02  WKS-DESCARTE-LINEA    PIC X(80)       VALUE SPACES.              
041100     02  WKS-PALABRA-BUSCADA   PIC X(20)       VALUE SPACES.              
041200     02  WKS-CONT-KEYWORD      PIC 9(02) COMP  VALUE ZEROS.               
041300     02  WKS-POS-CEP           PIC 9(03) COMP  VALUE ZEROS.               
041400     02  WKS-DIG-ANTES         PIC 9(01)       VALUE ZEROS.               
041500     02  WKS-CEP-ENCONTRADO    PIC 9(01)       VALUE ZEROS.               
041600     02  WKS-LON-NOMBRE        PIC 9(02) COMP  VALUE ZEROS.               
041700******************************************************************        
041800*      R E N G L O N E S   P E D I D O S   Y   R E S U E L T O S          
041900******************************************************************        
042000 01  WKS-TABLA-RENGLONES-MSG.                                             
042100     02  WKS-RENGLON-MSG-DATOS OCCURS 1 TO 20                             
042200                               DEPENDING ON WKS-QTD-RENGLONES-MSG         
042300                               INDEXED BY WKS-RGM-IDX.                    
042400         04  WKS-RGM-NOMBRE    PIC X(30).                                 
042500         04  WKS-RGM-CANTIDAD  PIC S9(06)V99.                             
042600         04  WKS-RGM-UNIDAD    PIC X(10).                                 
042700 01  WKS-TABLA-RENGLONES-COT.                                             
042800     02  WKS-RENGLON-COT-DATOS OCCURS 1 TO 20                             
042900                               DEPENDING ON WKS-QTD-RENGLONES-COT         
043000                               INDEXED BY WKS-RGC-IDX.                    
043100         04  WKS-RGC-SKU       PIC X(15).                                 
043200         04  WKS-RGC-NOMBRE    PIC X(30).                                 
043300         04  WKS-RGC-UNIDAD    PIC X(10).                                 
043400         04  WKS-RGC-CANTIDAD  PIC S9(06)V99.                             
043500         04  WKS-RGC-PRECIO    PIC S9(08)V99.                             
043600         04  WKS-RGC-TOTAL     PIC S9(08)V99.                             
043700 01  WKS-LISTA-DESCONOCIDOS    PIC X(120)      VALUE SPACES.              
043800 01  WKS-HAY-DESCONOCIDOS      PIC 9(01)       VALUE ZEROS.               
043900******************************************************************        
044000*      A R E A   D E   T R A B A J O   D E   L A   C O T I Z A C.         
044100******************************************************************        
044200 01  WKS-AREA-COTIZACION.                                                 
044300     02  WKS-QT-QUOTE-ID       PIC X(08)       VALUE SPACES.              
044400     02  WKS-QT-QUOTE-ID-NUM   PIC 9(08)       VALUE ZEROS.               
044500     02  WKS-QT-STATUS         PIC X(08)       VALUE SPACES.              
044600     02  WKS-QT-SUBTOTAL       PIC S9(08)V99   VALUE ZEROS.               
044700     02  WKS-QT-FLETE          PIC S9(08)V99   VALUE ZEROS.               
044800     02  WKS-QT-DESC-PCT       PIC SV9(4)      VALUE ZEROS.               
044900     02  WKS-QT-DESC-AMT       PIC S9(08)V99   VALUE ZEROS.               
045000     02  WKS-QT-TOTAL          PIC S9(08)V99   VALUE ZEROS.               
045100     02  WKS-QT-MARGEN-PCT     PIC SV9(4)      VALUE ZEROS.               
045200     02  WKS-SIN-REGLA-PRECIO  PIC 9(01)       VALUE ZEROS.               
045300     02  WKS-FLETE-FALLO       PIC 9(01)       VALUE ZEROS.               
045400     02  WKS-REQUIERE-APROB    PIC 9(01)       VALUE ZEROS.               
045500     02  WKS-MOTIVOS-APROB     PIC X(120)      VALUE SPACES.              
045600     02  WKS-PUNTERO-MOTIVOS   PIC 9(03) COMP  VALUE 1.                   
045700******************************************************************        
045800*      L L A V E   D E   B U S Q U E D A   D E   P R E C I O              
045900******************************************************************        
046000 01  WKS-PRC-LLAVE-BUSCADA.                                               
046100     02  WKS-PRC-TEN-BUSCADA   PIC X(08)       VALUE SPACES.              
046200     02  WKS-PRC-ITM-BUSCADA   PIC X(08)       VALUE SPACES.              
046300******************************************************************        
046400*      C A M P O S   P A R A   B U S Q U E D A   D E   D E S C.           
046500******************************************************************        
046600 01  WKS-AREA-DESCUENTO.                                                  
046700     02  WKS-MEJOR-DESC-PCT    PIC SV9(4)      VALUE ZEROS.               
046800     02  WKS-MEJOR-DESC-MIN    PIC S9(08)V99   VALUE ZEROS.               
046900     02  WKS-DESC-ENCONTRADO   PIC 9(01)       VALUE ZEROS.               
047000******************************************************************        
047100*      C A M P O S   P A R A   P A R S E O   D E   C A N T I D A D        
047200******************************************************************        
047300 01  WKS-AREA-CANTIDAD.                                                   
047400     02  WKS-QTY-ENTERA        PIC 9(06)       VALUE ZEROS.               
047500     02  WKS-QTY-DEC1          PIC 9(01)       VALUE ZEROS.               
047600     02  WKS-QTY-DEC2          PIC 9(01)       VALUE ZEROS.               
047700     02  WKS-QTY-NUMERICA      PIC S9(06)V99   VALUE ZEROS.               
047800     02  WKS-DIGITO-NUM        PIC 9(01) COMP  VALUE ZEROS.               
047900     02  WKS-NOMBRE-CRUDO      PIC X(80)       VALUE SPACES.              
048000     02  WKS-RGM-NOMBRE-TMP    PIC X(30)       VALUE SPACES.              
048100     02  WKS-RGM-UNIDAD-TMP    PIC X(10)       VALUE SPACES.              
048200******************************************************************        
048300*      C A M P O S   P A R A   R E N D E R I Z A R   M E N S A J E        
048400******************************************************************        
048500 01  WKS-AREA-MENSAJE-SALIDA.                                             
048600     02  WKS-LINEA-SALIDA      PIC X(132)      VALUE SPACES.              
048700     02  WKS-MON-EDITADA       PIC ZZZ,ZZZ,ZZ9.99.                        
048800     02  WKS-PCT-CALC          PIC S9(03)V99   VALUE ZEROS.               
048900     02  WKS-PCT-EDITADO       PIC ZZ9.99.                                
049000     02  WKS-CANT-EDITADA      PIC ZZZ,ZZ9.99.                            
049100     02  WKS-MON-EDITADA2      PIC ZZZ,ZZZ,ZZ9.99.                        
049200******************************************************************        
049300*      C A M P O S   D E   M A Q U I N A   D E   E S T A D O S            
049400******************************************************************        
049500 01  WKS-AREA-TRANSICION.                                                 
049600     02  WKS-TRANS-ESTADO-DE   PIC X(14)       VALUE SPACES.              
049700     02  WKS-TRANS-EVENTO      PIC X(22)       VALUE SPACES.              
049800     02  WKS-TRANS-ESTADO-A    PIC X(14)       VALUE SPACES.              
049900     02  WKS-TRANS-VALIDA      PIC 9(01)       VALUE ZEROS.               
050000******************************************************************        
050100*      B A N D E R A S   D E L   C I C L O   P R I N C I P A L            
050200******************************************************************        
050300 01  WKS-BANDERAS-CICLO.                                                  
050400     02  WKS-CNT-DUPLICADOS-INC PIC 9(01)      VALUE ZEROS.               
050500     02  WKS-CNT-RECHAZADOS-INC PIC 9(01)      VALUE ZEROS.               
050600******************************************************************        
050700*              V A R I A B L E S   D E   F I L E   S T A T U S            
050800******************************************************************        
050900 01  WKS-FS-STATUS.                                                       
051000     02  FS-CZTENM             PIC 9(02)       VALUE ZEROS.               
051100     02  FS-CZITEM             PIC 9(02)       VALUE ZEROS.               
051200     02  FS-CZTIPR             PIC 9(02)       VALUE ZEROS.               
051300     02  FS-CZVDSC             PIC 9(02)       VALUE ZEROS.               
051400     02  FS-CZPRCR             PIC 9(02)       VALUE ZEROS.               
051500     02  FS-CZFRT1             PIC 9(02)       VALUE ZEROS.               
051600     02  FS-CZINRQ             PIC 9(02)       VALUE ZEROS.               
051700     02  FS-CZQUOT             PIC 9(02)       VALUE ZEROS.               
051800     02  FS-CZQLIN             PIC 9(02)       VALUE ZEROS.               
051900     02  FS-CZAPRV             PIC 9(02)       VALUE ZEROS.               
052000     02  FS-CZRPT1             PIC 9(02)       VALUE ZEROS.               
052100*      VISTA EN TABLA DE LOS 11 FILE-STATUS, USADA UNICAMENTE EN          
052200*      EL DESPLIEGUE DE DEPURACION CONTROLADO POR UPSI-0 (OZ-0140)        
052300     02  WKS-FS-TABLA REDEFINES WKS-FS-STATUS.                            
052400         04  WKS-FS-VALOR      PIC 9(02) OCCURS 11.                       
052500 01  WKS-IDX-DEPURA            PIC 9(02) COMP  VALUE ZEROS.               
052600******************************************************************        
052700 PROCEDURE DIVISION.                                                      
052800******************************************************************        
052900*               S E C C I O N    P R I N C I P A L                        
053000******************************************************************        
053100 000-PRINCIPAL SECTION.                                                   
053200     PERFORM 010-ACEPTA-FECHA-EJECUCION                                   
053300     PERFORM 020-ABRIR-ARCHIVOS                                           
053400     PERFORM 090-CARGA-TRANSICIONES                                       
053500     PERFORM 030-CARGA-TENANT                                             
053600     PERFORM 040-CARGA-ITEM                                               
053700     PERFORM 050-CARGA-PRECIO                                             
053800     PERFORM 060-CARGA-DESCUENTO                                          
053900     PERFORM 070-CARGA-REGLA-PRECIO                                       
054000     PERFORM 080-CARGA-FLETE                                              
054100     PERFORM PROCESA-SOLICITUDES                                          
054200             UNTIL WKS-NO-HAY-MAS-SOLICITUDES                             
054300     PERFORM ESTADISTICAS-FINALES                                         
054400     PERFORM CERRAR-ARCHIVOS                                              
054500     STOP RUN.                                                            
054600 000-PRINCIPAL-E. EXIT.                                                   
054700                                                                          
054800* ACEPTA FECHA/HORA DE CORRIDA DESDE SYSIN, FORMATO DD/MM/AAAA            
054900* Y HH/MI, Y CALCULA LA FECHA DE VALIDEZ (CORRIDA + 24 HORAS)             
055000* QUE SE IMPRIME EN CADA MENSAJE DE COTIZACION.                           
055100 010-ACEPTA-FECHA-EJECUCION SECTION.                                      
055200     ACCEPT WKS-SYSIN-FECHA-EJEC FROM SYSIN                               
055300     ACCEPT WKS-SYSIN-HORA-EJEC  FROM SYSIN                               
055400     MOVE WKS-EJ-DD   TO WKS-VALIDEZ-DD                                   
055500     MOVE WKS-EJ-MM   TO WKS-VALIDEZ-MM                                   
055600     MOVE WKS-EJ-AAAA TO WKS-VALIDEZ-AAAA                                 
055700     COMPUTE WKS-QT-FECHA-CREACION =                                      
055800             WKS-EJ-AAAA * 10000 + WKS-EJ-MM * 100 + WKS-EJ-DD            
055900     ADD 1 TO WKS-VALIDEZ-DD                                              
056000     IF WKS-VALIDEZ-DD > DIA-FIN-MES(WKS-VALIDEZ-MM)                      
056100        MOVE 1 TO WKS-VALIDEZ-DD                                          
056200        ADD  1 TO WKS-VALIDEZ-MM                                          
056300        IF WKS-VALIDEZ-MM > 12                                            
056400           MOVE  1 TO WKS-VALIDEZ-MM                                      
056500           ADD   1 TO WKS-VALIDEZ-AAAA                                    
056600        END-IF                                                            
056700     END-IF.                                                              
056800 010-ACEPTA-FECHA-EJECUCION-E. EXIT.                                      
056900                                                                          
057000* APERTURA DE ARCHIVOS. TODOS SON SECUENCIALES; UN ERROR AQUI             
057100* DETIENE LA CORRIDA DE INMEDIATO (SIN DEBD1R00, QUE EN ESTE              
057200* PROGRAMA SOLO SE USA PARA ARCHIVOS INDEXADOS Y AQUI NO HAY).            
057300 020-ABRIR-ARCHIVOS SECTION.                                              
057400     OPEN INPUT  CZTENM, CZITEM, CZTIPR, CZVDSC, CZPRCR,                  
057500                 CZFRT1, CZINRQ                                           
057600     OPEN OUTPUT CZQUOT, CZQLIN, CZAPRV, CZRPT1                           
057700                                                                          
057800     IF FS-CZTENM NOT = 0 OR FS-CZITEM NOT = 0 OR                         
057900        FS-CZTIPR NOT = 0 OR FS-CZVDSC NOT = 0 OR                         
058000        FS-CZPRCR NOT = 0 OR FS-CZFRT1 NOT = 0 OR                         
058100        FS-CZINRQ NOT = 0                                                 
058200        DISPLAY "***********************************************"         
058300        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE ENTRADA        *"         
058400        DISPLAY "***********************************************"         
058500        DISPLAY "* FS CZTENM : " FS-CZTENM                                
058600        DISPLAY "* FS CZITEM : " FS-CZITEM                                
058700        DISPLAY "* FS CZTIPR : " FS-CZTIPR                                
058800        DISPLAY "* FS CZVDSC : " FS-CZVDSC                                
058900        DISPLAY "* FS CZPRCR : " FS-CZPRCR                                
059000        DISPLAY "* FS CZFRT1 : " FS-CZFRT1                                
059100        DISPLAY "* FS CZINRQ : " FS-CZINRQ                                
059200        MOVE 91 TO RETURN-CODE                                            
059300        STOP RUN                                                          
059400     END-IF                                                               
059500                                                                          
059600     IF FS-CZQUOT NOT = 0 OR FS-CZQLIN NOT = 0 OR                         
059700        FS-CZAPRV NOT = 0 OR FS-CZRPT1 NOT = 0                            
059800        DISPLAY "***********************************************"         
059900        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE SALIDA         *"         
060000        DISPLAY "***********************************************"         
060100        DISPLAY "* FS CZQUOT : " FS-CZQUOT                                
060200        DISPLAY "* FS CZQLIN : " FS-CZQLIN                                
060300        DISPLAY "* FS CZAPRV : " FS-CZAPRV                                
060400        DISPLAY "* FS CZRPT1 : " FS-CZRPT1                                
060500        MOVE 91 TO RETURN-CODE                                            
060600        STOP RUN                                                          
060700     END-IF.                                                              
060800 020-ABRIR-ARCHIVOS-E. EXIT.                                              
060900                                                                          
061000* CARGA LA MAQUINA DE ESTADOS DE LA CONVERSACION. TABLA FIJA,             
061100* SE ALIMENTA POR ASIGNACION DIRECTA PARA EVITAR ERRORES DE               
061200* CONTEO DE COLUMNAS EN UN LITERAL REDEFINIDO (VER OZ-0141).              
061300 090-CARGA-TRANSICIONES SECTION.                                          
061400     MOVE 'INBOUND'                TO WKS-TRN-ESTADO-DE(1)                
061500     MOVE 'FIRST-MESSAGE-RECEIVED' TO WKS-TRN-EVENTO(1)                   
061600     MOVE 'CAPTURE_MIN'            TO WKS-TRN-ESTADO-A(1)                 
061700                                                                          
061800     MOVE 'CAPTURE_MIN'            TO WKS-TRN-ESTADO-DE(2)                
061900     MOVE 'MINIMAL-DATA-RECEIVED'  TO WKS-TRN-EVENTO(2)                   
062000     MOVE 'QUOTE_READY'            TO WKS-TRN-ESTADO-A(2)                 
062100                                                                          
062200     MOVE 'QUOTE_READY'            TO WKS-TRN-ESTADO-DE(3)                
062300     MOVE 'APPROVAL-REQUIRED'      TO WKS-TRN-EVENTO(3)                   
062400     MOVE 'HUMAN_APPROVAL'         TO WKS-TRN-ESTADO-A(3)                 
062500                                                                          
062600     MOVE 'QUOTE_READY'            TO WKS-TRN-ESTADO-DE(4)                
062700     MOVE 'QUOTE-APPROVED'         TO WKS-TRN-EVENTO(4)                   
062800     MOVE 'QUOTE_SENT'             TO WKS-TRN-ESTADO-A(4)                 
062900                                                                          
063000     MOVE 'QUOTE_READY'            TO WKS-TRN-ESTADO-DE(5)                
063100     MOVE 'QUOTE-AUTO-OK'          TO WKS-TRN-EVENTO(5)                   
063200     MOVE 'QUOTE_SENT'             TO WKS-TRN-ESTADO-A(5)                 
063300                                                                          
063400     MOVE 'QUOTE_SENT'             TO WKS-TRN-ESTADO-DE(6)                
063500     MOVE 'USER-REPLIED'           TO WKS-TRN-EVENTO(6)                   
063600     MOVE 'WAITING_REPLY'          TO WKS-TRN-ESTADO-A(6)                 
063700                                                                          
063800     MOVE 'QUOTE_SENT'             TO WKS-TRN-ESTADO-DE(7)                
063900     MOVE 'WINDOW-EXPIRED'         TO WKS-TRN-EVENTO(7)                   
064000     MOVE 'LOST'                   TO WKS-TRN-ESTADO-A(7)                 
064100                                                                          
064200     MOVE 'WAITING_REPLY'          TO WKS-TRN-ESTADO-DE(8)                
064300     MOVE 'SCHEDULE-CONFIRMED'     TO WKS-TRN-EVENTO(8)                   
064400     MOVE 'WON'                    TO WKS-TRN-ESTADO-A(8)                 
064500                                                                          
064600     MOVE 'WAITING_REPLY'          TO WKS-TRN-ESTADO-DE(9)                
064700     MOVE 'USER-DECLINED'          TO WKS-TRN-EVENTO(9)                   
064800     MOVE 'LOST'                   TO WKS-TRN-ESTADO-A(9)                 
064900                                                                          
065000     MOVE 'WAITING_REPLY'          TO WKS-TRN-ESTADO-DE(10)               
065100     MOVE 'WINDOW-EXPIRED'         TO WKS-TRN-EVENTO(10)                  
065200     MOVE 'LOST'                   TO WKS-TRN-ESTADO-A(10)                
065300                                                                          
065400     MOVE 'HUMAN_APPROVAL'         TO WKS-TRN-ESTADO-DE(11)               
065500     MOVE 'ADMIN-APPROVED'         TO WKS-TRN-EVENTO(11)                  
065600     MOVE 'QUOTE_SENT'             TO WKS-TRN-ESTADO-A(11)                
065700                                                                          
065800     MOVE 'HUMAN_APPROVAL'         TO WKS-TRN-ESTADO-DE(12)               
065900     MOVE 'ADMIN-REJECTED'         TO WKS-TRN-EVENTO(12)                  
066000     MOVE 'LOST'                   TO WKS-TRN-ESTADO-A(12).               
066100 090-CARGA-TRANSICIONES-E. EXIT.                                          
066200                                                                          
066300******************************************************************        
066400*          C A R G A   D E   T A B L A S   R E F E R E N C I A            
066500******************************************************************        
066600 030-CARGA-TENANT SECTION.                                                
066700     PERFORM 031-LEE-1-TENANT UNTIL WKS-FIN-TENANT.                       
066800 030-CARGA-TENANT-E. EXIT.                                                
066900                                                                          
067000 031-LEE-1-TENANT SECTION.                                                
067100     READ CZTENM                                                          
067200        AT END                                                            
067300           MOVE 1 TO WKS-FIN-CARGAS                                       
067400        NOT AT END                                                        
067500           ADD 1 TO WKS-QTD-TENANT                                        
067600           SET WKS-TEN-IDX2 TO WKS-QTD-TENANT                             
067700           MOVE TEN-TENANT-ID   TO WKS-TEN-ID-TAB(WKS-TEN-IDX2)           
067800           MOVE TEN-NOMBRE      TO WKS-TEN-NOM-TAB(WKS-TEN-IDX2)          
067900           MOVE TEN-SLUG        TO WKS-TEN-SLUG-TAB(WKS-TEN-IDX2)         
068000           MOVE TEN-ESTADO-SUSCRIP                                        
068100                                TO WKS-TEN-EST-TAB(WKS-TEN-IDX2)          
068200     END-READ.                                                            
068300 031-LEE-1-TENANT-E. EXIT.                                                
068400                                                                          
068500 040-CARGA-ITEM SECTION.                                                  
068600     MOVE ZEROS TO WKS-FIN-CARGAS                                         
068700     PERFORM 041-LEE-1-ITEM UNTIL WKS-FIN-ITEM.                           
068800 040-CARGA-ITEM-E. EXIT.                                                  
068900                                                                          
069000 041-LEE-1-ITEM SECTION.                                                  
069100     READ CZITEM                                                          
069200        AT END                                                            
069300           MOVE 1 TO WKS-FIN-CARGAS                                       
069400        NOT AT END                                                        
069500           ADD 1 TO WKS-QTD-ITEM                                          
069600           SET WKS-ITM-IDX2 TO WKS-QTD-ITEM                               
069700           MOVE ITM-ITEM-ID  TO WKS-ITM-ID-TAB(WKS-ITM-IDX2)              
069800           MOVE ITM-SKU      TO WKS-ITM-SKU-TAB(WKS-ITM-IDX2)             
069900           MOVE ITM-NOMBRE   TO WKS-ITM-NOM-TAB(WKS-ITM-IDX2)             
070000           MOVE ITM-NOMBRE   TO WKS-ITM-NOM-MAY-TAB(WKS-ITM-IDX2)         
070100           INSPECT WKS-ITM-NOM-MAY-TAB(WKS-ITM-IDX2) CONVERTING           
070200                   "abcdefghijklmnopqrstuvwxyz"                           
070300                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
070400           MOVE ITM-UNIDAD   TO WKS-ITM-UNI-TAB(WKS-ITM-IDX2)             
070500     END-READ.                                                            
070600 041-LEE-1-ITEM-E. EXIT.                                                  
070700                                                                          
070800 050-CARGA-PRECIO SECTION.                                                
070900     MOVE ZEROS TO WKS-FIN-CARGAS                                         
071000     PERFORM 051-LEE-1-PRECIO UNTIL WKS-FIN-PRECIO.                       
071100 050-CARGA-PRECIO-E. EXIT.                                                
071200                                                                          
071300 051-LEE-1-PRECIO SECTION.                                                
071400     READ CZTIPR                                                          
071500        AT END                                                            
071600           MOVE 1 TO WKS-FIN-CARGAS                                       
071700        NOT AT END                                                        
071800           ADD 1 TO WKS-QTD-PRECIO                                        
071900           SET WKS-PRC-IDX2 TO WKS-QTD-PRECIO                             
072000           MOVE TIP-TENANT-ID TO WKS-PRC-TEN-TAB(WKS-PRC-IDX2)            
072100           MOVE TIP-ITEM-ID   TO WKS-PRC-ITM-TAB(WKS-PRC-IDX2)            
072200           MOVE TIP-PRECIO-BASE                                           
072300                              TO WKS-PRC-PRECIO-TAB(WKS-PRC-IDX2)         
072400           MOVE TIP-ACTIVO    TO WKS-PRC-ACTIVO-TAB(WKS-PRC-IDX2)         
072500     END-READ.                                                            
072600 051-LEE-1-PRECIO-E. EXIT.                                                
072700                                                                          
072800 060-CARGA-DESCUENTO SECTION.                                             
072900     MOVE ZEROS TO WKS-FIN-CARGAS                                         
073000     PERFORM 061-LEE-1-DESCUENTO UNTIL WKS-FIN-DESCUENTO.                 
073100 060-CARGA-DESCUENTO-E. EXIT.                                             
073200                                                                          
073300 061-LEE-1-DESCUENTO SECTION.                                             
073400     READ CZVDSC                                                          
073500        AT END                                                            
073600           MOVE 1 TO WKS-FIN-CARGAS                                       
073700        NOT AT END                                                        
073800           ADD 1 TO WKS-QTD-DESCUENTO                                     
073900           SET WKS-VDS-IDX2 TO WKS-QTD-DESCUENTO                          
074000           MOVE VDS-TENANT-ID  TO WKS-VDS-TEN-TAB(WKS-VDS-IDX2)           
074100           MOVE VDS-ITEM-ID    TO WKS-VDS-ITM-TAB(WKS-VDS-IDX2)           
074200           MOVE VDS-CANT-MINIMA                                           
074300                               TO WKS-VDS-MIN-TAB(WKS-VDS-IDX2)           
074400           MOVE VDS-PORCENT-DESC                                          
074500                               TO WKS-VDS-PCT-TAB(WKS-VDS-IDX2)           
074600     END-READ.                                                            
074700 061-LEE-1-DESCUENTO-E. EXIT.                                             
074800                                                                          
074900 070-CARGA-REGLA-PRECIO SECTION.                                          
075000     MOVE ZEROS TO WKS-FIN-CARGAS                                         
075100     PERFORM 071-LEE-1-REGLA-PRECIO UNTIL WKS-FIN-REGLA-PRECIO.           
075200 070-CARGA-REGLA-PRECIO-E. EXIT.                                          
075300                                                                          
075400 071-LEE-1-REGLA-PRECIO SECTION.                                          
075500     READ CZPRCR                                                          
075600        AT END                                                            
075700           MOVE 1 TO WKS-FIN-CARGAS                                       
075800        NOT AT END                                                        
075900           ADD 1 TO WKS-QTD-REGLA-PRECIO                                  
076000           SET WKS-PRR-IDX2 TO WKS-QTD-REGLA-PRECIO                       
076100           MOVE PRC-TENANT-ID  TO WKS-PRR-TEN-TAB(WKS-PRR-IDX2)           
076200           MOVE PRC-DESC-PIX-PCT                                          
076300                               TO WKS-PRR-PIX-TAB(WKS-PRR-IDX2)           
076400           MOVE PRC-MARGEN-MIN-PCT                                        
076500                               TO WKS-PRR-MARG-TAB(WKS-PRR-IDX2)          
076600           MOVE PRC-UMBRAL-TOTAL                                          
076700                               TO WKS-PRR-UMBTOT-TAB(WKS-PRR-IDX2)        
076800           MOVE PRC-UMBRAL-MARGEN                                         
076900                               TO WKS-PRR-UMBMAR-TAB(WKS-PRR-IDX2)        
077000     END-READ.                                                            
077100 071-LEE-1-REGLA-PRECIO-E. EXIT.                                          
077200                                                                          
077300 080-CARGA-FLETE SECTION.                                                 
077400     MOVE ZEROS TO WKS-FIN-CARGAS                                         
077500     PERFORM 081-LEE-1-FLETE UNTIL WKS-FIN-FLETE.                         
077600 080-CARGA-FLETE-E. EXIT.                                                 
077700                                                                          
077800 081-LEE-1-FLETE SECTION.                                                 
077900     READ CZFRT1                                                          
078000        AT END                                                            
078100           MOVE 1 TO WKS-FIN-CARGAS                                       
078200        NOT AT END                                                        
078300           ADD 1 TO WKS-QTD-FLETE                                         
078400           SET WKS-FRT-IDX2 TO WKS-QTD-FLETE                              
078500           MOVE FRT-TENANT-ID  TO WKS-FRT-TEN-TAB(WKS-FRT-IDX2)           
078600           MOVE FRT-BAIRRO     TO WKS-FRT-BAI-TAB(WKS-FRT-IDX2)           
078700           MOVE FRT-CEP-INICIO TO WKS-FRT-CEPI-TAB(WKS-FRT-IDX2)          
078800           MOVE FRT-CEP-FIN    TO WKS-FRT-CEPF-TAB(WKS-FRT-IDX2)          
078900           MOVE FRT-FLETE-BASE TO WKS-FRT-BASE-TAB(WKS-FRT-IDX2)          
079000           MOVE FRT-ADIC-KG    TO WKS-FRT-ADKG-TAB(WKS-FRT-IDX2)          
079100     END-READ.                                                            
079200 081-LEE-1-FLETE-E. EXIT.                                                 
079300                                                                          
079400******************************************************************        
079500*          C I C L O   P R I N C I P A L   D E   M E N S A J E S          
079600******************************************************************        
079700 PROCESA-SOLICITUDES SECTION.                                             
079800     READ CZINRQ                                                          
079900        AT END                                                            
080000           MOVE 1 TO WKS-FIN-SOLICITUDES                                  
080100        NOT AT END                                                        
080200           ADD 1 TO WKS-CNT-LEIDOS                                        
080300           PERFORM VERIFICA-DUPLICADO                                     
080400           IF WKS-CNT-DUPLICADOS-INC = 0                                  
080500              PERFORM VERIFICA-INQUILINO                                  
080600              IF WKS-CNT-RECHAZADOS-INC = 0                               
080700                 PERFORM DESPACHA-ESTADO                                  
080800              END-IF                                                      
080900           END-IF                                                         
081000     END-READ.                                                            
081100 PROCESA-SOLICITUDES-E. EXIT.                                             
081200                                                                          
081300* WKS-CNT-DUPLICADOS-INC/WKS-CNT-RECHAZADOS-INC SE USAN COMO              
081400* BANDERAS DE "SE RECHAZO ESTE MENSAJE" PARA NO SEGUIR                    
081500* PROCESANDO EL REGISTRO LEIDO.                                           
081600 VERIFICA-DUPLICADO SECTION.                                              
081700     MOVE ZEROS TO WKS-CNT-DUPLICADOS-INC                                 
081800     SET WKS-MSG-IDX2 TO 1                                                
081900     SEARCH WKS-DATOS-PROCESADO                                           
082000        AT END                                                            
082100           CONTINUE                                                       
082200        WHEN WKS-MSGID-PROC-TAB(WKS-MSG-IDX2) = RQ-MESSAGE-ID             
082300           ADD 1 TO WKS-CNT-DUPLICADOS                                    
082400           MOVE 1 TO WKS-CNT-DUPLICADOS-INC                               
082500     END-SEARCH                                                           
082600     IF WKS-CNT-DUPLICADOS-INC = 0                                        
082700        ADD 1 TO WKS-QTD-PROCESADOS                                       
082800        SET WKS-MSG-IDX2 TO WKS-QTD-PROCESADOS                            
082900        MOVE RQ-MESSAGE-ID TO                                             
083000             WKS-MSGID-PROC-TAB(WKS-MSG-IDX2)                             
083100     END-IF.                                                              
083200 VERIFICA-DUPLICADO-E. EXIT.                                              
083300                                                                          
083400 VERIFICA-INQUILINO SECTION.                                              
083500     MOVE ZEROS TO WKS-CNT-RECHAZADOS-INC                                 
083600     SET WKS-TEN-IDX2 TO 1                                                
083700     SEARCH ALL WKS-DATOS-TENANT                                          
083800        AT END                                                            
083900           ADD 1 TO WKS-CNT-RECHAZADOS                                    
084000           MOVE 1 TO WKS-CNT-RECHAZADOS-INC                               
084100        WHEN WKS-TEN-ID-TAB(WKS-TEN-IDX2) = RQ-TENANT-ID                  
084200           IF NOT WKS-TEN-TAB-ACTIVA(WKS-TEN-IDX2)                        
084300              ADD 1 TO WKS-CNT-RECHAZADOS                                 
084400              MOVE 1 TO WKS-CNT-RECHAZADOS-INC                            
084500           END-IF                                                         
084600     END-SEARCH.                                                          
084700 VERIFICA-INQUILINO-E. EXIT.                                              
084800                                                                          
084900 DESPACHA-ESTADO SECTION.                                                 
085000     EVALUATE RQ-CONV-STATE                                               
085100        WHEN 'INBOUND'                                                    
085200           PERFORM TRATA-INBOUND                                          
085300        WHEN 'CAPTURE_MIN'                                                
085400           PERFORM TRATA-CAPTURE-MIN                                      
085500        WHEN OTHER                                                        
085600           ADD 1 TO WKS-CNT-NO-MANEJADOS                                  
085700     END-EVALUATE.                                                        
085800 DESPACHA-ESTADO-E. EXIT.                                                 
085900                                                                          
086000 TRATA-INBOUND SECTION.                                                   
086100     MOVE 'INBOUND'                 TO WKS-TRANS-ESTADO-DE                
086200     MOVE 'FIRST-MESSAGE-RECEIVED'  TO WKS-TRANS-EVENTO                   
086300     PERFORM TRANSICIONA-ESTADO                                           
086400     ADD 1 TO WKS-CNT-PROMPTS                                             
086500     PERFORM ARMA-MENSAJE-CAPTURA.                                        
086600 TRATA-INBOUND-E. EXIT.                                                   
086700                                                                          
086800 TRATA-CAPTURE-MIN SECTION.                                               
086900     PERFORM PARSEA-MENSAJE                                               
087000     IF WKS-PARSE-COMPLETO = 0                                            
087100        ADD 1 TO WKS-CNT-FALLOS-PARSE                                     
087200        PERFORM ARMA-MENSAJE-ERROR-PARSE                                  
087300     ELSE                                                                 
087400        PERFORM RESUELVE-RENGLONES                                        
087500        IF WKS-QTD-RENGLONES-COT = 0                                      
087600           PERFORM ARMA-MENSAJE-SIN-PRODUCTOS                             
087700        ELSE                                                              
087800           PERFORM GENERA-COTIZACION                                      
087900        END-IF                                                            
088000     END-IF.                                                              
088100 TRATA-CAPTURE-MIN-E. EXIT.                                               
088200                                                                          
088300******************************************************************        
088400*          P A R S E O   D E L   M E N S A J E                            
088500******************************************************************        
088600 PARSEA-MENSAJE SECTION.                                                  
088700     MOVE ZEROS  TO WKS-LOC-ENCONTRADA, WKS-PAGO-ENCONTRADO,              
088800                    WKS-ENTREGA-ENCONTRAD, WKS-QTD-LINEAS-MSG,            
088900                    WKS-QTD-RENGLONES-MSG, WKS-LOC-ES-CEP                 
089000     MOVE SPACES TO WKS-LOCALIZACAO, WKS-METODO-PAGO,                     
089100                    WKS-DIA-ENTREGA                                       
089200     MOVE 1      TO WKS-PUNTERO-MSG                                       
089300     PERFORM PARSEA-MENSAJE-EN-LINEAS                                     
089400             UNTIL WKS-PUNTERO-MSG > 200                                  
089500                OR WKS-QTD-LINEAS-MSG = 20                                
089600     PERFORM PROCESA-1-LINEA-MSG                                          
089700             VARYING WKS-IDX-LINEA FROM 1 BY 1                            
089800             UNTIL WKS-IDX-LINEA > WKS-QTD-LINEAS-MSG                     
089900     IF WKS-LOC-ENCONTRADA = 1 AND WKS-PAGO-ENCONTRADO = 1                
090000        AND WKS-ENTREGA-ENCONTRAD = 1                                     
090100        AND WKS-QTD-RENGLONES-MSG > 0                                     
090200        MOVE 1 TO WKS-PARSE-COMPLETO                                      
090300     ELSE                                                                 
090400        MOVE 0 TO WKS-PARSE-COMPLETO                                      
090500     END-IF.                                                              
090600 PARSEA-MENSAJE-E. EXIT.                                                  
090700                                                                          
090800* PARTE EL TEXTO PLANO DE RQ-MESSAGE-TEXT EN "LINEAS LOGICAS".            
090900* POR CONVENCION DEL LOTE, LOS SALTOS DE LINEA DEL MENSAJE                
091000* ORIGINAL DE WHATSAPP SE APLANAN A ';' AL GRABAR CZINRQ. LA              
091100* CONVERSION A MAYUSCULAS QUITA TAMBIEN LOS ACENTOS DEL                   
091200* PORTUGUES PARA QUE LA BUSQUEDA DE PALABRAS CLAVE MAS ADELANTE           
091300* NO TENGA QUE PROBAR CADA PALABRA CON Y SIN ACENTO (OZ-0136).            
091400 PARSEA-MENSAJE-EN-LINEAS SECTION.                                        
091500     ADD 1 TO WKS-QTD-LINEAS-MSG                                          
091600     SET WKS-LIN-IDX TO WKS-QTD-LINEAS-MSG                                
091700     UNSTRING RQ-MESSAGE-TEXT DELIMITED BY ';'                            
091800              INTO WKS-LINEA-MAYU(WKS-LIN-IDX)                            
091900              WITH POINTER WKS-PUNTERO-MSG                                
092000     INSPECT WKS-LINEA-MAYU(WKS-LIN-IDX) CONVERTING                       
092100        "áàâãéêíóôõúçÁÀÂÃÉÊÍÓÔÕÚÇabcdefghijklmnopqrstuvwxyz"              
092200     TO "AAAAEEIOOOUCAAAAEEIOOOUCABCDEFGHIJKLMNOPQRSTUVWXYZ".             
092300 PARSEA-MENSAJE-EN-LINEAS-E. EXIT.                                        
092400                                                                          
092500* ANALIZA UNA LINEA DEL MENSAJE Y ACTUALIZA LOCALIZACAO, METODO           
092600* DE PAGO, DIA DE ENTREGA O UN RENGLON DE PRODUCTO PEDIDO.                
092700 PROCESA-1-LINEA-MSG SECTION.                                             
092800     IF WKS-PAGO-ENCONTRADO = 0                                           
092900        PERFORM DETECTA-PAGO                                              
093000     END-IF                                                               
093100     IF WKS-ENTREGA-ENCONTRAD = 0                                         
093200        PERFORM DETECTA-ENTREGA                                           
093300     END-IF                                                               
093400     IF WKS-LOC-ENCONTRADA = 0                                            
093500        PERFORM DETECTA-LOCALIZACAO                                       
093600     END-IF                                                               
093700     PERFORM DETECTA-RENGLON-PEDIDO.                                      
093800 PROCESA-1-LINEA-MSG-E. EXIT.                                             
093900                                                                          
094000* PARAGRAFO GENERICO DE "PASO EN VACIO", USADO COMO CUERPO DE             
094100* LOS PERFORM ... VARYING QUE SOLO NECESITAN AVANZAR UN INDICE            
094200* HASTA QUE SE CUMPLA LA CONDICION UNTIL (VER OZ-0138).                   
094300 AVANZA SECTION.                                                          
094400     CONTINUE.                                                            
094500 AVANZA-E. EXIT.                                                          
094600                                                                          
094700* TALLADORA GENERICA DE PALABRA CLAVE. EL LLAMADOR DEBE CARGAR            
094800* WKS-PALABRA-BUSCADA Y WKS-IDX-LINEA ANTES DE LLAMAR. DEVUELVE           
094900* EN WKS-CONT-KEYWORD LA CANTIDAD DE VECES QUE LA PALABRA                 
095000* APARECE EN LA LINEA (0 = NO APARECE). SE USA INSPECT...                 
095100* TALLYING...FOR ALL EN LUGAR DE UNA FUNCION INTRINSECA DE                
095200* BUSQUEDA DE SUBCADENA, QUE NO ESTA AUTORIZADA EN ESTE LOTE.             
095300 BUSCA-PALABRA SECTION.                                                   
095400     MOVE ZEROS TO WKS-CONT-KEYWORD                                       
095500     INSPECT WKS-LINEA-MAYU(WKS-IDX-LINEA) TALLYING                       
095600             WKS-CONT-KEYWORD FOR ALL WKS-PALABRA-BUSCADA.                
095700 BUSCA-PALABRA-E. EXIT.                                                   
095800                                                                          
095900* METODO DE PAGO. ORDEN DE PRIORIDAD FIJADO POR EL AREA DE                
096000* COBROS: SI EL CLIENTE MENCIONA VARIOS MEDIOS EN EL MISMO                
096100* MENSAJE, GANA PIX SOBRE TARJETA Y TARJETA SOBRE BOLETO.                 
096200 DETECTA-PAGO SECTION.                                                    
096300     MOVE 'PIX'                   TO WKS-PALABRA-BUSCADA                  
096400     PERFORM BUSCA-PALABRA                                                
096500     IF WKS-CONT-KEYWORD > 0                                              
096600        MOVE 'PIX'      TO WKS-METODO-PAGO                                
096700        MOVE 1          TO WKS-PAGO-ENCONTRADO                            
096800     ELSE                                                                 
096900        MOVE 'CARTAO'             TO WKS-PALABRA-BUSCADA                  
097000        PERFORM BUSCA-PALABRA                                             
097100        IF WKS-CONT-KEYWORD > 0                                           
097200           MOVE 'CARTAO'   TO WKS-METODO-PAGO                             
097300           MOVE 1          TO WKS-PAGO-ENCONTRADO                         
097400        ELSE                                                              
097500           MOVE 'CREDITO'         TO WKS-PALABRA-BUSCADA                  
097600           PERFORM BUSCA-PALABRA                                          
097700           IF WKS-CONT-KEYWORD > 0                                        
097800              MOVE 'CARTAO'   TO WKS-METODO-PAGO                          
097900              MOVE 1          TO WKS-PAGO-ENCONTRADO                      
098000           ELSE                                                           
098100              MOVE 'DEBITO'          TO WKS-PALABRA-BUSCADA               
098200              PERFORM BUSCA-PALABRA                                       
098300              IF WKS-CONT-KEYWORD > 0                                     
098400                 MOVE 'CARTAO'   TO WKS-METODO-PAGO                       
098500                 MOVE 1          TO WKS-PAGO-ENCONTRADO                   
098600              ELSE                                                        
098700                 MOVE 'BOLETO'          TO WKS-PALABRA-BUSCADA            
098800                 PERFORM BUSCA-PALABRA                                    
098900                 IF WKS-CONT-KEYWORD > 0                                  
099000                    MOVE 'BOLETO'   TO WKS-METODO-PAGO                    
099100                    MOVE 1          TO WKS-PAGO-ENCONTRADO                
099200                 END-IF                                                   
099300              END-IF                                                      
099400           END-IF                                                         
099500        END-IF                                                            
099600     END-IF.                                                              
099700 DETECTA-PAGO-E. EXIT.                                                    
099800                                                                          
099900* DIA DE ENTREGA. "O QUANTO ANTES"/URGENTE/IMEDIATO TIENE                 
100000* PRIORIDAD SOBRE UNA FECHA EXPLICITA, PORQUE EL CLIENTE QUE              
100100* PIDE URGENCIA NO SUELE DAR EL NOMBRE DEL DIA (VER OZ-0139).             
100200 DETECTA-ENTREGA SECTION.                                                 
100300     MOVE 'QUANTO ANTES'          TO WKS-PALABRA-BUSCADA                  
100400     PERFORM BUSCA-PALABRA                                                
100500     IF WKS-CONT-KEYWORD > 0                                              
100600        MOVE 'O QUANTO ANTES'  TO WKS-DIA-ENTREGA                         
100700        MOVE 1                 TO WKS-ENTREGA-ENCONTRAD                   
100800     ELSE                                                                 
100900        MOVE 'URGENTE'                TO WKS-PALABRA-BUSCADA              
101000        PERFORM BUSCA-PALABRA                                             
101100        IF WKS-CONT-KEYWORD > 0                                           
101200           MOVE 'O QUANTO ANTES'  TO WKS-DIA-ENTREGA                      
101300           MOVE 1                 TO WKS-ENTREGA-ENCONTRAD                
101400        ELSE                                                              
101500           MOVE 'IMEDIATO'               TO WKS-PALABRA-BUSCADA           
101600           PERFORM BUSCA-PALABRA                                          
101700           IF WKS-CONT-KEYWORD > 0                                        
101800              MOVE 'O QUANTO ANTES'  TO WKS-DIA-ENTREGA                   
101900              MOVE 1                 TO WKS-ENTREGA-ENCONTRAD             
102000           ELSE                                                           
102100              MOVE 'AMANHA'                 TO WKS-PALABRA-BUSCADA        
102200              PERFORM BUSCA-PALABRA                                       
102300              IF WKS-CONT-KEYWORD > 0                                     
102400                 MOVE 'AMANHA'   TO WKS-DIA-ENTREGA                       
102500                 MOVE 1          TO WKS-ENTREGA-ENCONTRAD                 
102600              ELSE                                                        
102700                 MOVE 'HOJE'            TO WKS-PALABRA-BUSCADA            
102800                 PERFORM BUSCA-PALABRA                                    
102900                 IF WKS-CONT-KEYWORD > 0                                  
103000                    MOVE 'HOJE'  TO WKS-DIA-ENTREGA                       
103100                    MOVE 1       TO WKS-ENTREGA-ENCONTRAD                 
103200                 ELSE                                                     
103300                    PERFORM DETECTA-ENTREGA-POR-TEXTO                     
103400                 END-IF                                                   
103500              END-IF                                                      
103600           END-IF                                                         
103700        END-IF                                                            
103800     END-IF.                                                              
103900 DETECTA-ENTREGA-E. EXIT.                                                 
104000                                                                          
104100* SI NO HUBO PALABRA CLAVE DE URGENCIA/DIA, SE BUSCA LA ETIQUETA          
104200* "ENTREGA" O "DELIVERY" Y SE TOMA EL RESTO DE LA LINEA.                  
104300 DETECTA-ENTREGA-POR-TEXTO SECTION.                                       
104400     MOVE 'ENTREGA'               TO WKS-PALABRA-BUSCADA                  
104500     PERFORM BUSCA-PALABRA                                                
104600     IF WKS-CONT-KEYWORD = 0                                              
104700        MOVE 'DELIVERY'           TO WKS-PALABRA-BUSCADA                  
104800        PERFORM BUSCA-PALABRA                                             
104900     END-IF                                                               
105000     IF WKS-CONT-KEYWORD > 0                                              
105100        MOVE SPACES TO WKS-DESCARTE-LINEA, WKS-RESTO-LINEA                
105200        UNSTRING WKS-LINEA-MAYU(WKS-IDX-LINEA)                            
105300                 DELIMITED BY WKS-PALABRA-BUSCADA                         
105400                 INTO WKS-DESCARTE-LINEA WKS-RESTO-LINEA                  
105500        PERFORM RECORTA-ESPACIOS-RESTO                                    
105600        IF WKS-RESTO-LINEA NOT = SPACES                                   
105700           MOVE WKS-RESTO-LINEA TO WKS-DIA-ENTREGA                        
105800           MOVE 1               TO WKS-ENTREGA-ENCONTRAD                  
105900        END-IF                                                            
106000     END-IF.                                                              
106100 DETECTA-ENTREGA-POR-TEXTO-E. EXIT.                                       
106200                                                                          
106300* QUITA LOS BLANCOS Y EL ':' INICIALES QUE QUEDAN ENTRE LA                
106400* PALABRA CLAVE Y EL VALOR (P.EJ. "ENTREGA: SEXTA" -> "SEXTA").           
106500 RECORTA-ESPACIOS-RESTO SECTION.                                          
106600     MOVE 1 TO WKS-IDX-CAR                                                
106700     PERFORM AVANZA                                                       
106800             VARYING WKS-IDX-CAR FROM 1 BY 1                              
106900             UNTIL WKS-IDX-CAR > 80                                       
107000                OR (WKS-RESTO-LINEA(WKS-IDX-CAR:1) NOT = SPACE            
107100                AND WKS-RESTO-LINEA(WKS-IDX-CAR:1) NOT = ':')             
107200     IF WKS-IDX-CAR <= 80                                                 
107300        MOVE WKS-RESTO-LINEA(WKS-IDX-CAR:) TO WKS-RESTO-LINEA             
107400     ELSE                                                                 
107500        MOVE SPACES TO WKS-RESTO-LINEA                                    
107600     END-IF.                                                              
107700 RECORTA-ESPACIOS-RESTO-E. EXIT.                                          
107800                                                                          
107900* LOCALIZACAO DE ENTREGA. PRIMERO SE BUSCA UN CEP (5 DIGITOS,             
108000* SEPARADOR OPCIONAL '-' O ESPACIO, 3 DIGITOS) COMO TOKEN                 
108100* AISLADO EN LA LINEA; SI NO APARECE, SE BUSCA LA ETIQUETA DE             
108200* BAIRRO Y SE TOMA EL RESTO DE LA LINEA (VER OZ-0137).                    
108300 DETECTA-LOCALIZACAO SECTION.                                             
108400     MOVE WKS-LINEA-MAYU(WKS-IDX-LINEA) TO WKS-LINEA-TRABAJO              
108500     MOVE ZEROS  TO WKS-CEP-ENCONTRADO, WKS-POS-CEP                       
108600     MOVE 1      TO WKS-IDX-CAR                                           
108700     PERFORM BUSCA-CEP-EN-POSICION                                        
108800             VARYING WKS-IDX-CAR FROM 1 BY 1                              
108900             UNTIL WKS-IDX-CAR > 80 OR WKS-CEP-ENCONTRADO = 1             
109000     IF WKS-CEP-ENCONTRADO = 1                                            
109100        PERFORM NORMALIZA-CEP                                             
109200        MOVE WKS-CEP-NORMALIZADO TO WKS-LOCALIZACAO                       
109300        MOVE 1 TO WKS-LOC-ES-CEP, WKS-LOC-ENCONTRADA                      
109400     ELSE                                                                 
109500        PERFORM DETECTA-BAIRRO                                            
109600     END-IF.                                                              
109700 DETECTA-LOCALIZACAO-E. EXIT.                                             
109800                                                                          
109900* PRUEBA SI, A PARTIR DE LA POSICION WKS-IDX-CAR, HAY UN TOKEN            
110000* DE CEP AISLADO (NO PRECEDIDO NI SEGUIDO POR OTRO DIGITO).               
110100 BUSCA-CEP-EN-POSICION SECTION.                                           
110200     IF WKS-IDX-CAR > 72                                                  
110300        CONTINUE                                                          
110400     ELSE                                                                 
110500        IF WKS-LINEA-CARS(WKS-IDX-CAR) IS CLASE-DIGITO                    
110600           AND (WKS-IDX-CAR = 1 OR                                        
110700                WKS-LINEA-CARS(WKS-IDX-CAR - 1)                           
110800                              IS NOT CLASE-DIGITO)                        
110900           AND WKS-LINEA-CARS(WKS-IDX-CAR + 1) IS CLASE-DIGITO            
111000           AND WKS-LINEA-CARS(WKS-IDX-CAR + 2) IS CLASE-DIGITO            
111100           AND WKS-LINEA-CARS(WKS-IDX-CAR + 3) IS CLASE-DIGITO            
111200           AND WKS-LINEA-CARS(WKS-IDX-CAR + 4) IS CLASE-DIGITO            
111300           IF (WKS-LINEA-CARS(WKS-IDX-CAR + 5) = '-' OR                   
111400               WKS-LINEA-CARS(WKS-IDX-CAR + 5) = SPACE)                   
111500              AND WKS-LINEA-CARS(WKS-IDX-CAR + 6) IS CLASE-DIGITO         
111600              AND WKS-LINEA-CARS(WKS-IDX-CAR + 7) IS CLASE-DIGITO         
111700              AND WKS-LINEA-CARS(WKS-IDX-CAR + 8) IS CLASE-DIGITO         
111800              MOVE WKS-IDX-CAR TO WKS-POS-CEP                             
111900              MOVE 1           TO WKS-CEP-ENCONTRADO                      
112000           ELSE                                                           
112100              IF WKS-LINEA-CARS(WKS-IDX-CAR + 5) IS CLASE-DIGITO          
112200                 AND WKS-LINEA-CARS(WKS-IDX-CAR + 6)                      
112300                              IS CLASE-DIGITO                             
112400                 AND WKS-LINEA-CARS(WKS-IDX-CAR + 7)                      
112500                              IS CLASE-DIGITO                             
112600                 MOVE WKS-IDX-CAR TO WKS-POS-CEP                          
112700                 MOVE 1           TO WKS-CEP-ENCONTRADO                   
112800              END-IF                                                      
112900           END-IF                                                         
113000        END-IF                                                            
113100     END-IF.                                                              
113200 BUSCA-CEP-EN-POSICION-E. EXIT.                                           
113300                                                                          
113400* ARMA EL CEP EN FORMATO NORMALIZADO DE 8 DIGITOS SIN GUION.              
113500 NORMALIZA-CEP SECTION.                                                   
113600     MOVE SPACES TO WKS-CEP-NORMALIZADO                                   
113700     MOVE WKS-LINEA-CARS(WKS-POS-CEP)                                     
113800                            TO WKS-CEP-NORMALIZADO(1:1)                   
113900     MOVE WKS-LINEA-CARS(WKS-POS-CEP + 1)                                 
114000                            TO WKS-CEP-NORMALIZADO(2:1)                   
114100     MOVE WKS-LINEA-CARS(WKS-POS-CEP + 2)                                 
114200                            TO WKS-CEP-NORMALIZADO(3:1)                   
114300     MOVE WKS-LINEA-CARS(WKS-POS-CEP + 3)                                 
114400                            TO WKS-CEP-NORMALIZADO(4:1)                   
114500     MOVE WKS-LINEA-CARS(WKS-POS-CEP + 4)                                 
114600                            TO WKS-CEP-NORMALIZADO(5:1)                   
114700     IF WKS-LINEA-CARS(WKS-POS-CEP + 5) IS CLASE-DIGITO                   
114800        MOVE WKS-LINEA-CARS(WKS-POS-CEP + 5) TO                           
114900             WKS-CEP-NORMALIZADO(6:1)                                     
115000        MOVE WKS-LINEA-CARS(WKS-POS-CEP + 6) TO                           
115100             WKS-CEP-NORMALIZADO(7:1)                                     
115200        MOVE WKS-LINEA-CARS(WKS-POS-CEP + 7) TO                           
115300             WKS-CEP-NORMALIZADO(8:1)                                     
115400     ELSE                                                                 
115500        MOVE WKS-LINEA-CARS(WKS-POS-CEP + 6) TO                           
115600             WKS-CEP-NORMALIZADO(6:1)                                     
115700        MOVE WKS-LINEA-CARS(WKS-POS-CEP + 7) TO                           
115800             WKS-CEP-NORMALIZADO(7:1)                                     
115900        MOVE WKS-LINEA-CARS(WKS-POS-CEP + 8) TO                           
116000             WKS-CEP-NORMALIZADO(8:1)                                     
116100     END-IF.                                                              
116200 NORMALIZA-CEP-E. EXIT.                                                   
116300                                                                          
116400* SIN CEP EN LA LINEA: SE BUSCA LA ETIQUETA DE BAIRRO.                    
116500 DETECTA-BAIRRO SECTION.                                                  
116600     MOVE 'BAIRRO'                TO WKS-PALABRA-BUSCADA                  
116700     PERFORM BUSCA-PALABRA                                                
116800     IF WKS-CONT-KEYWORD = 0                                              
116900        MOVE 'LOCALIZACAO'        TO WKS-PALABRA-BUSCADA                  
117000        PERFORM BUSCA-PALABRA                                             
117100     END-IF                                                               
117200     IF WKS-CONT-KEYWORD > 0                                              
117300        MOVE SPACES TO WKS-DESCARTE-LINEA, WKS-RESTO-LINEA                
117400        UNSTRING WKS-LINEA-MAYU(WKS-IDX-LINEA)                            
117500                 DELIMITED BY WKS-PALABRA-BUSCADA                         
117600                 INTO WKS-DESCARTE-LINEA WKS-RESTO-LINEA                  
117700        PERFORM RECORTA-ESPACIOS-RESTO                                    
117800        IF WKS-RESTO-LINEA NOT = SPACES                                   
117900           MOVE WKS-RESTO-LINEA TO WKS-LOCALIZACAO                        
118000           MOVE ZEROS           TO WKS-LOC-ES-CEP                         
118100           MOVE 1               TO WKS-LOC-ENCONTRADA                     
118200        END-IF                                                            
118300     END-IF.                                                              
118400 DETECTA-BAIRRO-E. EXIT.                                                  
118500                                                                          
118600* RENGLON DE PEDIDO: "- NOMBRE: CANTIDAD [UNIDAD]" (BULLET '-'            
118700* O '*', UN SOLO ESPACIO DESPUES DEL BULLET, POR SER LA                   
118800* PLANTILLA QUE EL BOT ENVIA AL CLIENTE EN CAPTURE_MIN). SE               
118900* IGNORAN LAS LINEAS QUE NO CALZAN CON LA PLANTILLA.                      
119000* LA MARCA DE RENGLON DE ITEM PUEDE VENIR COMO GUION (1 BYTE)             
119100* O COMO VINETA (3 BYTES EN UTF-8). SE MIDE LA MARCA EN                   
119200* WKS-RGM-MRK-LON PARA QUE ARMA-NOMBRE-RENGLON SEPA A PARTIR              
119300* DE QUE POSICION EMPIEZA EL NOMBRE DEL ITEM.                             
119400 DETECTA-RENGLON-PEDIDO SECTION.                                          
119500     MOVE SPACES TO WKS-RESTO-LINEA, WKS-NOMBRE-CRUDO                     
119600     MOVE ZERO TO WKS-RGM-MRK-LON                                         
119700     IF WKS-LINEA-MAYU(WKS-IDX-LINEA) (1:1) = '-'                         
119800        MOVE 1 TO WKS-RGM-MRK-LON                                         
119900     ELSE                                                                 
120000        IF WKS-LINEA-MAYU(WKS-IDX-LINEA) (1:3) = '•'                      
120100           MOVE 3 TO WKS-RGM-MRK-LON                                      
120200        END-IF                                                            
120300     END-IF                                                               
120400     IF WKS-RGM-MRK-LON > 0                                               
120500        AND WKS-QTD-RENGLONES-MSG < 20                                    
120600        UNSTRING WKS-LINEA-MAYU(WKS-IDX-LINEA) DELIMITED BY ':'           
120700                 INTO WKS-NOMBRE-CRUDO WKS-RESTO-LINEA                    
120800        IF WKS-RESTO-LINEA NOT = SPACES                                   
120900           PERFORM ARMA-NOMBRE-RENGLON                                    
121000           PERFORM ARMA-CANTIDAD-RENGLON                                  
121100           IF WKS-QTY-NUMERICA > 0 AND                                    
121200              WKS-RGM-NOMBRE-TMP NOT = SPACES                             
121300              ADD 1 TO WKS-QTD-RENGLONES-MSG                              
121400              SET WKS-RGM-IDX TO WKS-QTD-RENGLONES-MSG                    
121500              MOVE WKS-RGM-NOMBRE-TMP  TO                                 
121600                   WKS-RGM-NOMBRE(WKS-RGM-IDX)                            
121700              MOVE WKS-QTY-NUMERICA    TO                                 
121800                   WKS-RGM-CANTIDAD(WKS-RGM-IDX)                          
121900              MOVE WKS-RGM-UNIDAD-TMP  TO                                 
122000                   WKS-RGM-UNIDAD(WKS-RGM-IDX)                            
122100           END-IF                                                         
122200        END-IF                                                            
122300     END-IF.                                                              
122400 DETECTA-RENGLON-PEDIDO-E. EXIT.                                          
122500                                                                          
122600* QUITA EL BULLET Y EL ESPACIO INICIALES DEL NOMBRE CRUDO.                
122700 ARMA-NOMBRE-RENGLON SECTION.                                             
122800     COMPUTE WKS-IDX-CAR = WKS-RGM-MRK-LON + 1                            
122900     PERFORM AVANZA                                                       
123000             VARYING WKS-IDX-CAR FROM WKS-IDX-CAR BY 1                    
123100             UNTIL WKS-IDX-CAR > 80                                       
123200                OR WKS-NOMBRE-CRUDO(WKS-IDX-CAR:1) NOT = SPACE            
123300     IF WKS-IDX-CAR <= 80                                                 
123400        MOVE WKS-NOMBRE-CRUDO(WKS-IDX-CAR:) TO WKS-RGM-NOMBRE-TMP         
123500     ELSE                                                                 
123600        MOVE SPACES TO WKS-RGM-NOMBRE-TMP                                 
123700     END-IF.                                                              
123800 ARMA-NOMBRE-RENGLON-E. EXIT.                                             
123900                                                                          
124000* PARSEA "10 SACOS", "10,5 KG", "12" (SIN UNIDAD, ASUME 'UN') A           
124100* PARTIR DEL RESTO DE LINEA DESPUES DEL ':'. LA COMA SE TRATA             
124200* COMO SEPARADOR DECIMAL, CONVENCION LOCAL DEL CLIENTE (BR).              
124300 ARMA-CANTIDAD-RENGLON SECTION.                                           
124400     MOVE ZEROS  TO WKS-QTY-ENTERA, WKS-QTY-DEC1, WKS-QTY-DEC2,           
124500                    WKS-QTY-NUMERICA                                      
124600     MOVE SPACES TO WKS-RGM-UNIDAD-TMP                                    
124700     MOVE 1      TO WKS-IDX-CAR                                           
124800     PERFORM AVANZA                                                       
124900             VARYING WKS-IDX-CAR FROM 1 BY 1                              
125000             UNTIL WKS-IDX-CAR > 80                                       
125100                OR WKS-RESTO-LINEA(WKS-IDX-CAR:1) NOT = SPACE             
125200     PERFORM ACUMULA-DIGITO-ENTERO                                        
125300             VARYING WKS-IDX-CAR FROM WKS-IDX-CAR BY 1                    
125400             UNTIL WKS-IDX-CAR > 80                                       
125500                OR WKS-RESTO-LINEA(WKS-IDX-CAR:1) IS NOT                  
125600                   CLASE-DIGITO                                           
125700     IF WKS-IDX-CAR <= 80 AND                                             
125800        (WKS-RESTO-LINEA(WKS-IDX-CAR:1) = '.' OR                          
125900         WKS-RESTO-LINEA(WKS-IDX-CAR:1) = ',')                            
126000        ADD 1 TO WKS-IDX-CAR                                              
126100        IF WKS-IDX-CAR <= 80 AND                                          
126200           WKS-RESTO-LINEA(WKS-IDX-CAR:1) IS CLASE-DIGITO                 
126300           MOVE WKS-RESTO-LINEA(WKS-IDX-CAR:1) TO WKS-QTY-DEC1            
126400           ADD 1 TO WKS-IDX-CAR                                           
126500           IF WKS-IDX-CAR <= 80 AND                                       
126600              WKS-RESTO-LINEA(WKS-IDX-CAR:1) IS CLASE-DIGITO              
126700              MOVE WKS-RESTO-LINEA(WKS-IDX-CAR:1) TO WKS-QTY-DEC2         
126800              ADD 1 TO WKS-IDX-CAR                                        
126900           END-IF                                                         
127000        END-IF                                                            
127100     END-IF                                                               
127200     COMPUTE WKS-QTY-NUMERICA = WKS-QTY-ENTERA +                          
127300             (WKS-QTY-DEC1 * 0.1) + (WKS-QTY-DEC2 * 0.01)                 
127400     PERFORM AVANZA                                                       
127500             VARYING WKS-IDX-CAR FROM WKS-IDX-CAR BY 1                    
127600             UNTIL WKS-IDX-CAR > 80                                       
127700                OR WKS-RESTO-LINEA(WKS-IDX-CAR:1) NOT = SPACE             
127800     IF WKS-IDX-CAR <= 80                                                 
127900        MOVE WKS-RESTO-LINEA(WKS-IDX-CAR:) TO WKS-RGM-UNIDAD-TMP          
128000     END-IF                                                               
128100     IF WKS-RGM-UNIDAD-TMP = SPACES                                       
128200        MOVE 'UN' TO WKS-RGM-UNIDAD-TMP                                   
128300     END-IF.                                                              
128400 ARMA-CANTIDAD-RENGLON-E. EXIT.                                           
128500                                                                          
128600* ACUMULA UN DIGITO DECIMAL EN EL ENTERO DE LA CANTIDAD. SE               
128700* USA COMO CUERPO DE UN PERFORM...VARYING (VER AVANZA, OZ-0138).          
128800 ACUMULA-DIGITO-ENTERO SECTION.                                           
128900     MOVE WKS-RESTO-LINEA(WKS-IDX-CAR:1) TO WKS-DIGITO-NUM                
129000     COMPUTE WKS-QTY-ENTERA = WKS-QTY-ENTERA * 10                         
129100                            + WKS-DIGITO-NUM.                             
129200 ACUMULA-DIGITO-ENTERO-E. EXIT.                                           
129300                                                                          
129400******************************************************************        
129500*      R E S O L U C I O N   D E   R E N G L O N E S                      
129600******************************************************************        
129700* RECORRE LOS RENGLONES DETECTADOS EN EL MENSAJE Y LOS CRUZA              
129800* CONTRA EL CATALOGO Y LOS PRECIOS VIGENTES DEL INQUILINO.                
129900 RESUELVE-RENGLONES SECTION.                                              
130000     MOVE ZEROS  TO WKS-QTD-RENGLONES-COT, WKS-QTD-DESCONOCIDOS           
130100     MOVE SPACES TO WKS-LISTA-DESCONOCIDOS                                
130200     MOVE ZEROS  TO WKS-HAY-DESCONOCIDOS, WKS-PUNTERO-MOTIVOS             
130300     MOVE 1      TO WKS-PUNTERO-MOTIVOS                                   
130400     PERFORM RESUELVE-1-RENGLON                                           
130500             VARYING WKS-IDX-RENGLON FROM 1 BY 1                          
130600             UNTIL WKS-IDX-RENGLON > WKS-QTD-RENGLONES-MSG.               
130700 RESUELVE-RENGLONES-E. EXIT.                                              
130800                                                                          
130900* PRIMERO SE PRUEBA CALCE EXACTO DE NOMBRE (AMBOS CAMPOS                  
131000* RELLENOS CON ESPACIOS AL MISMO ANCHO); SI NO HAY CALCE                  
131100* EXACTO SE PRUEBA CALCE POR SUBCADENA (VER OZ-0142).                     
131200 RESUELVE-1-RENGLON SECTION.                                              
131300     SET WKS-RGM-IDX TO WKS-IDX-RENGLON                                   
131400     PERFORM BUSCA-ITEM-EXACTO                                            
131500     IF WKS-ITM-IDX2 = 0                                                  
131600        PERFORM BUSCA-ITEM-SUBCADENA                                      
131700     END-IF                                                               
131800     IF WKS-ITM-IDX2 = 0                                                  
131900        PERFORM REGISTRA-DESCONOCIDO                                      
132000     ELSE                                                                 
132100        PERFORM BUSCA-PRECIO-ACTIVO                                       
132200        IF WKS-PRC-IDX2 = 0                                               
132300           PERFORM REGISTRA-DESCONOCIDO                                   
132400        ELSE                                                              
132500           PERFORM FIJA-PRECIO-RENGLON                                    
132600        END-IF                                                            
132700     END-IF.                                                              
132800 RESUELVE-1-RENGLON-E. EXIT.                                              
132900                                                                          
133000* CALCE EXACTO DE NOMBRE CONTRA EL CATALOGO DEL LOTE (LINEAL,             
133100* PORQUE LA TABLA NO ESTA ORDENADA POR NOMBRE).                           
133200 BUSCA-ITEM-EXACTO SECTION.                                               
133300     MOVE ZEROS TO WKS-ITM-IDX                                            
133400     SET WKS-ITM-IDX2 TO 0                                                
133500     PERFORM PRUEBA-ITEM-EXACTO                                           
133600             VARYING WKS-ITM-IDX FROM 1 BY 1                              
133700             UNTIL WKS-ITM-IDX > WKS-QTD-ITEM                             
133800                OR WKS-ITM-IDX2 NOT = 0.                                  
133900 BUSCA-ITEM-EXACTO-E. EXIT.                                               
134000                                                                          
134100 PRUEBA-ITEM-EXACTO SECTION.                                              
134200     IF WKS-ITM-NOM-MAY-TAB(WKS-ITM-IDX) =                                
134300        WKS-RGM-NOMBRE(WKS-RGM-IDX)                                       
134400        SET WKS-ITM-IDX2 TO WKS-ITM-IDX                                   
134500     END-IF.                                                              
134600 PRUEBA-ITEM-EXACTO-E. EXIT.                                              
134700                                                                          
134800* CALCE POR SUBCADENA: EL NOMBRE PEDIDO O EL NOMBRE DEL                   
134900* CATALOGO CONTIENE AL OTRO (VER OZ-0142). SE USA REFERENCE               
135000* MODIFICATION CON LARGO VARIABLE, LEGAL EN COBOL-85, PARA NO             
135100* ARRASTRAR ESPACIOS DE RELLENO A LA COMPARACION.                         
135200 BUSCA-ITEM-SUBCADENA SECTION.                                            
135300     MOVE ZEROS TO WKS-ITM-IDX                                            
135400     SET WKS-ITM-IDX2 TO 0                                                
135500     PERFORM LARGO-NOMBRE-RENGLON                                         
135600     PERFORM PRUEBA-ITEM-SUBCADENA                                        
135700             VARYING WKS-ITM-IDX FROM 1 BY 1                              
135800             UNTIL WKS-ITM-IDX > WKS-QTD-ITEM                             
135900                OR WKS-ITM-IDX2 NOT = 0.                                  
136000 BUSCA-ITEM-SUBCADENA-E. EXIT.                                            
136100                                                                          
136200* LARGO REAL (SIN RELLENO) DEL NOMBRE PEDIDO POR EL CLIENTE.              
136300 LARGO-NOMBRE-RENGLON SECTION.                                            
136400     MOVE 30 TO WKS-LON-NOMBRE                                            
136500     PERFORM RETROCEDE-ESPACIO-NOMBRE                                     
136600             VARYING WKS-LON-NOMBRE FROM 30 BY -1                         
136700             UNTIL WKS-LON-NOMBRE = 0                                     
136800                OR WKS-RGM-NOMBRE(WKS-RGM-IDX)                            
136900                   (WKS-LON-NOMBRE:1) NOT = SPACE.                        
137000 LARGO-NOMBRE-RENGLON-E. EXIT.                                            
137100                                                                          
137200 RETROCEDE-ESPACIO-NOMBRE SECTION.                                        
137300     CONTINUE.                                                            
137400 RETROCEDE-ESPACIO-NOMBRE-E. EXIT.                                        
137500                                                                          
137600 PRUEBA-ITEM-SUBCADENA SECTION.                                           
137700     IF WKS-LON-NOMBRE > 0                                                
137800        MOVE WKS-RGM-NOMBRE(WKS-RGM-IDX) (1:WKS-LON-NOMBRE)               
137900               TO WKS-PALABRA-BUSCADA (1:WKS-LON-NOMBRE)                  
138000        MOVE ZEROS TO WKS-CONT-KEYWORD                                    
138100        INSPECT WKS-ITM-NOM-MAY-TAB(WKS-ITM-IDX) TALLYING                 
138200                WKS-CONT-KEYWORD FOR ALL                                  
138300                WKS-RGM-NOMBRE(WKS-RGM-IDX) (1:WKS-LON-NOMBRE)            
138400        IF WKS-CONT-KEYWORD > 0                                           
138500           SET WKS-ITM-IDX2 TO WKS-ITM-IDX                                
138600        END-IF                                                            
138700     END-IF.                                                              
138800 PRUEBA-ITEM-SUBCADENA-E. EXIT.                                           
138900                                                                          
139000* PRECIO ACTIVO DEL ITEM RESUELTO PARA EL INQUILINO DE LA                 
139100* SOLICITUD. LA TABLA ESTA ORDENADA POR LLAVE COMPUESTA                   
139200* TENANT+ITEM, ASI QUE SE USA SEARCH ALL.                                 
139300 BUSCA-PRECIO-ACTIVO SECTION.                                             
139400     MOVE SPACES TO WKS-PRC-LLAVE-BUSCADA                                 
139500     MOVE RQ-TENANT-ID            TO WKS-PRC-TEN-BUSCADA                  
139600     MOVE WKS-ITM-ID-TAB(WKS-ITM-IDX2) TO WKS-PRC-ITM-BUSCADA             
139700     SET WKS-PRC-IDX2 TO 0                                                
139800     SEARCH ALL WKS-DATOS-PRECIO                                          
139900        AT END                                                            
140000           CONTINUE                                                       
140100        WHEN WKS-PRC-LLAVE-TAB(WKS-PRC-IDX2) =                            
140200             WKS-PRC-LLAVE-BUSCADA                                        
140300           IF NOT WKS-PRC-TAB-ACTIVO(WKS-PRC-IDX2)                        
140400              SET WKS-PRC-IDX2 TO 0                                       
140500           END-IF                                                         
140600     END-SEARCH.                                                          
140700 BUSCA-PRECIO-ACTIVO-E. EXIT.                                             
140800                                                                          
140900* SIN CATALOGO O SIN PRECIO VIGENTE: EL RENGLON PASA A LA                 
141000* LISTA DE DESCONOCIDOS QUE ALIMENTA EL MOTIVO DE APROBACION.             
141100 REGISTRA-DESCONOCIDO SECTION.                                            
141200     ADD 1 TO WKS-QTD-DESCONOCIDOS                                        
141300     MOVE 1 TO WKS-HAY-DESCONOCIDOS                                       
141400     IF WKS-PUNTERO-MOTIVOS > 1                                           
141500        MOVE ', ' TO WKS-LISTA-DESCONOCIDOS                               
141600                      (WKS-PUNTERO-MOTIVOS:2)                             
141700        ADD 2 TO WKS-PUNTERO-MOTIVOS                                      
141800     END-IF                                                               
141900     PERFORM LARGO-NOMBRE-RENGLON                                         
142000     IF WKS-LON-NOMBRE > 0                                                
142100        MOVE WKS-RGM-NOMBRE(WKS-RGM-IDX) (1:WKS-LON-NOMBRE) TO            
142200             WKS-LISTA-DESCONOCIDOS                                       
142300             (WKS-PUNTERO-MOTIVOS:WKS-LON-NOMBRE)                         
142400        ADD WKS-LON-NOMBRE TO WKS-PUNTERO-MOTIVOS                         
142500     END-IF.                                                              
142600 REGISTRA-DESCONOCIDO-E. EXIT.                                            
142700                                                                          
142800* CALCULA PRECIO UNITARIO (CON DESCUENTO DE VOLUMEN SI APLICA)            
142900* Y EL TOTAL DEL RENGLON, Y LO AGREGA A LA COTIZACION.                    
143000 FIJA-PRECIO-RENGLON SECTION.                                             
143100     ADD 1 TO WKS-QTD-RENGLONES-COT                                       
143200     SET WKS-RGC-IDX TO WKS-QTD-RENGLONES-COT                             
143300     PERFORM BUSCA-DESCUENTO-VOLUMEN                                      
143400     COMPUTE WKS-RGC-PRECIO(WKS-RGC-IDX) ROUNDED =                        
143500             WKS-PRC-PRECIO-TAB(WKS-PRC-IDX2) -                           
143600             (WKS-PRC-PRECIO-TAB(WKS-PRC-IDX2) *                          
143700              WKS-MEJOR-DESC-PCT)                                         
143800     COMPUTE WKS-RGC-TOTAL(WKS-RGC-IDX) ROUNDED =                         
143900             WKS-RGC-PRECIO(WKS-RGC-IDX) *                                
144000             WKS-RGM-CANTIDAD(WKS-RGM-IDX)                                
144100     MOVE WKS-ITM-SKU-TAB(WKS-ITM-IDX2)  TO                               
144200          WKS-RGC-SKU(WKS-RGC-IDX)                                        
144300     MOVE WKS-RGM-NOMBRE(WKS-RGM-IDX)    TO                               
144400          WKS-RGC-NOMBRE(WKS-RGC-IDX)                                     
144500     MOVE WKS-ITM-UNI-TAB(WKS-ITM-IDX2)  TO                               
144600          WKS-RGC-UNIDAD(WKS-RGC-IDX)                                     
144700     MOVE WKS-RGM-CANTIDAD(WKS-RGM-IDX)  TO                               
144800          WKS-RGC-CANTIDAD(WKS-RGC-IDX).                                  
144900 FIJA-PRECIO-RENGLON-E. EXIT.                                             
145000                                                                          
145100* MEJOR DESCUENTO DE VOLUMEN QUE CALIFICA: LA REGLA ESPECIFICA            
145200* DEL ITEM SIEMPRE GANA SOBRE LA GLOBAL DEL INQUILINO, ASI QUE            
145300* SE HACE UNA PRIMERA PASADA SOLO CONTRA LAS FILAS DEL ITEM Y,            
145400* UNICAMENTE SI NINGUNA CALIFICA, UNA SEGUNDA PASADA CONTRA LAS           
145500* FILAS GLOBALES (ITEM-ID EN BLANCO). DENTRO DE CADA PASADA GANA          
145600* LA DE MAYOR CANTIDAD MINIMA (VER OZ-0143, CORREGIDO OZ-0207).           
145700 BUSCA-DESCUENTO-VOLUMEN SECTION.                                         
145800     MOVE ZEROS  TO WKS-MEJOR-DESC-PCT, WKS-MEJOR-DESC-MIN                
145900     MOVE ZEROS  TO WKS-DESC-ENCONTRADO                                   
146000     PERFORM PRUEBA-DESCUENTO-ITEM                                        
146100             VARYING WKS-VDS-IDX2 FROM 1 BY 1                             
146200             UNTIL WKS-VDS-IDX2 > WKS-QTD-DESCUENTO                       
146300     IF WKS-DESC-ENCONTRADO = 0                                           
146400        PERFORM PRUEBA-DESCUENTO-GLOBAL                                   
146500                VARYING WKS-VDS-IDX2 FROM 1 BY 1                          
146600                UNTIL WKS-VDS-IDX2 > WKS-QTD-DESCUENTO                    
146700     END-IF.                                                              
146800 BUSCA-DESCUENTO-VOLUMEN-E. EXIT.                                         
146900                                                                          
147000* PRIMERA PASADA: SOLO FILAS DE DESCUENTO ESPECIFICAS DEL ITEM            
147100* QUE SE ESTA COTIZANDO.                                                  
147200 PRUEBA-DESCUENTO-ITEM SECTION.                                           
147300     IF WKS-VDS-TEN-TAB(WKS-VDS-IDX2) = RQ-TENANT-ID                      
147400        AND WKS-VDS-ITM-TAB(WKS-VDS-IDX2) =                               
147500            WKS-ITM-ID-TAB(WKS-ITM-IDX2)                                  
147600        AND WKS-RGM-CANTIDAD(WKS-RGM-IDX) >=                              
147700            WKS-VDS-MIN-TAB(WKS-VDS-IDX2)                                 
147800        IF WKS-DESC-ENCONTRADO = 0 OR                                     
147900           WKS-VDS-MIN-TAB(WKS-VDS-IDX2) > WKS-MEJOR-DESC-MIN             
148000           MOVE WKS-VDS-MIN-TAB(WKS-VDS-IDX2) TO                          
148100                WKS-MEJOR-DESC-MIN                                        
148200           MOVE WKS-VDS-PCT-TAB(WKS-VDS-IDX2) TO                          
148300                WKS-MEJOR-DESC-PCT                                        
148400           MOVE 1 TO WKS-DESC-ENCONTRADO                                  
148500        END-IF                                                            
148600     END-IF.                                                              
148700 PRUEBA-DESCUENTO-ITEM-E. EXIT.                                           
148800                                                                          
148900* SEGUNDA PASADA (SOLO SI LA PRIMERA NO CALIFICO NINGUNA FILA):           
149000* FILAS DE DESCUENTO GLOBALES DEL INQUILINO (ITEM-ID EN BLANCO).          
149100 PRUEBA-DESCUENTO-GLOBAL SECTION.                                         
149200     IF WKS-VDS-TEN-TAB(WKS-VDS-IDX2) = RQ-TENANT-ID                      
149300        AND WKS-VDS-ITM-TAB(WKS-VDS-IDX2) = SPACES                        
149400        AND WKS-RGM-CANTIDAD(WKS-RGM-IDX) >=                              
149500            WKS-VDS-MIN-TAB(WKS-VDS-IDX2)                                 
149600        IF WKS-DESC-ENCONTRADO = 0 OR                                     
149700           WKS-VDS-MIN-TAB(WKS-VDS-IDX2) > WKS-MEJOR-DESC-MIN             
149800           MOVE WKS-VDS-MIN-TAB(WKS-VDS-IDX2) TO                          
149900                WKS-MEJOR-DESC-MIN                                        
150000           MOVE WKS-VDS-PCT-TAB(WKS-VDS-IDX2) TO                          
150100                WKS-MEJOR-DESC-PCT                                        
150200           MOVE 1 TO WKS-DESC-ENCONTRADO                                  
150300        END-IF                                                            
150400     END-IF.                                                              
150500 PRUEBA-DESCUENTO-GLOBAL-E. EXIT.                                         
150600                                                                          
150700******************************************************************        
150800*      A R M A D O   D E   L A   C O T I Z A C I O N                      
150900******************************************************************        
151000 GENERA-COTIZACION SECTION.                                               
151100     MOVE 'CAPTURE_MIN'            TO WKS-TRANS-ESTADO-DE                 
151200     MOVE 'MINIMAL-DATA-RECEIVED'  TO WKS-TRANS-EVENTO                    
151300     PERFORM TRANSICIONA-ESTADO                                           
151400     ADD 1 TO WKS-CONSEC-COTIZACION                                       
151500     MOVE WKS-CONSEC-COTIZACION TO WKS-QT-QUOTE-ID-NUM                    
151600     MOVE WKS-QT-QUOTE-ID-NUM   TO WKS-QT-QUOTE-ID                        
151700     PERFORM CALCULA-TOTALES-COTIZ                                        
151800     PERFORM CALCULA-FLETE                                                
151900     COMPUTE WKS-QT-TOTAL ROUNDED = WKS-QT-SUBTOTAL -                     
152000             WKS-QT-DESC-AMT + WKS-QT-FLETE                               
152100     PERFORM VERIFICA-APROBACION                                          
152200     ADD 1 TO WKS-CNT-COTIZACIONES                                        
152300     IF WKS-REQUIERE-APROB = 1                                            
152400        MOVE 'PENDING ' TO WKS-QT-STATUS                                  
152500        ADD 1 TO WKS-CNT-A-APROBACION                                     
152600        PERFORM ESCRIBE-CZAPRV                                            
152700        MOVE 'QUOTE_READY'    TO WKS-TRANS-ESTADO-DE                      
152800        MOVE 'APPROVAL-REQUIRED'      TO WKS-TRANS-EVENTO                 
152900        PERFORM TRANSICIONA-ESTADO                                        
153000        PERFORM ARMA-MENSAJE-APROBACION-PENDIENTE                         
153100     ELSE                                                                 
153200        MOVE 'SENT    ' TO WKS-QT-STATUS                                  
153300        ADD 1 TO WKS-CNT-AUTO-ENVIADAS                                    
153400        ADD WKS-QT-TOTAL TO WKS-SUMA-TOTAL-ENVIAD                         
153500        MOVE 'QUOTE_READY'    TO WKS-TRANS-ESTADO-DE                      
153600        MOVE 'QUOTE-AUTO-OK'          TO WKS-TRANS-EVENTO                 
153700        PERFORM TRANSICIONA-ESTADO                                        
153800        PERFORM ARMA-MENSAJE-COTIZACION                                   
153900     END-IF                                                               
154000     PERFORM ESCRIBE-CZQUOT                                               
154100     PERFORM ESCRIBE-RENGLONES-CZQLIN.                                    
154200 GENERA-COTIZACION-E. EXIT.                                               
154300                                                                          
154400* SUBTOTAL (SUMA DE RENGLONES), REGLA DE PRECIO DEL INQUILINO             
154500* (DESCUENTO PIX Y MARGEN) Y BANDERA DE "SIN REGLA" SI NO                 
154600* EXISTE PARAMETRIZACION PARA EL INQUILINO (VER OZ-0144).                 
154700 CALCULA-TOTALES-COTIZ SECTION.                                           
154800     MOVE ZEROS TO WKS-QT-SUBTOTAL                                        
154900     PERFORM SUMA-RENGLON-SUBTOTAL                                        
155000             VARYING WKS-RGC-IDX FROM 1 BY 1                              
155100             UNTIL WKS-RGC-IDX > WKS-QTD-RENGLONES-COT                    
155200     SET WKS-PRR-IDX2 TO 1                                                
155300     MOVE ZEROS TO WKS-SIN-REGLA-PRECIO                                   
155400     SEARCH ALL WKS-DATOS-REGLA-PRECIO                                    
155500        AT END                                                            
155600           MOVE 1     TO WKS-SIN-REGLA-PRECIO                             
155700           MOVE ZEROS TO WKS-QT-DESC-PCT, WKS-QT-MARGEN-PCT               
155800        WHEN WKS-PRR-TEN-TAB(WKS-PRR-IDX2) = RQ-TENANT-ID                 
155900           IF WKS-METODO-PAGO = 'PIX'                                     
156000              MOVE WKS-PRR-PIX-TAB(WKS-PRR-IDX2) TO                       
156100                   WKS-QT-DESC-PCT                                        
156200           ELSE                                                           
156300              MOVE ZEROS TO WKS-QT-DESC-PCT                               
156400           END-IF                                                         
156500           MOVE WKS-PRR-MARG-TAB(WKS-PRR-IDX2)                            
156600                                TO WKS-QT-MARGEN-PCT                      
156700     END-SEARCH                                                           
156800     COMPUTE WKS-QT-DESC-AMT ROUNDED =                                    
156900             WKS-QT-SUBTOTAL * WKS-QT-DESC-PCT.                           
157000 CALCULA-TOTALES-COTIZ-E. EXIT.                                           
157100                                                                          
157200 SUMA-RENGLON-SUBTOTAL SECTION.                                           
157300     ADD WKS-RGC-TOTAL(WKS-RGC-IDX) TO WKS-QT-SUBTOTAL.                   
157400 SUMA-RENGLON-SUBTOTAL-E. EXIT.                                           
157500                                                                          
157600* FLETE: SE BUSCA SIEMPRE PRIMERO REGLA POR BAIRRO (CALCE EXACTO          
157700* CONTRA EL TEXTO DE LOCALIZACION, SIN IMPORTAR SI ESE TEXTO              
157800* TIENE FORMA DE CEP) Y SOLO SI NO HAY, POR RANGO DE CEP, AMBAS           
157900* RESTRINGIDAS AL INQUILINO. EL BAIRRO SIEMPRE TIENE PRIORIDAD            
158000* SOBRE EL CEP (VER OZ-0145, ACLARADO OZ-0209). EL LOTE NUNCA             
158100* RECIBE PESO DE LA SOLICITUD, ASI QUE EL FLETE COBRADO ES                
158200* SIEMPRE LA BASE DE LA REGLA. SIN REGLA QUE CALCE, EL FLETE ES           
158300* CERO Y SE FUERZA APROBACION.                                            
158400 CALCULA-FLETE SECTION.                                                   
158500     MOVE ZEROS TO WKS-QT-FLETE, WKS-FLETE-FALLO                          
158600     IF WKS-LOC-ENCONTRADA = 0                                            
158700        MOVE 1 TO WKS-FLETE-FALLO                                         
158800     ELSE                                                                 
158900        PERFORM BUSCA-REGLA-BAIRRO                                        
159000        IF WKS-FRT-IDX2 = 0                                               
159100           PERFORM BUSCA-REGLA-CEP                                        
159200        END-IF                                                            
159300        IF WKS-FRT-IDX2 = 0                                               
159400           MOVE 1 TO WKS-FLETE-FALLO                                      
159500        ELSE                                                              
159600           MOVE WKS-FRT-BASE-TAB(WKS-FRT-IDX2) TO WKS-QT-FLETE            
159700        END-IF                                                            
159800     END-IF.                                                              
159900 CALCULA-FLETE-E. EXIT.                                                   
160000                                                                          
160100 BUSCA-REGLA-BAIRRO SECTION.                                              
160200     MOVE ZEROS TO WKS-FRT-IDX                                            
160300     SET WKS-FRT-IDX2 TO 0                                                
160400     PERFORM PRUEBA-REGLA-BAIRRO                                          
160500             VARYING WKS-FRT-IDX FROM 1 BY 1                              
160600             UNTIL WKS-FRT-IDX > WKS-QTD-FLETE                            
160700                OR WKS-FRT-IDX2 NOT = 0.                                  
160800 BUSCA-REGLA-BAIRRO-E. EXIT.                                              
160900                                                                          
161000 PRUEBA-REGLA-BAIRRO SECTION.                                             
161100     IF WKS-FRT-TEN-TAB(WKS-FRT-IDX) = RQ-TENANT-ID                       
161200        AND WKS-FRT-BAI-TAB(WKS-FRT-IDX) = WKS-LOCALIZACAO                
161300        SET WKS-FRT-IDX2 TO WKS-FRT-IDX                                   
161400     END-IF.                                                              
161500 PRUEBA-REGLA-BAIRRO-E. EXIT.                                             
161600                                                                          
161700* RECORRIDO EN EL ORDEN EN QUE LAS REGLAS FUERON GRABADAS EN              
161800* CZFRT1, TAL COMO LO EXIGE LA NORMA DEL AREA COMERCIAL.                  
161900 BUSCA-REGLA-CEP SECTION.                                                 
162000     MOVE ZEROS TO WKS-FRT-IDX                                            
162100     SET WKS-FRT-IDX2 TO 0                                                
162200     PERFORM PRUEBA-REGLA-CEP                                             
162300             VARYING WKS-FRT-IDX FROM 1 BY 1                              
162400             UNTIL WKS-FRT-IDX > WKS-QTD-FLETE                            
162500                OR WKS-FRT-IDX2 NOT = 0.                                  
162600 BUSCA-REGLA-CEP-E. EXIT.                                                 
162700                                                                          
162800 PRUEBA-REGLA-CEP SECTION.                                                
162900     IF WKS-FRT-TEN-TAB(WKS-FRT-IDX) = RQ-TENANT-ID                       
163000        AND WKS-CEP-NORMALIZADO >= WKS-FRT-CEPI-TAB(WKS-FRT-IDX)          
163100        AND WKS-CEP-NORMALIZADO <= WKS-FRT-CEPF-TAB(WKS-FRT-IDX)          
163200        SET WKS-FRT-IDX2 TO WKS-FRT-IDX                                   
163300     END-IF.                                                              
163400 PRUEBA-REGLA-CEP-E. EXIT.                                                
163500                                                                          
163600* ARMA WKS-MOTIVOS-APROB CONCATENANDO, EN ORDEN FIJO, LOS                 
163700* MOTIVOS QUE APLICAN. SI EL FLETE FALLO, SE OMITEN LOS                   
163800* UMBRALES DE TOTAL Y MARGEN (NO TIENE CASO EVALUARLOS SOBRE              
163900* UN TOTAL INCOMPLETO), SEGUN LA REGLA DEL AREA COMERCIAL.                
164000 VERIFICA-APROBACION SECTION.                                             
164100     MOVE SPACES TO WKS-MOTIVOS-APROB                                     
164200     MOVE ZEROS  TO WKS-REQUIERE-APROB                                    
164300     MOVE 1      TO WKS-PUNTERO-MOTIVOS                                   
164400     IF WKS-SIN-REGLA-PRECIO = 1                                          
164500        PERFORM AGREGA-MOTIVO-APROB                                       
164600     END-IF                                                               
164700     IF WKS-HAY-DESCONOCIDOS = 1                                          
164800        PERFORM AGREGA-MOTIVO-DESCONOCIDOS                                
164900     END-IF                                                               
165000     IF WKS-FLETE-FALLO = 1                                               
165100        MOVE 'Freight calculation failed' TO WKS-DESCARTE-LINEA           
165200        PERFORM AGREGA-TEXTO-MOTIVO                                       
165300     ELSE                                                                 
165400        IF WKS-PRR-UMBTOT-TAB(WKS-PRR-IDX2) > 0 AND                       
165500           WKS-QT-TOTAL > WKS-PRR-UMBTOT-TAB(WKS-PRR-IDX2)                
165600           PERFORM AGREGA-MOTIVO-TOTAL                                    
165700        END-IF                                                            
165800        IF WKS-PRR-UMBMAR-TAB(WKS-PRR-IDX2) > 0 AND                       
165900           WKS-QT-MARGEN-PCT < WKS-PRR-UMBMAR-TAB(WKS-PRR-IDX2)           
166000           PERFORM AGREGA-MOTIVO-MARGEN                                   
166100        END-IF                                                            
166200     END-IF                                                               
166300     IF WKS-PUNTERO-MOTIVOS > 1                                           
166400        MOVE 1 TO WKS-REQUIERE-APROB                                      
166500     END-IF.                                                              
166600 VERIFICA-APROBACION-E. EXIT.                                             
166700                                                                          
166800 AGREGA-MOTIVO-APROB SECTION.                                             
166900     MOVE 'Pricing rules not found' TO WKS-DESCARTE-LINEA                 
167000     PERFORM AGREGA-TEXTO-MOTIVO.                                         
167100 AGREGA-MOTIVO-APROB-E. EXIT.                                             
167200                                                                          
167300 AGREGA-MOTIVO-DESCONOCIDOS SECTION.                                      
167400     MOVE SPACES TO WKS-DESCARTE-LINEA                                    
167500     STRING 'Unknown SKUs: ' DELIMITED BY SIZE                            
167600            WKS-LISTA-DESCONOCIDOS DELIMITED BY '  '                      
167700            INTO WKS-DESCARTE-LINEA                                       
167800     PERFORM AGREGA-TEXTO-MOTIVO.                                         
167900 AGREGA-MOTIVO-DESCONOCIDOS-E. EXIT.                                      
168000                                                                          
168100 AGREGA-MOTIVO-TOTAL SECTION.                                             
168200     MOVE SPACES                    TO WKS-DESCARTE-LINEA                 
168300     MOVE WKS-QT-TOTAL              TO WKS-MON-EDITADA                    
168400     MOVE WKS-PRR-UMBTOT-TAB(WKS-PRR-IDX2) TO WKS-MON-EDITADA2            
168500     STRING 'Total ' DELIMITED BY SIZE                                    
168600            WKS-MON-EDITADA DELIMITED BY SIZE                             
168700            ' exceeds threshold ' DELIMITED BY SIZE                       
168800            WKS-MON-EDITADA2 DELIMITED BY SIZE                            
168900            INTO WKS-DESCARTE-LINEA                                       
169000     PERFORM AGREGA-TEXTO-MOTIVO.                                         
169100 AGREGA-MOTIVO-TOTAL-E. EXIT.                                             
169200                                                                          
169300 AGREGA-MOTIVO-MARGEN SECTION.                                            
169400     COMPUTE WKS-PCT-CALC = WKS-QT-MARGEN-PCT * 100                       
169500     MOVE WKS-PCT-CALC TO WKS-PCT-EDITADO                                 
169600     MOVE SPACES       TO WKS-DESCARTE-LINEA                              
169700     MOVE 1            TO WKS-IDX-CAR                                     
169800     STRING 'Margin ' DELIMITED BY SIZE                                   
169900            WKS-PCT-EDITADO DELIMITED BY SIZE                             
170000            ' below threshold ' DELIMITED BY SIZE                         
170100            INTO WKS-DESCARTE-LINEA                                       
170200            WITH POINTER WKS-IDX-CAR                                      
170300     COMPUTE WKS-PCT-CALC = WKS-PRR-UMBMAR-TAB(WKS-PRR-IDX2) * 100        
170400     MOVE WKS-PCT-CALC TO WKS-PCT-EDITADO                                 
170500     STRING WKS-PCT-EDITADO DELIMITED BY SIZE                             
170600            INTO WKS-DESCARTE-LINEA                                       
170700            WITH POINTER WKS-IDX-CAR                                      
170800     PERFORM AGREGA-TEXTO-MOTIVO.                                         
170900 AGREGA-MOTIVO-MARGEN-E. EXIT.                                            
171000                                                                          
171100* CONCATENA WKS-DESCARTE-LINEA A WKS-MOTIVOS-APROB, SEPARANDO             
171200* CON '; ' LOS MOTIVOS QUE NO SEAN EL PRIMERO.                            
171300 AGREGA-TEXTO-MOTIVO SECTION.                                             
171400     IF WKS-PUNTERO-MOTIVOS > 1                                           
171500        MOVE '; ' TO WKS-MOTIVOS-APROB(WKS-PUNTERO-MOTIVOS:2)             
171600        ADD 2 TO WKS-PUNTERO-MOTIVOS                                      
171700     END-IF                                                               
171800     PERFORM LARGO-DESCARTE-LINEA                                         
171900     IF WKS-LON-NOMBRE > 0                                                
172000        MOVE WKS-DESCARTE-LINEA(1:WKS-LON-NOMBRE) TO                      
172100             WKS-MOTIVOS-APROB(WKS-PUNTERO-MOTIVOS:WKS-LON-NOMBRE)        
172200        ADD WKS-LON-NOMBRE TO WKS-PUNTERO-MOTIVOS                         
172300     END-IF.                                                              
172400 AGREGA-TEXTO-MOTIVO-E. EXIT.                                             
172500                                                                          
172600 LARGO-DESCARTE-LINEA SECTION.                                            
172700     MOVE 80 TO WKS-LON-NOMBRE                                            
172800     PERFORM RETROCEDE-ESPACIO-DESCARTE                                   
172900             VARYING WKS-LON-NOMBRE FROM 80 BY -1                         
173000             UNTIL WKS-LON-NOMBRE = 0                                     
173100                OR WKS-DESCARTE-LINEA(WKS-LON-NOMBRE:1)                   
173200                              NOT = SPACE.                                
173300 LARGO-DESCARTE-LINEA-E. EXIT.                                            
173400                                                                          
173500 RETROCEDE-ESPACIO-DESCARTE SECTION.                                      
173600     CONTINUE.                                                            
173700 RETROCEDE-ESPACIO-DESCARTE-E. EXIT.                                      
173800                                                                          
173900******************************************************************        
174000*      M A Q U I N A   D E   E S T A D O S   D E   L A                    
174100*      C O N V E R S A C I O N                                            
174200******************************************************************        
174300* BUSCA EN WKS-TABLA-TRANSICIONES LA FILA (ESTADO-DE, EVENTO) Y           
174400* DEVUELVE EL ESTADO-A. SI NO HAY TRANSICION VALIDA, EL ESTADO            
174500* DE LA SOLICITUD SIMPLEMENTE NO SE ACTUALIZA (VER OZ-0141).              
174600 TRANSICIONA-ESTADO SECTION.                                              
174700     MOVE ZEROS  TO WKS-TRANS-VALIDA                                      
174800     MOVE SPACES TO WKS-TRANS-ESTADO-A                                    
174900     SET WKS-TRN-IDX2 TO 1                                                
175000     SEARCH WKS-DATOS-TRANSICION                                          
175100        AT END                                                            
175200           CONTINUE                                                       
175300        WHEN WKS-TRN-ESTADO-DE(WKS-TRN-IDX2) = WKS-TRANS-ESTADO-DE        
175400             AND WKS-TRN-EVENTO(WKS-TRN-IDX2) = WKS-TRANS-EVENTO          
175500           MOVE WKS-TRN-ESTADO-A(WKS-TRN-IDX2) TO                         
175600                WKS-TRANS-ESTADO-A                                        
175700           MOVE 1 TO WKS-TRANS-VALIDA                                     
175800     END-SEARCH.                                                          
175900 TRANSICIONA-ESTADO-E. EXIT.                                              
176000                                                                          
176100******************************************************************        
176200*      A R M A D O   D E   M E N S A J E S   D E   S A L I D A            
176300******************************************************************        
176400 ARMA-MENSAJE-CAPTURA SECTION.                                            
176500     MOVE SPACES TO WKS-LINEA-SALIDA                                      
176600     STRING 'COTIZADOR: Ola! Para cotizar, envie a lista de'              
176700            DELIMITED BY SIZE                                             
176800            ' itens no formato "- item: quantidade [unidade]",'           
176900            DELIMITED BY SIZE INTO WKS-LINEA-SALIDA                       
177000     PERFORM ESCRIBE-LINEA-RPT                                            
177100     MOVE SPACES TO WKS-LINEA-SALIDA                                      
177200     STRING 'a forma de pagamento (PIX, cartao ou boleto), o'             
177300            DELIMITED BY SIZE                                             
177400            ' bairro ou CEP de entrega e o dia desejado.'                 
177500            DELIMITED BY SIZE INTO WKS-LINEA-SALIDA                       
177600     PERFORM ESCRIBE-LINEA-RPT.                                           
177700 ARMA-MENSAJE-CAPTURA-E. EXIT.                                            
177800                                                                          
177900 ARMA-MENSAJE-ERROR-PARSE SECTION.                                        
178000     MOVE SPACES TO WKS-LINEA-SALIDA                                      
178100     STRING 'COTIZADOR: Nao consegui entender sua mensagem.'              
178200            DELIMITED BY SIZE                                             
178300            ' Confira o formato do pedido e tente novamente.'             
178400            DELIMITED BY SIZE INTO WKS-LINEA-SALIDA                       
178500     PERFORM ESCRIBE-LINEA-RPT.                                           
178600 ARMA-MENSAJE-ERROR-PARSE-E. EXIT.                                        
178700                                                                          
178800 ARMA-MENSAJE-SIN-PRODUCTOS SECTION.                                      
178900     MOVE SPACES TO WKS-LINEA-SALIDA                                      
179000     STRING 'COTIZADOR: Nao localizei nenhum item valido no'              
179100            DELIMITED BY SIZE                                             
179200            ' seu pedido. Verifique os nomes e tente de novo.'            
179300            DELIMITED BY SIZE INTO WKS-LINEA-SALIDA                       
179400     PERFORM ESCRIBE-LINEA-RPT.                                           
179500 ARMA-MENSAJE-SIN-PRODUCTOS-E. EXIT.                                      
179600                                                                          
179700 ARMA-MENSAJE-APROBACION-PENDIENTE SECTION.                               
179800     MOVE SPACES TO WKS-LINEA-SALIDA                                      
179900     STRING 'COTIZADOR: Sua cotizacao ' DELIMITED BY SIZE                 
180000            WKS-QT-QUOTE-ID DELIMITED BY SIZE                             
180100            ' esta em analise da nossa equipe e sera enviada'             
180200            DELIMITED BY SIZE                                             
180300            ' em breve.' DELIMITED BY SIZE                                
180400            INTO WKS-LINEA-SALIDA                                         
180500     PERFORM ESCRIBE-LINEA-RPT.                                           
180600 ARMA-MENSAJE-APROBACION-PENDIENTE-E. EXIT.                               
180700                                                                          
180800* MENSAJE FINAL DE LA COTIZACION AUTOAPROBADA: ENCABEZADO,                
180900* UN RENGLON POR ITEM, SUBTOTAL, FLETE, DESCUENTO PIX (SOLO SI            
181000* HAY), TOTAL, PAGO, ENTREGA Y VALIDEZ (VER LAYOUT DEL REPORTE            
181100* DE COTIZACIONES, OZ-0146).                                              
181200 ARMA-MENSAJE-COTIZACION SECTION.                                         
181300     MOVE SPACES TO WKS-LINEA-SALIDA                                      
181400     STRING 'COTIZACAO ' DELIMITED BY SIZE                                
181500            WKS-QT-QUOTE-ID DELIMITED BY SIZE                             
181600            INTO WKS-LINEA-SALIDA                                         
181700     PERFORM ESCRIBE-LINEA-RPT                                            
181800     PERFORM ESCRIBE-RENGLON-MENSAJE                                      
181900             VARYING WKS-RGC-IDX FROM 1 BY 1                              
182000             UNTIL WKS-RGC-IDX > WKS-QTD-RENGLONES-COT                    
182100     MOVE WKS-QT-SUBTOTAL TO WKS-MON-EDITADA                              
182200     MOVE SPACES TO WKS-LINEA-SALIDA                                      
182300     STRING 'Subtotal: R$ ' DELIMITED BY SIZE                             
182400            WKS-MON-EDITADA DELIMITED BY SIZE                             
182500            INTO WKS-LINEA-SALIDA                                         
182600     PERFORM ESCRIBE-LINEA-RPT                                            
182700     MOVE WKS-QT-FLETE TO WKS-MON-EDITADA                                 
182800     MOVE SPACES TO WKS-LINEA-SALIDA                                      
182900     STRING 'Frete: R$ ' DELIMITED BY SIZE                                
183000            WKS-MON-EDITADA DELIMITED BY SIZE                             
183100            INTO WKS-LINEA-SALIDA                                         
183200     PERFORM ESCRIBE-LINEA-RPT                                            
183300     IF WKS-QT-DESC-AMT > 0                                               
183400        COMPUTE WKS-PCT-CALC = WKS-QT-DESC-PCT * 100                      
183500        MOVE WKS-PCT-CALC     TO WKS-PCT-EDITADO                          
183600        MOVE WKS-QT-DESC-AMT  TO WKS-MON-EDITADA                          
183700        MOVE SPACES TO WKS-LINEA-SALIDA                                   
183800        STRING 'Desconto PIX (' DELIMITED BY SIZE                         
183900               WKS-PCT-EDITADO DELIMITED BY SIZE                          
184000               '%): -R$ ' DELIMITED BY SIZE                               
184100               WKS-MON-EDITADA DELIMITED BY SIZE                          
184200               INTO WKS-LINEA-SALIDA                                      
184300        PERFORM ESCRIBE-LINEA-RPT                                         
184400     END-IF                                                               
184500     MOVE WKS-QT-TOTAL TO WKS-MON-EDITADA                                 
184600     MOVE SPACES TO WKS-LINEA-SALIDA                                      
184700     STRING 'TOTAL: R$ ' DELIMITED BY SIZE                                
184800            WKS-MON-EDITADA DELIMITED BY SIZE                             
184900            INTO WKS-LINEA-SALIDA                                         
185000     PERFORM ESCRIBE-LINEA-RPT                                            
185100     MOVE SPACES TO WKS-LINEA-SALIDA                                      
185200     STRING 'Pagamento: ' DELIMITED BY SIZE                               
185300            WKS-METODO-PAGO DELIMITED BY SIZE                             
185400            INTO WKS-LINEA-SALIDA                                         
185500     PERFORM ESCRIBE-LINEA-RPT                                            
185600     MOVE SPACES TO WKS-LINEA-SALIDA                                      
185700     STRING 'Entrega: ' DELIMITED BY SIZE                                 
185800            WKS-DIA-ENTREGA DELIMITED BY SIZE                             
185900            INTO WKS-LINEA-SALIDA                                         
186000     PERFORM ESCRIBE-LINEA-RPT                                            
186100     MOVE SPACES TO WKS-LINEA-SALIDA                                      
186200     STRING 'Valida ate ' DELIMITED BY SIZE                               
186300            WKS-VALIDEZ-DD DELIMITED BY SIZE '/' DELIMITED BY SIZE        
186400            WKS-VALIDEZ-MM DELIMITED BY SIZE '/' DELIMITED BY SIZE        
186500            WKS-VALIDEZ-AAAA DELIMITED BY SIZE ' '                        
186600            DELIMITED BY SIZE                                             
186700            WKS-EJ-HH DELIMITED BY SIZE ':' DELIMITED BY SIZE             
186800            WKS-EJ-MI DELIMITED BY SIZE                                   
186900            INTO WKS-LINEA-SALIDA                                         
187000     PERFORM ESCRIBE-LINEA-RPT                                            
187100     MOVE SPACES TO WKS-LINEA-SALIDA                                      
187200     STRING 'Para confirmar, responda CONFIRMAR a esta'                   
187300            DELIMITED BY SIZE                                             
187400            ' mensagem.' DELIMITED BY SIZE INTO WKS-LINEA-SALIDA          
187500     PERFORM ESCRIBE-LINEA-RPT.                                           
187600 ARMA-MENSAJE-COTIZACION-E. EXIT.                                         
187700                                                                          
187800 ESCRIBE-RENGLON-MENSAJE SECTION.                                         
187900     MOVE WKS-RGC-TOTAL(WKS-RGC-IDX)    TO WKS-MON-EDITADA                
188000     MOVE WKS-RGC-CANTIDAD(WKS-RGC-IDX) TO WKS-CANT-EDITADA               
188100     MOVE SPACES TO WKS-LINEA-SALIDA                                      
188200     STRING '- ' DELIMITED BY SIZE                                        
188300            WKS-RGC-NOMBRE(WKS-RGC-IDX) DELIMITED BY '  '                 
188400            ' (' DELIMITED BY SIZE                                        
188500            WKS-CANT-EDITADA DELIMITED BY SIZE                            
188600            ' ' DELIMITED BY SIZE                                         
188700            WKS-RGC-UNIDAD(WKS-RGC-IDX) DELIMITED BY '  '                 
188800            '): R$ ' DELIMITED BY SIZE                                    
188900            WKS-MON-EDITADA DELIMITED BY SIZE                             
189000            INTO WKS-LINEA-SALIDA                                         
189100     PERFORM ESCRIBE-LINEA-RPT.                                           
189200 ESCRIBE-RENGLON-MENSAJE-E. EXIT.                                         
189300                                                                          
189400* ESCRIBE UNA LINEA DE MENSAJE/REPORTE EN CZRPT1.                         
189500 ESCRIBE-LINEA-RPT SECTION.                                               
189600     MOVE WKS-LINEA-SALIDA(1:132) TO REG-CZRPT1                           
189700     WRITE REG-CZRPT1                                                     
189800        INVALID KEY CONTINUE                                              
189900     END-WRITE.                                                           
190000 ESCRIBE-LINEA-RPT-E. EXIT.                                               
190100                                                                          
190200******************************************************************        
190300*      G R A B A C I O N   D E   S A L I D A S                            
190400******************************************************************        
190500 ESCRIBE-CZQUOT SECTION.                                                  
190600     MOVE SPACES          TO REG-CZQUOT                                   
190700     MOVE WKS-QT-QUOTE-ID TO QT-QUOTE-ID                                  
190800     MOVE RQ-TENANT-ID    TO QT-TENANT-ID                                 
190900     MOVE RQ-MESSAGE-ID   TO QT-MESSAGE-ID                                
191000     MOVE WKS-QT-STATUS   TO QT-STATUS                                    
191100     MOVE WKS-QT-SUBTOTAL TO QT-SUBTOTAL                                  
191200     MOVE WKS-QT-FLETE    TO QT-FREIGHT                                   
191300     MOVE WKS-QT-DESC-PCT TO QT-DISCOUNT-PCT                              
191400     MOVE WKS-QT-DESC-AMT TO QT-DISCOUNT-AMT                              
191500     MOVE WKS-QT-TOTAL    TO QT-TOTAL                                     
191600     MOVE WKS-QT-MARGEN-PCT TO QT-MARGIN-PCT                              
191700     MOVE WKS-QTD-RENGLONES-COT TO QT-LINE-COUNT                          
191800     MOVE WKS-QT-FECHA-CREACION TO QT-CREATED-DATE                        
191900     WRITE REG-CZQUOT                                                     
192000        INVALID KEY CONTINUE                                              
192100     END-WRITE.                                                           
192200 ESCRIBE-CZQUOT-E. EXIT.                                                  
192300                                                                          
192400 ESCRIBE-RENGLONES-CZQLIN SECTION.                                        
192500     PERFORM ESCRIBE-1-CZQLIN                                             
192600             VARYING WKS-RGC-IDX FROM 1 BY 1                              
192700             UNTIL WKS-RGC-IDX > WKS-QTD-RENGLONES-COT.                   
192800 ESCRIBE-RENGLONES-CZQLIN-E. EXIT.                                        
192900                                                                          
193000 ESCRIBE-1-CZQLIN SECTION.                                                
193100     MOVE SPACES          TO REG-CZQLIN                                   
193200     MOVE WKS-QT-QUOTE-ID TO QL-QUOTE-ID                                  
193300     MOVE WKS-RGC-SKU(WKS-RGC-IDX)      TO QL-ITEM-SKU                    
193400     MOVE WKS-RGC-NOMBRE(WKS-RGC-IDX)   TO QL-ITEM-NAME                   
193500     MOVE WKS-RGC-UNIDAD(WKS-RGC-IDX)   TO QL-UNIT                        
193600     MOVE WKS-RGC-CANTIDAD(WKS-RGC-IDX) TO QL-QUANTITY                    
193700     MOVE WKS-RGC-PRECIO(WKS-RGC-IDX)   TO QL-UNIT-PRICE                  
193800     MOVE WKS-RGC-TOTAL(WKS-RGC-IDX)    TO QL-LINE-TOTAL                  
193900     WRITE REG-CZQLIN                                                     
194000        INVALID KEY CONTINUE                                              
194100     END-WRITE.                                                           
194200 ESCRIBE-1-CZQLIN-E. EXIT.                                                
194300                                                                          
194400 ESCRIBE-CZAPRV SECTION.                                                  
194500     MOVE SPACES          TO REG-CZAPRV                                   
194600     MOVE RQ-TENANT-ID    TO AP-TENANT-ID                                 
194700     MOVE WKS-QT-QUOTE-ID TO AP-QUOTE-ID                                  
194800     MOVE 'PENDING '      TO AP-STATUS                                    
194900     MOVE WKS-MOTIVOS-APROB TO AP-REASON                                  
195000     WRITE REG-CZAPRV                                                     
195100        INVALID KEY CONTINUE                                              
195200     END-WRITE.                                                           
195300 ESCRIBE-CZAPRV-E. EXIT.                                                  
195400                                                                          
195500******************************************************************        
195600*      C I E R R E   D E   L A   C O R R I D A                            
195700******************************************************************        
195800 ESTADISTICAS-FINALES SECTION.                                            
195900     DISPLAY '******************************************'                 
196000     DISPLAY '*   COZ1B01 - RESUMEN DE LA CORRIDA       *'                
196100     MOVE WKS-CNT-LEIDOS       TO WKS-MASK                                
196200     DISPLAY '* SOLICITUDES LEIDAS .......: ' WKS-MASK                    
196300     MOVE WKS-CNT-DUPLICADOS   TO WKS-MASK                                
196400     DISPLAY '* DESCARTADAS POR DUPLICADO : ' WKS-MASK                    
196500     MOVE WKS-CNT-RECHAZADOS   TO WKS-MASK                                
196600     DISPLAY '* DESCARTADAS POR INQUILINO : ' WKS-MASK                    
196700     MOVE WKS-CNT-PROMPTS      TO WKS-MASK                                
196800     DISPLAY '* PROMPTS DE CAPTURA ENVIADOS: ' WKS-MASK                   
196900     MOVE WKS-CNT-FALLOS-PARSE TO WKS-MASK                                
197000     DISPLAY '* FALLOS DE PARSEO DE MENSAJE: ' WKS-MASK                   
197100     MOVE WKS-CNT-COTIZACIONES TO WKS-MASK                                
197200     DISPLAY '* COTIZACIONES GENERADAS ....: ' WKS-MASK                   
197300     MOVE WKS-CNT-AUTO-ENVIADAS TO WKS-MASK                               
197400     DISPLAY '* COTIZACIONES AUTOENVIADAS .: ' WKS-MASK                   
197500     MOVE WKS-CNT-A-APROBACION TO WKS-MASK                                
197600     DISPLAY '* ENVIADAS A APROBACION MANUAL: ' WKS-MASK                  
197700     MOVE WKS-SUMA-TOTAL-ENVIAD TO WKS-MASK-VAL                           
197800     DISPLAY '* VALOR TOTAL AUTOENVIADO ...: ' WKS-MASK-VAL               
197900     DISPLAY '******************************************'                 
198000     IF WKS-MODO-DEPURACION = 1                                           
198100        PERFORM DEPURA-FILE-STATUS                                        
198200                VARYING WKS-IDX-DEPURA FROM 1 BY 1                        
198300                UNTIL WKS-IDX-DEPURA > 11                                 
198400     END-IF.                                                              
198500 ESTADISTICAS-FINALES-E. EXIT.                                            
198600                                                                          
198700* DESPLIEGUE DE DEPURACION DE LOS 11 FILE-STATUS, SOLO CUANDO             
198800* EL OPERADOR LEVANTA EL SWITCH UPSI-0 EN EL JCL (OZ-0140).               
198900 DEPURA-FILE-STATUS SECTION.                                              
199000     DISPLAY '* FS(' WKS-IDX-DEPURA '): ' WKS-FS-VALOR                    
199100              (WKS-IDX-DEPURA).                                           
199200 DEPURA-FILE-STATUS-E. EXIT.                                              
199300                                                                          
199400 CERRAR-ARCHIVOS SECTION.                                                 
199500     CLOSE CZTENM CZITEM CZTIPR CZVDSC CZPRCR CZFRT1                      
199600           CZINRQ CZQUOT CZQLIN CZAPRV CZRPT1.                            
199700 CERRAR-ARCHIVOS-E. EXIT.                                                 
199800                                                                          
199900                                                                          
200000                                                                          
