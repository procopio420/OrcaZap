000100******************************************************************        
000200*                    C O P Y   C Z Q U O T                                
000300******************************************************************        
000400* SISTEMA     : COTIZADOR ORCAZAP (COZ)                                   
000500* MIEMBRO     : CZQUOT                                                    
000600* DESCRIPCION : COTIZACION GENERADA POR EL LOTE, CABECERA CON             
000700*             : LOS MONTOS Y PORCENTAJES CONSOLIDADOS. LOS                
000800*             : RENGLONES DE PRODUCTO VIVEN APARTE EN CZQLIN.             
000900* USADO POR   : COZ1B01 (ESCRITURA) - GENERA-COTIZACION                   
001000*             : COZ2B01 (LECTURA) - ACUMULA-METRICA-COTIZ                 
001100******************************************************************        
001200* BITACORA DE CAMBIOS DEL LAYOUT                                          
001300* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                        
001400* ----------  ------------  ---------  --------------------               
001500* 02/04/2024  EEDR (PEDR)   OZ-0122    CREACION DEL LAYOUT.               
001600* 15/11/2024  L.BATRES (LB) OZ-0195    SE AGREGA QT-MARGIN-PCT            
001700*                                      PARA QUE COZ2B01 PUEDA             
001800*                                      REPORTAR MARGEN PROMEDIO           
001900*                                      SIN RELEER LOS RENGLONES.          
002000* 02/12/2024  L.BATRES (LB) OZ-0199    SE AGREGA QT-CREATED-DATE          
002100*                                      PARA QUE COZ2B01 CLASIFI-          
002200*                                      QUE LA COTIZACION EN LAS           
002300*                                      VENTANAS DE 7/30 DIAS DEL          
002400*                                      REPORTE DE METRICAS.               
002500******************************************************************        
002600 01  REG-CZQUOT.                                                          
002700*----------------------------------------------------------------         
002800*    LLAVE DE LA COTIZACION Y REFERENCIA AL MENSAJE ORIGEN                
002900*----------------------------------------------------------------         
003000     02  QT-QUOTE-ID             PIC X(08).                               
003100     02  QT-TENANT-ID            PIC X(08).                               
003200     02  QT-MESSAGE-ID           PIC X(12).                               
003300*----------------------------------------------------------------         
003400*    ESTADO DE LA COTIZACION. VALORES VALIDOS:                            
003500*       'DRAFT   ' 'PENDING ' 'APPROVED' 'REJECTED' 'SENT    '            
003600*----------------------------------------------------------------         
003700     02  QT-STATUS               PIC X(08).                               
003800*----------------------------------------------------------------         
003900*    MONTOS CONSOLIDADOS DE LA COTIZACION                                 
004000*----------------------------------------------------------------         
004100     02  QT-SUBTOTAL             PIC S9(08)V99.                           
004200     02  QT-FREIGHT              PIC S9(08)V99.                           
004300     02  QT-DISCOUNT-PCT         PIC SV9(4).                              
004400     02  QT-DISCOUNT-AMT         PIC S9(08)V99.                           
004500     02  QT-TOTAL                PIC S9(08)V99.                           
004600*----------------------------------------------------------------         
004700*    MARGEN PROMEDIO DE LA COTIZACION (OZ-0195)                           
004800*----------------------------------------------------------------         
004900     02  QT-MARGIN-PCT           PIC SV9(4).                              
005000*----------------------------------------------------------------         
005100*    CANTIDAD DE RENGLONES DE PRODUCTO EN CZQLIN                          
005200*----------------------------------------------------------------         
005300     02  QT-LINE-COUNT           PIC 9(02).                               
005400*----------------------------------------------------------------         
005500*    FECHA DE CREACION DE LA COTIZACION, AAAAMMDD (OZ-0199)               
005600*----------------------------------------------------------------         
005700     02  QT-CREATED-DATE         PIC 9(08).                               
005800*----------------------------------------------------------------         
005900*    RELLENO PARA COMPLETAR LONGITUD FIJA DE REGISTRO (100 BYTES)         
006000*----------------------------------------------------------------         
006100     02  FILLER                  PIC X(06).                               
