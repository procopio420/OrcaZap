000100******************************************************************        
000200*                    C O P Y   C Z F R T 1                                
000300******************************************************************        
000400* SISTEMA     : COTIZADOR ORCAZAP (COZ)                                   
000500* MIEMBRO     : CZFRT1                                                    
000600* DESCRIPCION : REGLA DE FLETE POR INQUILINO. UNA REGLA CUBRE UN          
000700*             : BARRIO Y UN RANGO DE CODIGO POSTAL (CEP); SE              
000800*             : BUSCA PRIMERO POR BARRIO, LUEGO POR RANGO DE CEP.         
000900*             : SI NO HAY REGLA QUE CUBRA LA DIRECCION, LA                
001000*             : COTIZACION QUEDA EN REVISION MANUAL DE FLETE.             
001100* USADO POR   : COZ1B01 (LECTURA) - CALCULA-FLETE                         
001200******************************************************************        
001300* BITACORA DE CAMBIOS DEL LAYOUT                                          
001400* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                        
001500* ----------  ------------  ---------  --------------------               
001600* 19/03/2024  EEDR (PEDR)   OZ-0111    CREACION DEL LAYOUT.               
001700* 25/09/2024  L.BATRES (LB) OZ-0183    SE ACLARA EN COMENTARIO EL         
001800*                                      ORDEN BARRIO-ANTES-QUE-CEP         
001900*                                      A RAIZ DE RECLAMO DE               
002000*                                      INQUILINO POR FLETE MAL            
002100*                                      CALCULADO.                         
002200******************************************************************        
002300 01  REG-CZFRT1.                                                          
002400*----------------------------------------------------------------         
002500*    LLAVE DEL INQUILINO (VARIAS REGLAS POR INQUILINO)                    
002600*----------------------------------------------------------------         
002700     02  FRT-TENANT-ID           PIC X(08).                               
002800*----------------------------------------------------------------         
002900*    NOMBRE DEL BARRIO CUBIERTO POR LA REGLA (ESPACIOS = NO               
003000*    APLICA BUSQUEDA POR BARRIO, SOLO POR RANGO DE CEP)                   
003100*----------------------------------------------------------------         
003200     02  FRT-BAIRRO              PIC X(20).                               
003300*----------------------------------------------------------------         
003400*    RANGO DE CODIGO POSTAL (CEP) CUBIERTO POR LA REGLA                   
003500*----------------------------------------------------------------         
003600     02  FRT-CEP-INICIO          PIC X(08).                               
003700     02  FRT-CEP-FIN             PIC X(08).                               
003800*----------------------------------------------------------------         
003900*    FLETE BASE Y RECARGO ADICIONAL POR KILOGRAMO DE LA REGLA             
004000*----------------------------------------------------------------         
004100     02  FRT-FLETE-BASE          PIC S9(08)V99.                           
004200     02  FRT-ADIC-KG             PIC S9(06)V99.                           
004300*----------------------------------------------------------------         
004400*    RELLENO PARA COMPLETAR LONGITUD FIJA DE REGISTRO (80 BYTES)          
004500*----------------------------------------------------------------         
004600     02  FILLER                  PIC X(18).                               
