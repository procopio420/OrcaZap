000100******************************************************************        
000200*                    C O P Y   C Z I T E M                                
000300******************************************************************        
000400* SISTEMA     : COTIZADOR ORCAZAP (COZ)                                   
000500* MIEMBRO     : CZITEM                                                    
000600* DESCRIPCION : CATALOGO DE PRODUCTOS (MATERIALES DE CONSTRUC-            
000700*             : CION) OFRECIDOS POR EL COTIZADOR. UN SOLO                 
000800*             : CATALOGO COMPARTIDO ENTRE TODOS LOS INQUILINOS;           
000900*             : EL PRECIO POR INQUILINO VIVE EN CZTIPR.                   
001000* USADO POR   : COZ1B01 (LECTURA) - RESOLUCION DE RENGLONES DEL           
001100*             : MENSAJE CONTRA EL NOMBRE DEL PRODUCTO.                    
001200******************************************************************        
001300* BITACORA DE CAMBIOS DEL LAYOUT                                          
001400* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                        
001500* ----------  ------------  ---------  --------------------               
001600* 05/03/2024  EEDR (PEDR)   OZ-0102    CREACION DEL LAYOUT.               
001700* 14/04/2024  EEDR (PEDR)   OZ-0121    SE AMPLIA ITM-SKU DE 10 A          
001800*                                      15 POSICIONES A PEDIDO DE          
001900*                                      OPERACIONES (SKU LARGOS            
002000*                                      DE PROVEEDORES).                   
002100******************************************************************        
002200 01  REG-CZITEM.                                                          
002300*----------------------------------------------------------------         
002400*    LLAVE DEL PRODUCTO EN EL CATALOGO                                    
002500*----------------------------------------------------------------         
002600     02  ITM-ITEM-ID             PIC X(08).                               
002700*----------------------------------------------------------------         
002800*    CODIGO DE REFERENCIA DE BODEGA (SKU)                                 
002900*----------------------------------------------------------------         
003000     02  ITM-SKU                 PIC X(15).                               
003100*----------------------------------------------------------------         
003200*    NOMBRE DEL PRODUCTO - BLANCO CONTRA EL CUAL SE COMPARA EL            
003300*    TEXTO DEL RENGLON DEL MENSAJE (VER RESUELVE-1-RENGLON EN             
003400*    COZ1B01: IGUALDAD EXACTA, LUEGO SUBCADENA)                           
003500*----------------------------------------------------------------         
003600     02  ITM-NOMBRE              PIC X(30).                               
003700*----------------------------------------------------------------         
003800*    UNIDAD DE MEDIDA DEL PRODUCTO (SACO, M3, UN, KG, ...)                
003900*----------------------------------------------------------------         
004000     02  ITM-UNIDAD              PIC X(10).                               
004100*----------------------------------------------------------------         
004200*    RELLENO PARA COMPLETAR LONGITUD FIJA DE REGISTRO (80 BYTES)          
004300*----------------------------------------------------------------         
004400     02  FILLER                  PIC X(17).                               
