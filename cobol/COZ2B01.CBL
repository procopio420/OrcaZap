000100******************************************************************        
000200* FECHA       : 09/04/2024                                       *        
000300* PROGRAMADOR : LUCIA BATRES (LBAT)                              *        
000400* APLICACION  : COTIZADOR ORCAZAP                                *        
000500* PROGRAMA    : COZ2B01                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : LOTE DE METRICAS POR INQUILINO. LEE EL MAESTRO   *        
000800*             : DE INQUILINOS Y LAS SALIDAS DEL LOTE DE          *        
000900*             : COTIZACIONES (CZQUOT Y CZAPRV) PARA CONTAR, POR  *        
001000*             : CADA INQUILINO, LAS COTIZACIONES GENERADAS EN    *        
001100*             : LOS ULTIMOS 7 Y 30 DIAS Y LAS APROBACIONES QUE   *        
001200*             : QUEDARON PENDIENTES DE REVISION MANUAL.          *        
001300* ARCHIVOS    : CZTENM=C,CZQUOT=C,CZAPRV=C,CZRPT2=A              *        
001400* ACCION (ES) : C=CONSULTA (SOLO LECTURA), A=ALTA                *        
001500* INSTALADO   : 09/04/2024                                       *        
001600* BPM/RATIONAL: OZ-0129                                          *        
001700* NOMBRE      : REPORTE DE METRICAS DE INQUILINOS                *        
001800******************************************************************        
001900 ID DIVISION.                                                             
002000 PROGRAM-ID.                    COZ2B01.                                  
002100 AUTHOR.                        LUCIA BATRES.                             
002200 INSTALLATION.                  ORCAZAP - CENTRO DE COMPUTO.              
002300 DATE-WRITTEN.                  09/04/2024.                               
002400 DATE-COMPILED.                                                           
002500 SECURITY.                      USO INTERNO - EQUIPO COTIZADOR.           
002600******************************************************************        
002700*                 B I T A C O R A   D E   C A M B I O S                   
002800*------------------------------------------------------------             
002900* FECHA       PROG   TICKET     DESCRIPCION                COD            
003000* ----------  -----  ---------  ------------------------  ----            
003100* 09/04/2024  LBAT   OZ-0129    VERSION INICIAL. CARGA     0001           
003200*                               CZTENM A TABLA Y ACUMULA                  
003300*                               METRICAS DE CZQUOT/CZAPRV                 
003400*                               POR RECORRIDO SECUENCIAL.                 
003500* 02/12/2024  LBAT   OZ-0199    SE AJUSTA LA VENTANA DE 7/  0002          
003600*                               30 DIAS PARA USAR                         
003700*                               QT-CREATED-DATE (ANTES NO                 
003800*                               EXISTIA EN CZQUOT).                       
003900* 14/01/2025  R.MEJIA OZ-0201   SE CORRIGE EL REPORTE PARA  0003          
004000*                               ALINEAR LAS TRES COLUMNAS                 
004100*                               NUMERICAS CON MASCARA                     
004200*                               ZZZ,ZZ9 EN LUGAR DE 9(05).                
004300******************************************************************        
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.               IBM-370.                                  
004700 OBJECT-COMPUTER.               IBM-370.                                  
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS CLASE-DIGITO   IS '0' THRU '9'                                 
005100     UPSI-0 ON STATUS IS WKS-MODO-DEPURACION.                             
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400******************************************************************        
005500*              A R C H I V O S   D E   E N T R A D A                      
005600******************************************************************        
005700     SELECT CZTENM  ASSIGN   TO CZTENM                                    
005800            ORGANIZATION     IS SEQUENTIAL                                
005900            FILE STATUS      IS FS-CZTENM.                                
006000                                                                          
006100     SELECT CZQUOT  ASSIGN   TO CZQUOT                                    
006200            ORGANIZATION     IS SEQUENTIAL                                
006300            FILE STATUS      IS FS-CZQUOT.                                
006400                                                                          
006500     SELECT CZAPRV  ASSIGN   TO CZAPRV                                    
006600            ORGANIZATION     IS SEQUENTIAL                                
006700            FILE STATUS      IS FS-CZAPRV.                                
006800******************************************************************        
006900*              A R C H I V O   D E   S A L I D A                          
007000******************************************************************        
007100     SELECT CZRPT2  ASSIGN   TO CZRPT2                                    
007200            ORGANIZATION     IS SEQUENTIAL                                
007300            FILE STATUS      IS FS-CZRPT2.                                
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700*1 -->MAESTRO DE INQUILINOS                                               
007800 FD CZTENM.                                                               
007900     COPY CZTENM.                                                         
008000*2 -->COTIZACIONES GENERADAS POR COZ1B01                                  
008100 FD CZQUOT.                                                               
008200     COPY CZQUOT.                                                         
008300*3 -->APROBACIONES MANUALES GENERADAS POR COZ1B01                         
008400 FD CZAPRV.                                                               
008500     COPY CZAPRV.                                                         
008600*4 -->REPORTE DE METRICAS DE INQUILINOS (IMPRESION)                       
008700 FD CZRPT2.                                                               
008800 01  REG-CZRPT2                PIC X(132).                                
008900                                                                          
009000 WORKING-STORAGE SECTION.                                                 
009100******************************************************************        
009200*               C A M P O S    D E    T R A B A J O                       
009300******************************************************************        
009400 01  WKS-CAMPOS-DE-TRABAJO.                                               
009500     02  WKS-PROGRAMA          PIC X(08)         VALUE                    
009600                                                  'COZ2B01'.              
009700     02  WKS-MODO-DEPURACION   PIC 9(01)         VALUE ZEROS.             
009800     02  WKS-FIN-CZTENM        PIC 9(01)         VALUE ZEROS.             
009900         88  WKS-NO-HAY-MAS-TENANTS               VALUE 1.                
010000     02  WKS-FIN-CZQUOT        PIC 9(01)         VALUE ZEROS.             
010100         88  WKS-NO-HAY-MAS-COTIZ                 VALUE 1.                
010200     02  WKS-FIN-CZAPRV        PIC 9(01)         VALUE ZEROS.             
010300         88  WKS-NO-HAY-MAS-APROB                 VALUE 1.                
010400     02  FILLER                PIC X(03)         VALUE SPACES.            
010500******************************************************************        
010600*      V A R I A B L E S   D E   F I L E   S T A T U S                    
010700******************************************************************        
010800 01  WKS-FS-STATUS.                                                       
010900     02  FS-CZTENM             PIC XX            VALUE '00'.              
011000     02  FS-CZQUOT             PIC XX            VALUE '00'.              
011100     02  FS-CZAPRV             PIC XX            VALUE '00'.              
011200     02  FS-CZRPT2             PIC XX            VALUE '00'.              
011300     02  FILLER                PIC X(04)         VALUE SPACES.            
011400******************************************************************        
011500*              F E C H A   D E   C O R R I D A                            
011600******************************************************************        
011700*--> LA FECHA DE CORRIDA LLEGA POR SYSIN EN FORMATO AAAAMMDD,             
011800*--> IGUAL QUE LA VENTANA DE PROCESO DE MORAS1 (VER OZ-0129)              
011900 01  WKS-SYSIN-FECHA-CORRIDA   PIC 9(08)         VALUE ZEROS.             
012000 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-SYSIN-FECHA-CORRIDA.               
012100     02  WKS-FC-AAAA           PIC 9(04).                                 
012200     02  WKS-FC-MM             PIC 9(02).                                 
012300     02  WKS-FC-DD             PIC 9(02).                                 
012400*--> CAMPO DE TRABAJO COMPARTIDO POR LAS DOS RUTINAS DE RESTA DE          
012500*--> DIAS (7D Y 30D). SE CARGA, SE LE RESTAN DIAS, Y SE DESCARGA          
012600*--> AL LIMITE QUE CORRESPONDA.                                           
012700 01  WKS-FECHA-TRABAJO         PIC 9(08)         VALUE ZEROS.             
012800 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.                     
012900     02  WKS-FT-AAAA           PIC 9(04).                                 
013000     02  WKS-FT-MM             PIC 9(02).                                 
013100     02  WKS-FT-DD             PIC 9(02).                                 
013200 01  WKS-FECHA-LIM-7D          PIC 9(08)         VALUE ZEROS.             
013300 01  WKS-FECHA-LIM-30D         PIC 9(08)         VALUE ZEROS.             
013400******************************************************************        
013500*      T A B L A   D E   M E T R I C A S   P O R   T E N A N T            
013600******************************************************************        
013700 01  WKS-TABLA-METRICAS.                                                  
013800     02  WKS-DATOS-MET         OCCURS 0 TO 3000                           
013900                               DEPENDING ON WKS-QTD-TENANT                
014000                               INDEXED BY WKS-MET-IDX2.                   
014100         04  WKS-MET-TENANT-ID PIC X(08).                                 
014200         04  WKS-MET-NOMBRE    PIC X(30).                                 
014300         04  WKS-MET-QUOT-7D   PIC 9(05) COMP.                            
014400         04  WKS-MET-QUOT-30D  PIC 9(05) COMP.                            
014500         04  WKS-MET-APROB-PEN PIC 9(05) COMP.                            
014600 77  WKS-QTD-TENANT             PIC 9(04) COMP    VALUE ZEROS.            
014700 77  WKS-MET-IDX                PIC 9(04) COMP    VALUE ZEROS.            
014800******************************************************************        
014900*      T A B L A   D E   D I A S   P O R   M E S                          
015000*      (COPIA LOCAL DE LA MISMA TABLA QUE CARGA COZ1B01, SIN              
015100*      DEPENDER DE FEBRERO BISIESTO PORQUE LA VENTANA DE 7/30             
015200*      DIAS NUNCA CRUZA MAS DE UN FEBRERO EN LA MISMA CORRIDA)            
015300******************************************************************        
015400 01  TABLA-DIAS-MES-2.                                                    
015500     02  FILLER            PIC X(24)         VALUE                        
015600         '312831303130313130313031'.                                      
015700 01  F-2 REDEFINES TABLA-DIAS-MES-2.                                      
015800     02  DIA-FIN-MES-2     PIC 99 OCCURS 12 TIMES.                        
015900******************************************************************        
016000*      C O N T A D O R E S   D E   L A   C O R R I D A                    
016100******************************************************************        
016200 01  WKS-CONTADORES.                                                      
016300     02  WKS-CNT-TENANTS       PIC 9(05) COMP    VALUE ZEROS.             
016400     02  WKS-CNT-COTIZ-LEIDAS  PIC 9(07) COMP    VALUE ZEROS.             
016500     02  WKS-CNT-APROB-LEIDAS  PIC 9(07) COMP    VALUE ZEROS.             
016600     02  WKS-CNT-COTIZ-SIN-TEN PIC 9(07) COMP    VALUE ZEROS.             
016700     02  WKS-CNT-APROB-SIN-TEN PIC 9(07) COMP    VALUE ZEROS.             
016800     02  FILLER                PIC X(04)         VALUE SPACES.            
016900******************************************************************        
017000*      A R E A S   D E   I M P R E S I O N                                
017100******************************************************************        
017200 01  WKS-LINEA-RPT             PIC X(132)        VALUE SPACES.            
017300 01  WKS-MASCARA-CNT           PIC ZZZ,ZZ9.                               
017400 01  WKS-LINEAS-IMPRESAS       PIC 9(05) COMP    VALUE ZEROS.             
017500                                                                          
017600 PROCEDURE DIVISION.                                                      
017700******************************************************************        
017800*               S E C C I O N    P R I N C I P A L                        
017900******************************************************************        
018000 000-PRINCIPAL SECTION.                                                   
018100     PERFORM 010-ACEPTA-FECHA-CORRIDA                                     
018200     PERFORM 020-ABRIR-ARCHIVOS                                           
018300     PERFORM 030-CARGA-TABLA-METRICAS                                     
018400     PERFORM 040-ACUMULA-METRICA-COTIZ                                    
018500             UNTIL WKS-NO-HAY-MAS-COTIZ                                   
018600     PERFORM 050-ACUMULA-METRICA-APROB                                    
018700             UNTIL WKS-NO-HAY-MAS-APROB                                   
018800     PERFORM 060-IMPRIME-REPORTE                                          
018900     PERFORM 090-ESTADISTICAS-FINALES                                     
019000     PERFORM 099-CERRAR-ARCHIVOS                                          
019100     STOP RUN.                                                            
019200 000-PRINCIPAL-E. EXIT.                                                   
019300                                                                          
019400* ACEPTA LA FECHA DE CORRIDA DESDE SYSIN (AAAAMMDD) Y DERIVA LAS          
019500* DOS FECHAS LIMITE (CORRIDA - 6 DIAS, CORRIDA - 29 DIAS) CONTRA          
019600* LAS QUE SE COMPARA QT-CREATED-DATE (VER OZ-0199).                       
019700 010-ACEPTA-FECHA-CORRIDA SECTION.                                        
019800     ACCEPT WKS-SYSIN-FECHA-CORRIDA FROM SYSIN                            
019900     MOVE WKS-SYSIN-FECHA-CORRIDA TO WKS-FECHA-TRABAJO                    
020000     PERFORM RESTA-1-DIA-TRABAJO 6 TIMES                                  
020100     MOVE WKS-FECHA-TRABAJO TO WKS-FECHA-LIM-7D                           
020200     PERFORM RESTA-1-DIA-TRABAJO 23 TIMES                                 
020300     MOVE WKS-FECHA-TRABAJO TO WKS-FECHA-LIM-30D.                         
020400 010-ACEPTA-FECHA-CORRIDA-E. EXIT.                                        
020500                                                                          
020600* RESTA UN DIA DE WKS-FECHA-TRABAJO SIN USAR FUNCTIONS                    
020700* INTRINSECAS, AJUSTANDO MES/ANIO CONTRA LA TABLA DE DIAS-POR-MES         
020800* CUANDO EL DIA LLEGA A CERO. SE LLAMA 6 VECES PARA OBTENER EL            
020900* LIMITE DE 7 DIAS Y 23 VECES MAS (29 EN TOTAL) PARA EL DE 30.            
021000 RESTA-1-DIA-TRABAJO SECTION.                                             
021100     SUBTRACT 1 FROM WKS-FT-DD                                            
021200     IF WKS-FT-DD = 00                                                    
021300        PERFORM AJUSTA-MES-TRABAJO                                        
021400     END-IF.                                                              
021500 RESTA-1-DIA-TRABAJO-E. EXIT.                                             
021600                                                                          
021700 AJUSTA-MES-TRABAJO SECTION.                                              
021800     SUBTRACT 1 FROM WKS-FT-MM                                            
021900     IF WKS-FT-MM = 00                                                    
022000        MOVE 12 TO WKS-FT-MM                                              
022100        SUBTRACT 1 FROM WKS-FT-AAAA                                       
022200        MOVE DIA-FIN-MES-2 (12) TO WKS-FT-DD                              
022300     ELSE                                                                 
022400        MOVE WKS-FT-MM TO WKS-MET-IDX                                     
022500        MOVE DIA-FIN-MES-2 (WKS-MET-IDX) TO WKS-FT-DD                     
022600     END-IF.                                                              
022700 AJUSTA-MES-TRABAJO-E. EXIT.                                              
022800                                                                          
022900* APERTURA DE ARCHIVOS. TODOS SON SECUENCIALES; UN ERROR AQUI             
023000* DETIENE LA CORRIDA DE INMEDIATO (SIN DEBD1R00, QUE SOLO SE              
023100* USA PARA ARCHIVOS INDEXADOS Y AQUI NO HAY).                             
023200 020-ABRIR-ARCHIVOS SECTION.                                              
023300     OPEN INPUT  CZTENM, CZQUOT, CZAPRV                                   
023400     OPEN OUTPUT CZRPT2                                                   
023500                                                                          
023600     IF FS-CZTENM NOT = '00' OR FS-CZQUOT NOT = '00' OR                   
023700        FS-CZAPRV NOT = '00' OR FS-CZRPT2 NOT = '00'                      
023800        DISPLAY "***********************************************"         
023900        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE COZ2B01        *"         
024000        DISPLAY "***********************************************"         
024100        DISPLAY "* FS CZTENM : " FS-CZTENM                                
024200        DISPLAY "* FS CZQUOT : " FS-CZQUOT                                
024300        DISPLAY "* FS CZAPRV : " FS-CZAPRV                                
024400        DISPLAY "* FS CZRPT2 : " FS-CZRPT2                                
024500        MOVE 91 TO RETURN-CODE                                            
024600        STOP RUN                                                          
024700     END-IF.                                                              
024800 020-ABRIR-ARCHIVOS-E. EXIT.                                              
024900                                                                          
025000******************************************************************        
025100*      C A R G A   D E   T A B L A   D E   M E T R I C A S                
025200******************************************************************        
025300* RECORRE CZTENM COMPLETO Y ARMA UNA FILA POR INQUILINO CON LOS           
025400* CONTADORES EN CERO, PARA LUEGO ACUMULAR SOBRE ELLA.                     
025500 030-CARGA-TABLA-METRICAS SECTION.                                        
025600     PERFORM 031-LEE-1-TENANT                                             
025700             UNTIL WKS-NO-HAY-MAS-TENANTS.                                
025800 030-CARGA-TABLA-METRICAS-E. EXIT.                                        
025900                                                                          
026000 031-LEE-1-TENANT SECTION.                                                
026100     READ CZTENM                                                          
026200        AT END                                                            
026300           MOVE 1 TO WKS-FIN-CZTENM                                       
026400        NOT AT END                                                        
026500           ADD 1 TO WKS-CNT-TENANTS                                       
026600           ADD 1 TO WKS-QTD-TENANT                                        
026700           SET WKS-MET-IDX2 TO WKS-QTD-TENANT                             
026800           MOVE TEN-TENANT-ID TO WKS-MET-TENANT-ID(WKS-MET-IDX2)          
026900           MOVE TEN-NOMBRE    TO WKS-MET-NOMBRE(WKS-MET-IDX2)             
027000           MOVE ZEROS TO WKS-MET-QUOT-7D(WKS-MET-IDX2)                    
027100                         WKS-MET-QUOT-30D(WKS-MET-IDX2)                   
027200                         WKS-MET-APROB-PEN(WKS-MET-IDX2)                  
027300     END-READ.                                                            
027400 031-LEE-1-TENANT-E. EXIT.                                                
027500                                                                          
027600******************************************************************        
027700*      A C U M U L A C I O N   D E   M E T R I C A S                      
027800*      D E   C O T I Z A C I O N E S   ( C Z Q U O T )                    
027900******************************************************************        
028000 040-ACUMULA-METRICA-COTIZ SECTION.                                       
028100     READ CZQUOT                                                          
028200        AT END                                                            
028300           MOVE 1 TO WKS-FIN-CZQUOT                                       
028400        NOT AT END                                                        
028500           ADD 1 TO WKS-CNT-COTIZ-LEIDAS                                  
028600           PERFORM APLICA-METRICA-COTIZ                                   
028700     END-READ.                                                            
028800 040-ACUMULA-METRICA-COTIZ-E. EXIT.                                       
028900                                                                          
029000* UBICA EL INQUILINO DE LA COTIZACION EN LA TABLA Y SUMA A                
029100* QUOT-7D/QUOT-30D SEGUN LA FECHA DE CREACION (VER OZ-0199).              
029200 APLICA-METRICA-COTIZ SECTION.                                            
029300     SET WKS-MET-IDX2 TO 1                                                
029400     SEARCH WKS-DATOS-MET                                                 
029500        AT END                                                            
029600           ADD 1 TO WKS-CNT-COTIZ-SIN-TEN                                 
029700        WHEN WKS-MET-TENANT-ID(WKS-MET-IDX2) = QT-TENANT-ID               
029800           IF QT-CREATED-DATE NOT < WKS-FECHA-LIM-30D                     
029900              ADD 1 TO WKS-MET-QUOT-30D(WKS-MET-IDX2)                     
030000              IF QT-CREATED-DATE NOT < WKS-FECHA-LIM-7D                   
030100                 ADD 1 TO WKS-MET-QUOT-7D(WKS-MET-IDX2)                   
030200              END-IF                                                      
030300           END-IF                                                         
030400     END-SEARCH.                                                          
030500 APLICA-METRICA-COTIZ-E. EXIT.                                            
030600                                                                          
030700******************************************************************        
030800*      A C U M U L A C I O N   D E   M E T R I C A S                      
030900*      D E   A P R O B A C I O N E S   ( C Z A P R V )                    
031000******************************************************************        
031100 050-ACUMULA-METRICA-APROB SECTION.                                       
031200     READ CZAPRV                                                          
031300        AT END                                                            
031400           MOVE 1 TO WKS-FIN-CZAPRV                                       
031500        NOT AT END                                                        
031600           ADD 1 TO WKS-CNT-APROB-LEIDAS                                  
031700           IF AP-STATUS = 'PENDING '                                      
031800              PERFORM APLICA-METRICA-APROB                                
031900           END-IF                                                         
032000     END-READ.                                                            
032100 050-ACUMULA-METRICA-APROB-E. EXIT.                                       
032200                                                                          
032300* UBICA EL INQUILINO DE LA APROBACION EN LA TABLA Y SUMA A                
032400* APROB-PEN CUANDO EL ESTADO ES 'PENDING '.                               
032500 APLICA-METRICA-APROB SECTION.                                            
032600     SET WKS-MET-IDX2 TO 1                                                
032700     SEARCH WKS-DATOS-MET                                                 
032800        AT END                                                            
032900           ADD 1 TO WKS-CNT-APROB-SIN-TEN                                 
033000        WHEN WKS-MET-TENANT-ID(WKS-MET-IDX2) = AP-TENANT-ID               
033100           ADD 1 TO WKS-MET-APROB-PEN(WKS-MET-IDX2)                       
033200     END-SEARCH.                                                          
033300 APLICA-METRICA-APROB-E. EXIT.                                            
033400                                                                          
033500******************************************************************        
033600*      I M P R E S I O N   D E L   R E P O R T E                          
033700******************************************************************        
033800 060-IMPRIME-REPORTE SECTION.                                             
033900     PERFORM ENCABEZADO-REPORTE                                           
034000     PERFORM IMPRIME-1-TENANT                                             
034100             VARYING WKS-MET-IDX FROM 1 BY 1                              
034200             UNTIL WKS-MET-IDX > WKS-QTD-TENANT.                          
034300 060-IMPRIME-REPORTE-E. EXIT.                                             
034400                                                                          
034500 ENCABEZADO-REPORTE SECTION.                                              
034600     MOVE SPACES TO WKS-LINEA-RPT                                         
034700     STRING "REPORTE DE METRICAS DE INQUILINOS - COZ2B01"                 
034800       DELIMITED BY SIZE INTO WKS-LINEA-RPT                               
034900     PERFORM ESCRIBE-LINEA-REPORTE                                        
035000                                                                          
035100     MOVE SPACES TO WKS-LINEA-RPT                                         
035200     STRING "TENANT-ID  NOMBRE                        "                   
035300            "COTIZ-7D COTIZ-30D APROB-PEND"                               
035400       DELIMITED BY SIZE INTO WKS-LINEA-RPT                               
035500     PERFORM ESCRIBE-LINEA-REPORTE.                                       
035600 ENCABEZADO-REPORTE-E. EXIT.                                              
035700                                                                          
035800* ARMA UNA LINEA DE DETALLE POR INQUILINO CON LAS TRES METRICAS,          
035900* EDITADAS CON MASCARA ZZZ,ZZ9 (VER OZ-0201).                             
036000 IMPRIME-1-TENANT SECTION.                                                
036100     SET WKS-MET-IDX2 TO WKS-MET-IDX                                      
036200     MOVE SPACES TO WKS-LINEA-RPT                                         
036300     MOVE WKS-MET-TENANT-ID(WKS-MET-IDX2)                                 
036400                          TO WKS-LINEA-RPT (1:8)                          
036500     MOVE WKS-MET-NOMBRE(WKS-MET-IDX2)                                    
036600                          TO WKS-LINEA-RPT (11:30)                        
036700     MOVE WKS-MET-QUOT-7D(WKS-MET-IDX2)  TO WKS-MASCARA-CNT               
036800     MOVE WKS-MASCARA-CNT                TO WKS-LINEA-RPT (42:7)          
036900     MOVE WKS-MET-QUOT-30D(WKS-MET-IDX2) TO WKS-MASCARA-CNT               
037000     MOVE WKS-MASCARA-CNT                TO WKS-LINEA-RPT (51:7)          
037100     MOVE WKS-MET-APROB-PEN(WKS-MET-IDX2) TO WKS-MASCARA-CNT              
037200     MOVE WKS-MASCARA-CNT                 TO WKS-LINEA-RPT (60:7)         
037300     PERFORM ESCRIBE-LINEA-REPORTE.                                       
037400 IMPRIME-1-TENANT-E. EXIT.                                                
037500                                                                          
037600 ESCRIBE-LINEA-REPORTE SECTION.                                           
037700     MOVE WKS-LINEA-RPT TO REG-CZRPT2                                     
037800     WRITE REG-CZRPT2                                                     
037900     ADD 1 TO WKS-LINEAS-IMPRESAS.                                        
038000 ESCRIBE-LINEA-REPORTE-E. EXIT.                                           
038100                                                                          
038200******************************************************************        
038300*      E S T A D I S T I C A S   D E   F I N   D E   C O R R I D A        
038400******************************************************************        
038500 090-ESTADISTICAS-FINALES SECTION.                                        
038600     DISPLAY "***********************************************"            
038700     DISPLAY "*   COZ2B01 - METRICAS DE INQUILINOS - RESUMEN *"           
038800     DISPLAY "***********************************************"            
038900     DISPLAY "* INQUILINOS EN CZTENM       : " WKS-CNT-TENANTS            
039000     DISPLAY "* COTIZACIONES LEIDAS        : "                            
039100             WKS-CNT-COTIZ-LEIDAS                                         
039200     DISPLAY "* APROBACIONES LEIDAS        : "                            
039300             WKS-CNT-APROB-LEIDAS                                         
039400     DISPLAY "* COTIZACIONES SIN INQUILINO : "                            
039500             WKS-CNT-COTIZ-SIN-TEN                                        
039600     DISPLAY "* APROBACIONES SIN INQUILINO : "                            
039700             WKS-CNT-APROB-SIN-TEN                                        
039800     DISPLAY "* LINEAS IMPRESAS EN CZRPT2  : "                            
039900             WKS-LINEAS-IMPRESAS                                          
040000     DISPLAY "***********************************************".           
040100 090-ESTADISTICAS-FINALES-E. EXIT.                                        
040200                                                                          
040300******************************************************************        
040400*      C I E R R E   D E   A R C H I V O S                                
040500******************************************************************        
040600 099-CERRAR-ARCHIVOS SECTION.                                             
040700     CLOSE CZTENM, CZQUOT, CZAPRV, CZRPT2.                                
040800 099-CERRAR-ARCHIVOS-E. EXIT.                                             
