000100******************************************************************        
000200*                    C O P Y   C Z P R C R                                
000300******************************************************************        
000400* SISTEMA     : COTIZADOR ORCAZAP (COZ)                                   
000500* MIEMBRO     : CZPRCR                                                    
000600* DESCRIPCION : REGLA DE PRECIO A NIVEL DE COTIZACION COMPLETA,           
000700*             : UNA POR INQUILINO. FIJA EL DESCUENTO ADICIONAL            
000800*             : POR PAGO CON PIX Y EL MARGEN MINIMO PERMITIDO.            
000900* USADO POR   : COZ1B01 (LECTURA) - CALCULA-TOTALES-COTIZ                 
001000******************************************************************        
001100* BITACORA DE CAMBIOS DEL LAYOUT                                          
001200* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                        
001300* ----------  ------------  ---------  --------------------               
001400* 12/03/2024  EEDR (PEDR)   OZ-0109    CREACION DEL LAYOUT.               
001500* 18/08/2024  L.BATRES (LB) OZ-0169    SE AGREGAN PRC-UMBRAL-TOTAL        
001600*                                      Y PRC-UMBRAL-MARGEN PARA LA        
001700*                                      REGLA DE MARGEN MINIMO POR         
001800*                                      MONTO DE COTIZACION.               
001900******************************************************************        
002000 01  REG-CZPRCR.                                                          
002100*----------------------------------------------------------------         
002200*    LLAVE DEL INQUILINO (UNA REGLA POR INQUILINO)                        
002300*----------------------------------------------------------------         
002400     02  PRC-TENANT-ID           PIC X(08).                               
002500*----------------------------------------------------------------         
002600*    PORCENTAJE ADICIONAL DE DESCUENTO SI EL PAGO ES POR PIX              
002700*----------------------------------------------------------------         
002800     02  PRC-DESC-PIX-PCT        PIC SV9(4).                              
002900*----------------------------------------------------------------         
003000*    MARGEN MINIMO PERMITIDO SOBRE EL SUBTOTAL (PORCENTAJE)               
003100*----------------------------------------------------------------         
003200     02  PRC-MARGEN-MIN-PCT      PIC SV9(4).                              
003300*----------------------------------------------------------------         
003400*    MONTO DE COTIZACION A PARTIR DEL CUAL APLICA EL SEGUNDO              
003500*    UMBRAL DE MARGEN (PRC-UMBRAL-MARGEN EN VEZ DEL MINIMO)               
003600*----------------------------------------------------------------         
003700     02  PRC-UMBRAL-TOTAL        PIC S9(08)V99.                           
003800     02  PRC-UMBRAL-MARGEN       PIC SV9(4).                              
003900*----------------------------------------------------------------         
004000*    RELLENO PARA COMPLETAR LONGITUD FIJA DE REGISTRO (50 BYTES)          
004100*----------------------------------------------------------------         
004200     02  FILLER                  PIC X(20).                               
