000100******************************************************************        
000200*                    C O P Y   C Z Q L I N                                
000300******************************************************************        
000400* SISTEMA     : COTIZADOR ORCAZAP (COZ)                                   
000500* MIEMBRO     : CZQLIN                                                    
000600* DESCRIPCION : RENGLON DE PRODUCTO DE UNA COTIZACION. UNA                
000700*             : COTIZACION (CZQUOT) TIENE DE UNO A VARIOS                 
000800*             : RENGLONES; SE GRABAN COMO REGISTROS INDEPEN-              
000900*             : DIENTES LIGADOS POR QL-QUOTE-ID.                          
001000* USADO POR   : COZ1B01 (ESCRITURA) - ARMA-RENGLON-COTIZACION             
001100******************************************************************        
001200* BITACORA DE CAMBIOS DEL LAYOUT                                          
001300* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                        
001400* ----------  ------------  ---------  --------------------               
001500* 02/04/2024  EEDR (PEDR)   OZ-0123    CREACION DEL LAYOUT.               
001600* 15/11/2024  L.BATRES (LB) OZ-0196    SE COPIAN ITEM-SKU/NOMBRE/         
001700*                                      UNIDAD AL RENGLON PARA QUE         
001800*                                      EL FORMATEADOR DE MENSAJE          
001900*                                      NO TENGA QUE RELEER CZITEM.        
002000******************************************************************        
002100 01  REG-CZQLIN.                                                          
002200*----------------------------------------------------------------         
002300*    LLAVE DE LA COTIZACION A LA QUE PERTENECE EL RENGLON                 
002400*----------------------------------------------------------------         
002500     02  QL-QUOTE-ID             PIC X(08).                               
002600*----------------------------------------------------------------         
002700*    DATOS DEL PRODUCTO COTIZADO, COPIADOS DE CZITEM AL MOMENTO           
002800*    DE ARMAR EL RENGLON (VER OZ-0196)                                    
002900*----------------------------------------------------------------         
003000     02  QL-ITEM-SKU             PIC X(15).                               
003100     02  QL-ITEM-NAME            PIC X(30).                               
003200     02  QL-UNIT                 PIC X(10).                               
003300*----------------------------------------------------------------         
003400*    CANTIDAD, PRECIO UNITARIO YA CON DESCUENTO DE VOLUMEN, Y             
003500*    TOTAL DEL RENGLON (QL-QUANTITY * QL-UNIT-PRICE)                      
003600*----------------------------------------------------------------         
003700     02  QL-QUANTITY             PIC S9(06)V99.                           
003800     02  QL-UNIT-PRICE           PIC S9(08)V99.                           
003900     02  QL-LINE-TOTAL           PIC S9(08)V99.                           
004000*----------------------------------------------------------------         
004100*    RELLENO PARA COMPLETAR LONGITUD FIJA DE REGISTRO (100 BYTES)         
004200*----------------------------------------------------------------         
004300     02  FILLER                  PIC X(09).                               
