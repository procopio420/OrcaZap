000100******************************************************************        
000200*                    C O P Y   C Z T I P R                                
000300******************************************************************        
000400* SISTEMA     : COTIZADOR ORCAZAP (COZ)                                   
000500* MIEMBRO     : CZTIPR                                                    
000600* DESCRIPCION : LISTA DE PRECIOS DEL PRODUCTO POR INQUILINO.              
000700*             : CADA TIENDA FIJA SU PROPIO PRECIO PARA CADA               
000800*             : PRODUCTO DEL CATALOGO; SI NO EXISTE RENGLON O             
000900*             : SI TIP-ACTIVO NO ES 'Y', EL PRODUCTO NO SE COTIZA         
001000*             : PARA ESE INQUILINO.                                       
001100* USADO POR   : COZ1B01 (LECTURA) - FIJA-PRECIO-RENGLON                   
001200******************************************************************        
001300* BITACORA DE CAMBIOS DEL LAYOUT                                          
001400* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                        
001500* ----------  ------------  ---------  --------------------               
001600* 05/03/2024  EEDR (PEDR)   OZ-0103    CREACION DEL LAYOUT.               
001700* 30/05/2024  L.BATRES (LB) OZ-0140    SE AGREGA TIP-ACTIVO PARA          
001800*                                      PERMITIR DESACTIVAR UN             
001900*                                      PRODUCTO SIN BORRAR SU             
002000*                                      PRECIO HISTORICO.                  
002100* 24/02/2025  L.BATRES (LB) OZ-0211    SE CORRIGE EL VALOR DE             
002200*                                      TIP-ACTIVO-SI DE 'S' A             
002300*                                      'Y' PARA COINCIDIR CON             
002400*                                      EL ARCHIVO DE ENTRADA              
002500*                                      DEL INQUILINO.                     
002600******************************************************************        
002700 01  REG-CZTIPR.                                                          
002800*----------------------------------------------------------------         
002900*    LLAVE COMPUESTA INQUILINO + PRODUCTO                                 
003000*----------------------------------------------------------------         
003100     02  TIP-TENANT-ID           PIC X(08).                               
003200     02  TIP-ITEM-ID             PIC X(08).                               
003300*----------------------------------------------------------------         
003400*    PRECIO BASE (SIN DESCUENTO NI FLETE) PARA EL INQUILINO               
003500*----------------------------------------------------------------         
003600     02  TIP-PRECIO-BASE         PIC S9(08)V99.                           
003700*----------------------------------------------------------------         
003800*    INDICADOR DE PRECIO VIGENTE. 'Y' = VIGENTE, SE COTIZA.               
003900*    'N' = SUSPENDIDO, EL PRODUCTO NO APARECE PARA EL INQUILINO.          
004000*----------------------------------------------------------------         
004100     02  TIP-ACTIVO              PIC X(01).                               
004200         88  TIP-ACTIVO-SI              VALUE 'Y'.                        
004300         88  TIP-ACTIVO-NO               VALUE 'N'.                       
004400*----------------------------------------------------------------         
004500*    RELLENO PARA COMPLETAR LONGITUD FIJA DE REGISTRO (50 BYTES)          
004600*----------------------------------------------------------------         
004700     02  FILLER                  PIC X(23).                               
004800                                                                          
