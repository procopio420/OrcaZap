000100******************************************************************        
000200*                    C O P Y   C Z I N R Q                                
000300******************************************************************        
000400* SISTEMA     : COTIZADOR ORCAZAP (COZ)                                   
000500* MIEMBRO     : CZINRQ                                                    
000600* DESCRIPCION : MENSAJE ENTRANTE DEL CLIENTE (WHATSAPP) YA                
000700*             : DESACOPLADO DEL CANAL, EN ESPERA DE SER                   
000800*             : PROCESADO POR EL LOTE DE COTIZACION. INCLUYE EL           
000900*             : ESTADO DE CONVERSACION VIGENTE AL MOMENTO DE              
001000*             : LLEGAR EL MENSAJE.                                        
001100* USADO POR   : COZ1B01 (LECTURA) - PROCESA-SOLICITUDES                   
001200******************************************************************        
001300* BITACORA DE CAMBIOS DEL LAYOUT                                          
001400* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                        
001500* ----------  ------------  ---------  --------------------               
001600* 26/03/2024  EEDR (PEDR)   OZ-0116    CREACION DEL LAYOUT.               
001700* 10/10/2024  L.BATRES (LB) OZ-0188    SE AMPLIA RQ-MESSAGE-TEXT          
001800*                                      DE 160 A 200 POSICIONES;           
001900*                                      LOS RENGLONES DE PEDIDO            
002000*                                      LARGOS SE TRUNCABAN.               
002100******************************************************************        
002200 01  REG-CZINRQ.                                                          
002300*----------------------------------------------------------------         
002400*    IDENTIFICADOR UNICO DEL MENSAJE (CONTROL DE DUPLICADOS)              
002500*----------------------------------------------------------------         
002600     02  RQ-MESSAGE-ID           PIC X(12).                               
002700*----------------------------------------------------------------         
002800*    INQUILINO AL QUE VA DIRIGIDO EL MENSAJE                              
002900*----------------------------------------------------------------         
003000     02  RQ-TENANT-ID            PIC X(08).                               
003100*----------------------------------------------------------------         
003200*    TELEFONO DE CONTACTO DEL CLIENTE QUE ENVIA EL MENSAJE                
003300*----------------------------------------------------------------         
003400     02  RQ-CONTACT-PHONE        PIC X(15).                               
003500*----------------------------------------------------------------         
003600*    ESTADO DE CONVERSACION VIGENTE PARA ESE CLIENTE/INQUILINO            
003700*    AL MOMENTO DE LLEGAR EL MENSAJE (VER TRANSICIONA-ESTADO)             
003800*----------------------------------------------------------------         
003900     02  RQ-CONV-STATE           PIC X(14).                               
004000*----------------------------------------------------------------         
004100*    TEXTO LIBRE DEL MENSAJE, TAL COMO LO ESCRIBIO EL CLIENTE             
004200*----------------------------------------------------------------         
004300     02  RQ-MESSAGE-TEXT         PIC X(200).                              
004400*----------------------------------------------------------------         
004500*    RELLENO PARA COMPLETAR LONGITUD FIJA DE REGISTRO (260 BYTES)         
004600*----------------------------------------------------------------         
004700     02  FILLER                  PIC X(11).                               
