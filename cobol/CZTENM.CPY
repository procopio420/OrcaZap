000100******************************************************************        
000200*                    C O P Y   C Z T E N M                                
000300******************************************************************        
000400* SISTEMA     : COTIZADOR ORCAZAP (COZ)                                   
000500* MIEMBRO     : CZTENM                                                    
000600* DESCRIPCION : MAESTRO DE INQUILINOS (TENANTS) DEL COTIZADOR.            
000700*             : CADA REGISTRO REPRESENTA UNA TIENDA/DISTRIBUIDORA         
000800*             : DE MATERIALES DE CONSTRUCCION QUE OPERA EL                
000900*             : SERVICIO DE COTIZACION POR MENSAJERIA (WHATSAPP).         
001000* USADO POR   : COZ1B01 (LECTURA), COZ1B02 (LECTURA/ESCRITURA),           
001100*             : COZ2B01 (LECTURA)                                         
001200******************************************************************        
001300* BITACORA DE CAMBIOS DEL LAYOUT                                          
001400*------------------------------------------------------------             
001500* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                        
001600* ----------  ------------  ---------  --------------------               
001700* 05/03/2024  EEDR (PEDR)   OZ-0101    CREACION DEL LAYOUT PARA           
001800*                                      EL PROYECTO COTIZADOR.             
001900* 22/03/2024  EEDR (PEDR)   OZ-0114    SE AGREGA TEN-SLUG PARA            
002000*                                      IDENTIFICADOR DE URL DEL           
002100*                                      INQUILINO.                         
002200* 09/09/2024  L.BATRES (LB) OZ-0177    SE DOCUMENTAN LOS VALORES          
002300*                                      VALIDOS DE SUSCRIPCION Y           
002400*                                      SE AGREGA 88 PARA REGLA DE         
002500*                                      SUSCRIPCION ACTIVA (VER            
002600*                                      RUTINA VERIFICA-INQUILINO          
002700*                                      EN COZ1B01).                       
002800******************************************************************        
002900 01  REG-CZTENM.                                                          
003000*----------------------------------------------------------------         
003100*    LLAVE DEL INQUILINO (SINTETICA, ASIGNADA POR EL ALTA)                
003200*----------------------------------------------------------------         
003300     02  TEN-TENANT-ID           PIC X(08).                               
003400*----------------------------------------------------------------         
003500*    NOMBRE COMERCIAL DE LA TIENDA / DISTRIBUIDORA                        
003600*----------------------------------------------------------------         
003700     02  TEN-NOMBRE              PIC X(30).                               
003800*----------------------------------------------------------------         
003900*    SLUG (IDENTIFICADOR DE URL) - MINUSCULAS, DIGITOS Y GUION,           
004000*    3 A 32 POSICIONES, GENERADO POR COZ1B02 A PARTIR DEL NOMBRE          
004100*----------------------------------------------------------------         
004200     02  TEN-SLUG                PIC X(32).                               
004300*----------------------------------------------------------------         
004400*    ESTADO DE LA SUSCRIPCION EN LA PASARELA DE COBRO. VALORES            
004500*    VALIDOS DEL PROVEEDOR:                                               
004600*       'active    ' - SUSCRIPCION VIGENTE, SE PROCESA                    
004700*       'trialing  ' - EN PERIODO DE PRUEBA, SE PROCESA                   
004800*       'canceled  ' - CANCELADA, NO SE PROCESA                           
004900*       'past_due  ' - EN MORA DE PAGO, NO SE PROCESA                     
005000*       ESPACIOS     - NO CONFIGURADA, NO SE PROCESA                      
005100*----------------------------------------------------------------         
005200     02  TEN-ESTADO-SUSCRIP      PIC X(10).                               
005300*        REGLA "IS-SUBSCRIPTION-ACTIVE": SOLO SE COTIZA PARA              
005400*        INQUILINOS ACTIVOS O EN PRUEBA (VER OZ-0177).                    
005500         88  TEN-SUSCRIP-ACTIVA          VALUE 'active    '               
005600                                                'trialing  '.             
005700         88  TEN-SUSCRIP-CANCELADA       VALUE 'canceled  '.              
005800         88  TEN-SUSCRIP-MOROSA          VALUE 'past_due  '.              
005900         88  TEN-SUSCRIP-SIN-CONFIG      VALUE SPACES.                    
006000*----------------------------------------------------------------         
006100*    RELLENO PARA COMPLETAR LONGITUD FIJA DE REGISTRO (100 BYTES)         
006200*----------------------------------------------------------------         
006300     02  FILLER                  PIC X(20).                               
