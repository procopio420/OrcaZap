000100******************************************************************        
000200*                    C O P Y   C Z A P R V                                
000300******************************************************************        
000400* SISTEMA     : COTIZADOR ORCAZAP (COZ)                                   
000500* MIEMBRO     : CZAPRV                                                    
000600* DESCRIPCION : DECISION DE APROBACION MANUAL DE UNA COTIZACION           
000700*             : QUE NO CUMPLIO LAS REGLAS AUTOMATICAS (MARGEN             
000800*             : MINIMO, FLETE SIN REGLA, RENGLON DESCONOCIDO,             
000900*             : ETC). SE GRABA UNA POR COTIZACION QUE QUEDA EN            
001000*             : ESTADO 'PENDING '.                                        
001100* USADO POR   : COZ1B01 (ESCRITURA) - VERIFICA-APROBACION                 
001200*             : COZ2B01 (LECTURA) - ACUMULA-METRICA-APROB                 
001300******************************************************************        
001400* BITACORA DE CAMBIOS DEL LAYOUT                                          
001500* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                        
001600* ----------  ------------  ---------  --------------------               
001700* 09/04/2024  EEDR (PEDR)   OZ-0128    CREACION DEL LAYOUT.               
001800* 15/11/2024  L.BATRES (LB) OZ-0197    SE AMPLIA AP-REASON DE 80 A        
001900*                                      120 POSICIONES PARA PODER          
002000*                                      CONCATENAR LOS CINCO               
002100*                                      MOTIVOS POSIBLES SEPARADOS         
002200*                                      POR '; ' SIN TRUNCAR.              
002300******************************************************************        
002400 01  REG-CZAPRV.                                                          
002500*----------------------------------------------------------------         
002600*    LLAVE DEL INQUILINO Y DE LA COTIZACION EN REVISION                   
002700*----------------------------------------------------------------         
002800     02  AP-TENANT-ID            PIC X(08).                               
002900     02  AP-QUOTE-ID             PIC X(08).                               
003000*----------------------------------------------------------------         
003100*    ESTADO DE LA REVISION. VALORES VALIDOS:                              
003200*       'PENDING ' 'APPROVED' 'REJECTED'                                  
003300*----------------------------------------------------------------         
003400     02  AP-STATUS               PIC X(08).                               
003500*----------------------------------------------------------------         
003600*    MOTIVOS QUE ENVIARON LA COTIZACION A REVISION MANUAL,                
003700*    CONCATENADOS CON '; ' (VER OZ-0197)                                  
003800*----------------------------------------------------------------         
003900     02  AP-REASON               PIC X(120).                              
004000*----------------------------------------------------------------         
004100*    RELLENO PARA COMPLETAR LONGITUD FIJA DE REGISTRO (150 BYTES)         
004200*----------------------------------------------------------------         
004300     02  FILLER                  PIC X(06).                               
