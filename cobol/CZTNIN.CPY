000100******************************************************************        
000200*                    C O P Y   C Z T N I N                                
000300******************************************************************        
000400* SISTEMA     : COTIZADOR ORCAZAP (COZ)                                   
000500* MIEMBRO     : CZTNIN                                                    
000600* DESCRIPCION : REGISTRO DE ENTRADA DEL LOTE DE MANTENIMIENTO DE          
000700*             : SLUGS. TRAE UNICAMENTE LA LLAVE Y EL NOMBRE               
000800*             : COMERCIAL DEL INQUILINO A PARTIR DEL CUAL SE              
000900*             : DERIVA/VALIDA EL SLUG EN CZTENM.                          
001000* USADO POR   : COZ1B02 (LECTURA)                                         
001100******************************************************************        
001200* BITACORA DE CAMBIOS DEL LAYOUT                                          
001300* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                        
001400* ----------  ------------  ---------  --------------------               
001500* 22/03/2024  EEDR (PEDR)   OZ-0115    CREACION DEL LAYOUT PARA           
001600*                                      EL LOTE DE SLUGS.                  
001700******************************************************************        
001800 01  REG-CZTNIN.                                                          
001900*----------------------------------------------------------------         
002000*    LLAVE DEL INQUILINO A ACTUALIZAR EN CZTENM                           
002100*----------------------------------------------------------------         
002200     02  TNI-TENANT-ID           PIC X(08).                               
002300*----------------------------------------------------------------         
002400*    NOMBRE COMERCIAL VIGENTE (COPIA DE TEN-NOMBRE AL MOMENTO             
002500*    DE PREPARAR LA CORRIDA DE MANTENIMIENTO)                             
002600*----------------------------------------------------------------         
002700     02  TNI-NOMBRE              PIC X(30).                               
002800*----------------------------------------------------------------         
002900*    RELLENO PARA COMPLETAR LONGITUD FIJA DE REGISTRO (50 BYTES)          
003000*----------------------------------------------------------------         
003100     02  FILLER                  PIC X(12).                               
