000100******************************************************************        
000200*                    C O P Y   C Z V D S C                                
000300******************************************************************        
000400* SISTEMA     : COTIZADOR ORCAZAP (COZ)                                   
000500* MIEMBRO     : CZVDSC                                                    
000600* DESCRIPCION : ESCALONES DE DESCUENTO POR VOLUMEN. UN INQUILINO          
000700*             : PUEDE DEFINIR ESCALONES ESPECIFICOS DE UN                 
000800*             : PRODUCTO (VDS-ITEM-ID CON VALOR) O UN ESCALON             
000900*             : GENERAL PARA TODO SU CATALOGO (VDS-ITEM-ID EN             
001000*             : ESPACIOS). SE BUSCA PRIMERO EL ESPECIFICO.                
001100* USADO POR   : COZ1B01 (LECTURA) - BUSCA-DESCUENTO-VOLUMEN               
001200******************************************************************        
001300* BITACORA DE CAMBIOS DEL LAYOUT                                          
001400* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                        
001500* ----------  ------------  ---------  --------------------               
001600* 12/03/2024  EEDR (PEDR)   OZ-0108    CREACION DEL LAYOUT.               
001700* 02/07/2024  L.BATRES (LB) OZ-0152    SE ACLARA EN COMENTARIO EL         
001800*                                      ORDEN DE BUSQUEDA ESPECIFI-        
001900*                                      CO-ANTES-QUE-GENERAL A             
002000*                                      RAIZ DE INCIDENTE DE               
002100*                                      DESCUENTO NO APLICADO.             
002200******************************************************************        
002300 01  REG-CZVDSC.                                                          
002400*----------------------------------------------------------------         
002500*    LLAVE: INQUILINO + PRODUCTO (ESPACIOS = ESCALON GENERAL)             
002600*----------------------------------------------------------------         
002700     02  VDS-TENANT-ID           PIC X(08).                               
002800     02  VDS-ITEM-ID             PIC X(08).                               
002900*----------------------------------------------------------------         
003000*    CANTIDAD MINIMA DEL RENGLON PARA QUE APLIQUE EL ESCALON              
003100*----------------------------------------------------------------         
003200     02  VDS-CANT-MINIMA         PIC S9(08)V99.                           
003300*----------------------------------------------------------------         
003400*    PORCENTAJE DE DESCUENTO DEL ESCALON (EJ. 0500 = 5.00 %)              
003500*----------------------------------------------------------------         
003600     02  VDS-PORCENT-DESC        PIC SV9(4).                              
003700*----------------------------------------------------------------         
003800*    RELLENO PARA COMPLETAR LONGITUD FIJA DE REGISTRO (50 BYTES)          
003900*----------------------------------------------------------------         
004000     02  FILLER                  PIC X(20).                               
