000100******************************************************************        
000200* FECHA       : 22/03/2024                                       *        
000300* PROGRAMADOR : PEDRO DIAZ (PEDR)                                *        
000400* APLICACION  : COTIZADOR ORCAZAP                                *        
000500* PROGRAMA    : COZ1B02                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : LOTE DE MANTENIMIENTO DE SLUGS DE INQUILINO.     *        
000800*             : LEE CZTNIN (LLAVE + NOMBRE COMERCIAL VIGENTE),   *        
000900*             : DERIVA EL SLUG (MINUSCULAS, SIN ACENTOS, SOLO    *        
001000*             : letras/DIGITOS/GUION) Y LO GRABA EN TEN-SLUG DE  *        
001100*             : CZTENM, RESOLVIENDO COLISIONES CON OTRO          *        
001200*             : INQUILINO YA DADO DE ALTA MEDIANTE SUFIJO        *        
001300*             : NUMERICO ESA "-1", "-2", ...                     *        
001400* ARCHIVOS    : CZTNIN=C,CZTENM=A/M                              *        
001500* ACCION (ES) : C=CONSULTA (SOLO LECTURA), A=ALTA, M=MODIFICA    *        
001600* INSTALADO   : 22/03/2024                                       *        
001700* BPM/RATIONAL: OZ-0114                                          *        
001800* NOMBRE      : LOTE DE SLUGS - MANTENIMIENTO DE INQUILINOS      *        
001900******************************************************************        
002000 ID DIVISION.                                                             
002100 PROGRAM-ID.                    COZ1B02.                                  
002200 AUTHOR.                        PEDRO DIAZ.                               
002300 INSTALLATION.                  ORCAZAP - CENTRO DE COMPUTO.              
002400 DATE-WRITTEN.                  22/03/2024.                               
002500 DATE-COMPILED.                                                           
002600 SECURITY.                      USO INTERNO - EQUIPO COTIZADOR.           
002700******************************************************************        
002800*                 B I T A C O R A   D E   C A M B I O S                   
002900*------------------------------------------------------------             
003000* FECHA       PROG   TICKET     DESCRIPCION                COD            
003100* ----------  -----  ---------  ------------------------  ----            
003200* 22/03/2024  PEDR   OZ-0114    VERSION INICIAL DEL LOTE   0001           
003300*                               DE SLUGS. CARGA CZTENM A                  
003400*                               TABLA Y ACTUALIZA POR LLAVE               
003500*                               RANDOM SOBRE EL MISMO                     
003600*                               ARCHIVO (INDEXADO, DYNAMIC).              
003700* 09/04/2024  PEDR   OZ-0116    SE AGREGA RESOLUCION DE     0002          
003800*                               COLISIONES DE SLUG ENTRE                  
003900*                               INQUILINOS DISTINTOS                      
004000*                               (SUFIJO "-1","-2",...).                   
004100* 15/05/2024  PEDR   OZ-0119    SE REVISO CZTNIN Y CZTENM   0003          
004200*                               PARA CONFIRMAR QUE ESTE                   
004300*                               LOTE NO MANEJA NINGUN                     
004400*                               CAMPO DE FECHA (NO APLICA,                
004500*                               SOLO SE DEJA CONSTANCIA).                 
004600* 20/01/2025  L.BATR OZ-0198    SE ACLARA EN COMENTARIO EL  0004          
004700*                               TRUNCADO DE LA BASE DEL                   
004800*                               SLUG CUANDO EL SUFIJO DE                  
004900*                               DESEMPATE NO CABE EN 32.                  
005000* 20/02/2025  L.BATR OZ-0208    UN GUION YA PRESENTE EN EL  0005          
005100*                               NOMBRE COMERCIAL SE ESTABA                
005200*                               DESCARTANDO EN VEZ DE                     
005300*                               TRATARSE COMO SEPARADOR. SE               
005400*                               AGREGA '-' A LA LISTA DE                  
005500*                               WKS-CAR-ES-SEPARADOR PARA                 
005600*                               QUE COLAPSE IGUAL QUE LOS                 
005700*                               DEMAS SEPARADORES.                        
005800* 24/02/2025  L.BATR OZ-0210    SE LIMPIA EL COMENTARIO DE  0006          
005900*                               EMITE-CARACTER-SLUG.                      
006000******************************************************************        
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SOURCE-COMPUTER.               IBM-370.                                  
006400 OBJECT-COMPUTER.               IBM-370.                                  
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM                                                   
006700     CLASS CLASE-DIGITO   IS '0' THRU '9'                                 
006800     CLASS CLASE-MINUSC   IS 'a' THRU 'z'                                 
006900     UPSI-0 ON STATUS IS WKS-MODO-DEPURACION.                             
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200******************************************************************        
007300*              A R C H I V O S   D E   E N T R A D A                      
007400******************************************************************        
007500     SELECT CZTNIN  ASSIGN   TO CZTNIN                                    
007600            ORGANIZATION     IS SEQUENTIAL                                
007700            FILE STATUS      IS FS-CZTNIN.                                
007800******************************************************************        
007900*      A R C H I V O   D E   A L T A / M O D I F I C A C I O N            
008000*      (INDEXADO, DYNAMIC: PRIMERO SE RECORRE COMPLETO PARA               
008100*      CARGAR LA TABLA DE SLUGS Y LUEGO SE ACTUALIZA POR LLAVE)           
008200******************************************************************        
008300     SELECT CZTENM  ASSIGN   TO CZTENM                                    
008400            ORGANIZATION     IS INDEXED                                   
008500            ACCESS MODE      IS DYNAMIC                                   
008600            RECORD KEY       IS TEN-TENANT-ID                             
008700            FILE STATUS      IS FS-CZTENM                                 
008800                                FSE-CZTENM.                               
008900                                                                          
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200*1 -->TENANTS A ACTUALIZAR (LLAVE + NOMBRE COMERCIAL VIGENTE)             
009300 FD CZTNIN.                                                               
009400     COPY CZTNIN.                                                         
009500*2 -->MAESTRO DE INQUILINOS (ALTA/MODIFICACION DE TEN-SLUG)               
009600 FD CZTENM.                                                               
009700     COPY CZTENM.                                                         
009800                                                                          
009900 WORKING-STORAGE SECTION.                                                 
010000******************************************************************        
010100*               C A M P O S    D E    T R A B A J O                       
010200******************************************************************        
010300 01  WKS-CAMPOS-DE-TRABAJO.                                               
010400     02  WKS-PROGRAMA          PIC X(08)         VALUE                    
010500                                                  'COZ1B02'.              
010600     02  WKS-MODO-DEPURACION   PIC 9(01)         VALUE ZEROS.             
010700     02  WKS-FIN-CARGA-TENM    PIC 9(01)         VALUE ZEROS.             
010800         88  WKS-FIN-TABLA-TENM                  VALUE 1.                 
010900     02  WKS-FIN-CZTNIN        PIC 9(01)         VALUE ZEROS.             
011000         88  WKS-NO-HAY-MAS-TENANTS-IN           VALUE 1.                 
011100     02  FILLER                PIC X(04)         VALUE SPACES.            
011200******************************************************************        
011300*      V A R I A B L E S   D E   F I L E   S T A T U S                    
011400******************************************************************        
011500 01  WKS-FS-STATUS.                                                       
011600     02  FS-CZTNIN             PIC XX            VALUE '00'.              
011700     02  FS-CZTENM             PIC XX            VALUE '00'.              
011800     02  FSE-CZTENM            PIC X(06)         VALUE SPACES.            
011900     02  FILLER                PIC X(02)         VALUE SPACES.            
012000******************************************************************        
012100*      T A B L A   D E   S L U G S   Y A   A S I G N A D O S              
012200*      (CARGADA UNA VEZ DE CZTENM PARA PROBAR COLISIONES SIN              
012300*      TENER QUE RELEER EL MAESTRO POR CADA INQUILINO DE ENTRADA)         
012400******************************************************************        
012500 01  WKS-TABLA-SLUGS.                                                     
012600     02  WKS-DATOS-SLUG        OCCURS 0 TO 3000                           
012700                               DEPENDING ON WKS-QTD-TENANT                
012800                               INDEXED BY WKS-TSL-IDX2.                   
012900         04  WKS-TSL-TENANT-ID PIC X(08).                                 
013000         04  WKS-TSL-SLUG      PIC X(32).                                 
013100 77  WKS-QTD-TENANT            PIC 9(04) COMP    VALUE ZEROS.             
013200 77  WKS-TSL-IDX               PIC 9(04) COMP    VALUE ZEROS.             
013300******************************************************************        
013400*      C O N T A D O R E S   E S T A D I S T I C A S                      
013500******************************************************************        
013600 01  WKS-CONTADORES.                                                      
013700     02  WKS-CNT-TENM-CARGADOS PIC 9(05) COMP    VALUE ZEROS.             
013800     02  WKS-CNT-LEIDOS        PIC 9(05) COMP    VALUE ZEROS.             
013900     02  WKS-CNT-ASIGNADOS     PIC 9(05) COMP    VALUE ZEROS.             
014000     02  WKS-CNT-CON-COLISION  PIC 9(05) COMP    VALUE ZEROS.             
014100     02  WKS-CNT-NO-ENCONTRADO PIC 9(05) COMP    VALUE ZEROS.             
014200     02  FILLER                PIC X(04)         VALUE SPACES.            
014300******************************************************************        
014400*      C A M P O S   P A R A   A R M A D O   D E L   S L U G              
014500******************************************************************        
014600 01  WKS-AREA-SLUG.                                                       
014700     02  WKS-NOMBRE-MAYU       PIC X(30)         VALUE SPACES.            
014800*        VISTA CARACTER POR CARACTER DEL NOMBRE YA CONVERTIDO             
014900*        A MINUSCULAS SIN ACENTOS (VER OZ-0114)                           
015000     02  WKS-NOMBRE-CARS REDEFINES WKS-NOMBRE-MAYU.                       
015100         04  WKS-NOM-CAR       PIC X(01) OCCURS 30.                       
015200     02  WKS-CAR-EVAL          PIC X(01)         VALUE SPACE.             
015300         88  WKS-CAR-ES-LETRA            VALUE 'a' THRU 'z'.              
015400         88  WKS-CAR-ES-DIGITO           VALUE '0' THRU '9'.              
015500         88  WKS-CAR-ES-SEPARADOR        VALUE SPACE '_' '-'.             
015600     02  WKS-ULT-FUE-GUION     PIC 9(01)         VALUE ZEROS.             
015700     02  WKS-IDX-CAR           PIC 9(02) COMP    VALUE ZEROS.             
015800     02  WKS-SLUG-CRUDO        PIC X(40)         VALUE SPACES.            
015900*        VISTA CARACTER POR CARACTER DEL SLUG EN CONSTRUCCION,            
016000*        USADA PARA RECORTAR A 32 POSICIONES Y QUITAR GUIONES             
016100*        FINALES (VER OZ-0114)                                            
016200     02  WKS-SLUG-CRUDO-CARS REDEFINES WKS-SLUG-CRUDO.                    
016300         04  WKS-SLC-CAR       PIC X(01) OCCURS 40.                       
016400     02  WKS-SLUG-LON          PIC 9(02) COMP    VALUE ZEROS.             
016500     02  WKS-SLUG-CANDIDATO    PIC X(32)         VALUE SPACES.            
016600     02  WKS-SLUG-FINAL        PIC X(32)         VALUE SPACES.            
016700     02  WKS-SLUG-DISPONIBLE   PIC 9(01)         VALUE ZEROS.             
016800     02  WKS-SUFIJO-NUM        PIC 9(03) COMP    VALUE ZEROS.             
016900     02  WKS-SUFIJO-EDITADO    PIC ZZ9.                                   
017000*        VISTA CARACTER POR CARACTER DEL SUFIJO EDITADO, PARA             
017100*        QUITAR LOS ESPACIOS DE SUPRESION DE CEROS SIN USAR               
017200*        UNA FUNCION INTRINSECA (VER OZ-0114)                             
017300     02  WKS-SUFIJO-CARS REDEFINES WKS-SUFIJO-EDITADO.                    
017400         04  WKS-SUF-CAR       PIC X(01) OCCURS 3.                        
017500     02  WKS-SUFIJO-TEXTO      PIC X(04)         VALUE SPACES.            
017600     02  WKS-BASE-MAX-LON      PIC 9(02) COMP    VALUE ZEROS.             
017700     02  FILLER                PIC X(04)         VALUE SPACES.            
017800                                                                          
017900 PROCEDURE DIVISION.                                                      
018000******************************************************************        
018100*               S E C C I O N    P R I N C I P A L                        
018200******************************************************************        
018300 000-PRINCIPAL SECTION.                                                   
018400     PERFORM 010-ABRIR-ARCHIVOS                                           
018500     PERFORM 020-CARGA-TABLA-SLUGS                                        
018600     PERFORM 030-PROCESA-TENANTS-IN                                       
018700             UNTIL WKS-NO-HAY-MAS-TENANTS-IN                              
018800     PERFORM 090-ESTADISTICAS-FINALES                                     
018900     PERFORM 099-CERRAR-ARCHIVOS                                          
019000     STOP RUN.                                                            
019100 000-PRINCIPAL-E. EXIT.                                                   
019200                                                                          
019300* APERTURA DE ARCHIVOS. CZTENM ES INDEXADO Y SE ABRE I-O PORQUE           
019400* SE LEE COMPLETO PARA LA TABLA Y LUEGO SE ACTUALIZA POR LLAVE.           
019500 010-ABRIR-ARCHIVOS SECTION.                                              
019600     OPEN INPUT CZTNIN                                                    
019700     OPEN I-O   CZTENM                                                    
019800                                                                          
019900     IF FS-CZTNIN NOT = '00' OR FS-CZTENM NOT = '00'                      
020000        DISPLAY "***********************************************"         
020100        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE COZ1B02        *"         
020200        DISPLAY "***********************************************"         
020300        DISPLAY "* FS  CZTNIN : " FS-CZTNIN                               
020400        DISPLAY "* FS  CZTENM : " FS-CZTENM                               
020500        DISPLAY "* FSE CZTENM : " FSE-CZTENM                              
020600        MOVE 91 TO RETURN-CODE                                            
020700        STOP RUN                                                          
020800     END-IF.                                                              
020900 010-ABRIR-ARCHIVOS-E. EXIT.                                              
021000                                                                          
021100******************************************************************        
021200*      C A R G A   D E   T A B L A   D E   S L U G S                      
021300******************************************************************        
021400* POSICIONA AL PRINCIPIO DE CZTENM (LLAVE MENOR POSIBLE) Y LO             
021500* RECORRE COMPLETO EN SECUENCIA DE LLAVE PARA ARMAR LA TABLA              
021600* DE COLISIONES ANTES DE PROCESAR EL PRIMER REGISTRO DE CZTNIN.           
021700 020-CARGA-TABLA-SLUGS SECTION.                                           
021800     MOVE LOW-VALUES TO TEN-TENANT-ID                                     
021900     START CZTENM                                                         
022000           KEY NOT LESS TEN-TENANT-ID                                     
022100     END-START                                                            
022200                                                                          
022300     IF FS-CZTENM NOT = '00'                                              
022400        MOVE 1 TO WKS-FIN-TABLA-TENM                                      
022500     END-IF                                                               
022600                                                                          
022700     PERFORM 021-LEE-1-TENANT-TABLA                                       
022800             UNTIL WKS-FIN-TABLA-TENM.                                    
022900 020-CARGA-TABLA-SLUGS-E. EXIT.                                           
023000                                                                          
023100 021-LEE-1-TENANT-TABLA SECTION.                                          
023200     READ CZTENM NEXT RECORD                                              
023300     END-READ                                                             
023400                                                                          
023500     EVALUATE FS-CZTENM                                                   
023600        WHEN '00'                                                         
023700           ADD 1 TO WKS-QTD-TENANT                                        
023800           SET WKS-TSL-IDX2 TO WKS-QTD-TENANT                             
023900           MOVE TEN-TENANT-ID TO WKS-TSL-TENANT-ID(WKS-TSL-IDX2)          
024000           MOVE TEN-SLUG      TO WKS-TSL-SLUG(WKS-TSL-IDX2)               
024100           ADD 1 TO WKS-CNT-TENM-CARGADOS                                 
024200        WHEN '10'                                                         
024300           MOVE 1 TO WKS-FIN-TABLA-TENM                                   
024400        WHEN OTHER                                                        
024500           DISPLAY "ERROR LEYENDO CZTENM (CARGA TABLA), FS="              
024600                   FS-CZTENM " FSE=" FSE-CZTENM                           
024700           MOVE 91 TO RETURN-CODE                                         
024800           PERFORM 099-CERRAR-ARCHIVOS                                    
024900           STOP RUN                                                       
025000     END-EVALUATE.                                                        
025100 021-LEE-1-TENANT-TABLA-E. EXIT.                                          
025200                                                                          
025300******************************************************************        
025400*      C I C L O   D E   T E N A N T S   A   A C T U A L I Z A R          
025500******************************************************************        
025600 030-PROCESA-TENANTS-IN SECTION.                                          
025700     PERFORM 031-LEE-1-TENANT-IN                                          
025800     IF NOT WKS-NO-HAY-MAS-TENANTS-IN                                     
025900        PERFORM 032-PROCESA-1-TENANT-IN                                   
026000     END-IF.                                                              
026100 030-PROCESA-TENANTS-IN-E. EXIT.                                          
026200                                                                          
026300 031-LEE-1-TENANT-IN SECTION.                                             
026400     READ CZTNIN                                                          
026500        AT END                                                            
026600           MOVE 1 TO WKS-FIN-CZTNIN                                       
026700        NOT AT END                                                        
026800           ADD 1 TO WKS-CNT-LEIDOS                                        
026900     END-READ.                                                            
027000 031-LEE-1-TENANT-IN-E. EXIT.                                             
027100                                                                          
027200* ARMA EL SLUG, LO DESEMPATA CONTRA LA TABLA CARGADA Y LO GRABA           
027300* EN CZTENM POR LECTURA/REESCRITURA RANDOM SOBRE LA LLAVE.                
027400 032-PROCESA-1-TENANT-IN SECTION.                                         
027500     PERFORM ARMA-SLUG-BASE                                               
027600     PERFORM ASEGURA-UNICIDAD-SLUG                                        
027700     PERFORM ACTUALIZA-TEN-SLUG.                                          
027800 032-PROCESA-1-TENANT-IN-E. EXIT.                                         
027900                                                                          
028000******************************************************************        
028100*      A R M A D O   D E L   S L U G   A   P A R T I R                    
028200*      D E L   N O M B R E   C O M E R C I A L                            
028300******************************************************************        
028400* MINUSCULIZA Y QUITA ACENTOS EN UNA SOLA PASADA (LOS 12                  
028500* CARACTERES ACENTUADOS DEL PORTUGUES SE MAPEAN A SU BASE EN              
028600* MINUSCULA, IGUAL QUE LAS MAYUSCULAS ASCII, VER OZ-0114).                
028700 ARMA-SLUG-BASE SECTION.                                                  
028800     MOVE SPACES TO WKS-NOMBRE-MAYU                                       
028900     MOVE TNI-NOMBRE TO WKS-NOMBRE-MAYU                                   
029000     INSPECT WKS-NOMBRE-MAYU CONVERTING                                   
029100        "áàâãéêíóôõúçÁÀÂÃÉÊÍÓÔÕÚÇABCDEFGHIJKLMNOPQRSTUVWXYZ"              
029200     TO "aaaaeeioooucaaaaeeioooucabcdefghijklmnopqrstuvwxyz"              
029300                                                                          
029400     MOVE SPACES TO WKS-SLUG-CRUDO                                        
029500     MOVE ZEROS  TO WKS-SLUG-LON, WKS-ULT-FUE-GUION                       
029600                                                                          
029700     PERFORM EMITE-CARACTER-SLUG                                          
029800             VARYING WKS-IDX-CAR FROM 1 BY 1                              
029900             UNTIL WKS-IDX-CAR > 30                                       
030000                                                                          
030100     PERFORM RECORTA-GUION-FINAL                                          
030200             UNTIL WKS-SLUG-LON = 0                                       
030300             OR WKS-SLC-CAR(WKS-SLUG-LON) NOT = '-'                       
030400                                                                          
030500     IF WKS-SLUG-LON < 3                                                  
030600        PERFORM RELLENA-SLUG-CORTO UNTIL WKS-SLUG-LON >= 3                
030700     END-IF                                                               
030800                                                                          
030900     IF WKS-SLUG-LON > 32                                                 
031000        MOVE 32 TO WKS-SLUG-LON                                           
031100        PERFORM RECORTA-GUION-FINAL                                       
031200                UNTIL WKS-SLUG-LON = 0                                    
031300                OR WKS-SLC-CAR(WKS-SLUG-LON) NOT = '-'                    
031400     END-IF                                                               
031500                                                                          
031600     MOVE SPACES TO WKS-SLUG-CANDIDATO                                    
031700     MOVE WKS-SLUG-CRUDO(1:WKS-SLUG-LON) TO WKS-SLUG-CANDIDATO.           
031800 ARMA-SLUG-BASE-E. EXIT.                                                  
031900                                                                          
032000* CLASIFICA UN CARACTER DEL NOMBRE Y LO AGREGA (O NO) AL SLUG             
032100* EN CONSTRUCCION. USADO COMO CUERPO DE UN PERFORM...VARYING              
032200* SOBRE CADA POSICION DE WKS-NOMBRE-MAYU (VER OZ-0114).                   
032300 EMITE-CARACTER-SLUG SECTION.                                             
032400     MOVE WKS-NOM-CAR(WKS-IDX-CAR) TO WKS-CAR-EVAL                        
032500     EVALUATE TRUE                                                        
032600        WHEN WKS-CAR-ES-LETRA OR WKS-CAR-ES-DIGITO                        
032700           ADD 1 TO WKS-SLUG-LON                                          
032800           MOVE WKS-CAR-EVAL TO WKS-SLC-CAR(WKS-SLUG-LON)                 
032900           MOVE ZEROS TO WKS-ULT-FUE-GUION                                
033000        WHEN WKS-CAR-ES-SEPARADOR                                         
033100           IF WKS-SLUG-LON > 0 AND WKS-ULT-FUE-GUION = 0                  
033200              ADD 1 TO WKS-SLUG-LON                                       
033300              MOVE '-' TO WKS-SLC-CAR(WKS-SLUG-LON)                       
033400              MOVE 1   TO WKS-ULT-FUE-GUION                               
033500           END-IF                                                         
033600        WHEN OTHER                                                        
033700           CONTINUE                                                       
033800     END-EVALUATE.                                                        
033900 EMITE-CARACTER-SLUG-E. EXIT.                                             
034000                                                                          
034100* PARRAFO GENERICO DE "PASO EN VACIO" PARA RECORTAR UN GUION              
034200* FINAL SOBRANTE (P.EJ. NOMBRE TERMINADO EN ESPACIO/GUION BAJO).          
034300 RECORTA-GUION-FINAL SECTION.                                             
034400     SUBTRACT 1 FROM WKS-SLUG-LON.                                        
034500 RECORTA-GUION-FINAL-E. EXIT.                                             
034600                                                                          
034700* RELLENA UN SLUG DEMASIADO CORTO CON "-X..." HASTA 3 POSICIONES,         
034800* TAL COMO LO PIDE LA REGLA DE SLUGIFY (VER OZ-0114).                     
034900 RELLENA-SLUG-CORTO SECTION.                                              
035000     ADD 1 TO WKS-SLUG-LON                                                
035100     IF WKS-SLC-CAR(WKS-SLUG-LON - 1) NOT = '-'                           
035200        AND WKS-ULT-FUE-GUION = 0                                         
035300        MOVE '-' TO WKS-SLC-CAR(WKS-SLUG-LON)                             
035400        MOVE 1   TO WKS-ULT-FUE-GUION                                     
035500     ELSE                                                                 
035600        MOVE 'x' TO WKS-SLC-CAR(WKS-SLUG-LON)                             
035700     END-IF.                                                              
035800 RELLENA-SLUG-CORTO-E. EXIT.                                              
035900                                                                          
036000******************************************************************        
036100*      R E S O L U C I O N   D E   C O L I S I O N E S                    
036200******************************************************************        
036300* PRUEBA EL SLUG CANDIDATO CONTRA LA TABLA; SI YA LO USA OTRO             
036400* INQUILINO, AGREGA SUFIJO "-1", "-2", ... TRUNCANDO LA BASE              
036500* SI ES NECESARIO PARA NO PASAR DE 32 POSICIONES (VER OZ-0198).           
036600 ASEGURA-UNICIDAD-SLUG SECTION.                                           
036700     MOVE WKS-SLUG-CANDIDATO TO WKS-SLUG-FINAL                            
036800     MOVE ZEROS TO WKS-SUFIJO-NUM                                         
036900     PERFORM PRUEBA-SLUG-EN-USO                                           
037000                                                                          
037100     PERFORM GENERA-SIGUIENTE-SUFIJO                                      
037200             VARYING WKS-SUFIJO-NUM FROM 1 BY 1                           
037300             UNTIL WKS-SLUG-DISPONIBLE = 1.                               
037400 ASEGURA-UNICIDAD-SLUG-E. EXIT.                                           
037500                                                                          
037600 PRUEBA-SLUG-EN-USO SECTION.                                              
037700     MOVE 1 TO WKS-SLUG-DISPONIBLE                                        
037800     PERFORM COMPARA-SLUG-TABLA                                           
037900             VARYING WKS-TSL-IDX FROM 1 BY 1                              
038000             UNTIL WKS-TSL-IDX > WKS-QTD-TENANT                           
038100             OR WKS-SLUG-DISPONIBLE = 0.                                  
038200 PRUEBA-SLUG-EN-USO-E. EXIT.                                              
038300                                                                          
038400 COMPARA-SLUG-TABLA SECTION.                                              
038500     SET WKS-TSL-IDX2 TO WKS-TSL-IDX                                      
038600     IF WKS-TSL-SLUG(WKS-TSL-IDX2) = WKS-SLUG-FINAL                       
038700        AND WKS-TSL-TENANT-ID(WKS-TSL-IDX2) NOT = TNI-TENANT-ID           
038800        MOVE 0 TO WKS-SLUG-DISPONIBLE                                     
038900        ADD 1  TO WKS-CNT-CON-COLISION                                    
039000     END-IF.                                                              
039100 COMPARA-SLUG-TABLA-E. EXIT.                                              
039200                                                                          
039300* ARMA "BASE-TRUNCADA + '-' + SUFIJO" Y VUELVE A PROBAR.                  
039400 GENERA-SIGUIENTE-SUFIJO SECTION.                                         
039500     MOVE WKS-SUFIJO-NUM TO WKS-SUFIJO-EDITADO                            
039600     MOVE SPACES TO WKS-SUFIJO-TEXTO                                      
039700     MOVE '-' TO WKS-SUFIJO-TEXTO(1:1)                                    
039800     MOVE 2 TO WKS-IDX-CAR                                                
039900     PERFORM COPIA-DIGITO-SUFIJO                                          
040000             VARYING WKS-SLUG-LON FROM 1 BY 1                             
040100             UNTIL WKS-SLUG-LON > 3                                       
040200                                                                          
040300     COMPUTE WKS-BASE-MAX-LON =                                           
040400             32 - (WKS-IDX-CAR - 2) - 1                                   
040500     IF WKS-BASE-MAX-LON > LENGTH OF WKS-SLUG-CANDIDATO                   
040600        MOVE LENGTH OF WKS-SLUG-CANDIDATO TO WKS-BASE-MAX-LON             
040700     END-IF                                                               
040800                                                                          
040900     MOVE SPACES TO WKS-SLUG-FINAL                                        
041000     STRING WKS-SLUG-CANDIDATO(1:WKS-BASE-MAX-LON)                        
041100               DELIMITED BY SIZE                                          
041200            WKS-SUFIJO-TEXTO(1:WKS-IDX-CAR - 1)                           
041300               DELIMITED BY SIZE                                          
041400       INTO WKS-SLUG-FINAL                                                
041500                                                                          
041600     PERFORM PRUEBA-SLUG-EN-USO.                                          
041700 GENERA-SIGUIENTE-SUFIJO-E. EXIT.                                         
041800                                                                          
041900* COPIA LOS DIGITOS SIGNIFICATIVOS DEL SUFIJO EDITADO (SIN LOS            
042000* ESPACIOS DE SUPRESION DE CEROS) A WKS-SUFIJO-TEXTO, A PARTIR            
042100* DE LA SEGUNDA POSICION (LA PRIMERA YA TIENE EL GUION).                  
042200 COPIA-DIGITO-SUFIJO SECTION.                                             
042300     IF WKS-SUF-CAR(WKS-SLUG-LON) NOT = SPACE                             
042400        MOVE WKS-SUF-CAR(WKS-SLUG-LON)                                    
042500                        TO WKS-SUFIJO-TEXTO(WKS-IDX-CAR:1)                
042600        ADD 1 TO WKS-IDX-CAR                                              
042700     END-IF.                                                              
042800 COPIA-DIGITO-SUFIJO-E. EXIT.                                             
042900                                                                          
043000******************************************************************        
043100*      G R A B A C I O N   D E L   S L U G   E N   C Z T E N M            
043200******************************************************************        
043300 ACTUALIZA-TEN-SLUG SECTION.                                              
043400     MOVE TNI-TENANT-ID TO TEN-TENANT-ID                                  
043500     READ CZTENM                                                          
043600        KEY IS TEN-TENANT-ID                                              
043700     END-READ                                                             
043800                                                                          
043900     EVALUATE FS-CZTENM                                                   
044000        WHEN '00'                                                         
044100           MOVE WKS-SLUG-FINAL TO TEN-SLUG                                
044200           REWRITE REG-CZTENM                                             
044300           END-REWRITE                                                    
044400           IF FS-CZTENM = '00'                                            
044500              ADD 1 TO WKS-CNT-ASIGNADOS                                  
044600              PERFORM ACTUALIZA-TABLA-SLUGS                               
044700           ELSE                                                           
044800              DISPLAY "ERROR REESCRIBIENDO CZTENM, TENANT="               
044900                      TNI-TENANT-ID " FS=" FS-CZTENM                      
045000                      " FSE=" FSE-CZTENM                                  
045100              MOVE 91 TO RETURN-CODE                                      
045200              PERFORM 099-CERRAR-ARCHIVOS                                 
045300              STOP RUN                                                    
045400           END-IF                                                         
045500        WHEN '23'                                                         
045600           ADD 1 TO WKS-CNT-NO-ENCONTRADO                                 
045700           DISPLAY "AVISO: TENANT " TNI-TENANT-ID                         
045800                   " DE CZTNIN NO EXISTE EN CZTENM"                       
045900        WHEN OTHER                                                        
046000           DISPLAY "ERROR LEYENDO CZTENM POR LLAVE, TENANT="              
046100                   TNI-TENANT-ID " FS=" FS-CZTENM                         
046200                   " FSE=" FSE-CZTENM                                     
046300           MOVE 91 TO RETURN-CODE                                         
046400           PERFORM 099-CERRAR-ARCHIVOS                                    
046500           STOP RUN                                                       
046600     END-EVALUATE.                                                        
046700 ACTUALIZA-TEN-SLUG-E. EXIT.                                              
046800                                                                          
046900* REFLEJA EL NUEVO SLUG EN LA TABLA PARA QUE LOS SIGUIENTES               
047000* REGISTROS DE CZTNIN VEAN LA COLISION DENTRO DE LA MISMA CORRIDA.        
047100 ACTUALIZA-TABLA-SLUGS SECTION.                                           
047200     MOVE 1 TO WKS-SLUG-DISPONIBLE                                        
047300     PERFORM BUSCA-TENANT-TABLA                                           
047400             VARYING WKS-TSL-IDX FROM 1 BY 1                              
047500             UNTIL WKS-TSL-IDX > WKS-QTD-TENANT                           
047600             OR WKS-SLUG-DISPONIBLE = 0.                                  
047700 ACTUALIZA-TABLA-SLUGS-E. EXIT.                                           
047800                                                                          
047900 BUSCA-TENANT-TABLA SECTION.                                              
048000     SET WKS-TSL-IDX2 TO WKS-TSL-IDX                                      
048100     IF WKS-TSL-TENANT-ID(WKS-TSL-IDX2) = TNI-TENANT-ID                   
048200        MOVE WKS-SLUG-FINAL TO WKS-TSL-SLUG(WKS-TSL-IDX2)                 
048300        MOVE 0 TO WKS-SLUG-DISPONIBLE                                     
048400     END-IF.                                                              
048500 BUSCA-TENANT-TABLA-E. EXIT.                                              
048600                                                                          
048700******************************************************************        
048800*      E S T A D I S T I C A S   D E   F I N   D E   C O R R I D A        
048900******************************************************************        
049000 090-ESTADISTICAS-FINALES SECTION.                                        
049100     DISPLAY "***********************************************"            
049200     DISPLAY "*   COZ1B02 - MANTENIMIENTO DE SLUGS - RESUMEN *"           
049300     DISPLAY "***********************************************"            
049400     DISPLAY "* TENANTS CARGADOS DE CZTENM  : "                           
049500             WKS-CNT-TENM-CARGADOS                                        
049600     DISPLAY "* REGISTROS LEIDOS DE CZTNIN  : " WKS-CNT-LEIDOS            
049700     DISPLAY "* SLUGS ASIGNADOS/ACTUALIZADOS: "                           
049800             WKS-CNT-ASIGNADOS                                            
049900     DISPLAY "* COLISIONES RESUELTAS        : "                           
050000             WKS-CNT-CON-COLISION                                         
050100     DISPLAY "* TENANTS NO ENCONTRADOS      : "                           
050200             WKS-CNT-NO-ENCONTRADO                                        
050300     DISPLAY "***********************************************".           
050400 090-ESTADISTICAS-FINALES-E. EXIT.                                        
050500                                                                          
050600******************************************************************        
050700*      C I E R R E   D E   A R C H I V O S                                
050800******************************************************************        
050900 099-CERRAR-ARCHIVOS SECTION.                                             
051000     CLOSE CZTNIN, CZTENM.                                                
051100 099-CERRAR-ARCHIVOS-E. EXIT.                                             
051200                                                                          
051300                                                                          
